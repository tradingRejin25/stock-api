000100******************************************************************
000200* COPY        : BVQTOUT                                          *
000300* PROGRAMADOR : E. RAMIREZ DIVAS (PEDR)                          *
000400* APLICACION  : BOLSA DE VALORES - CALIFICACION DE CALIDAD       *
000500* DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA POR NIVEL DE       *
000600*             : CALIDAD (GREAT-OUT/AGGR-OUT/GOOD-OUT/TIERB-OUT)  *
000700* USADO POR   : BVQ0200A (COPY...REPLACING X3), BVQ0300B,        *
000800*             : BVQ0500R (LECTURA PARA SECCION 4 DEL REPORTE)    *
000900******************************************************************
001000*----------------------------------------------------------------
001100* BITACORA DE CAMBIOS
001200*----------------------------------------------------------------
001300* 20/03/2024 PEDR TK-55220 CREACION DEL LAYOUT DE SALIDA DE      *TK-55220
001400*                          NIVELES DE CALIDAD                    *TK-55220
001500*----------------------------------------------------------------
001600 01  REG-TIERSAL.
001700     05  TSL-STOCK-NAME          PIC X(30).
001800     05  TSL-NSE-CODE            PIC X(12).
001900     05  TSL-ISIN                PIC X(12).
002000     05  TSL-QUALITY-TIER        PIC X(12).
002100     05  TSL-QUALITY-SCORE       PIC 9(03)V99.
002200     05  TSL-INSIGHTS.
002300         10  TSL-PROFIT-CONSISTENCY  PIC X(16).
002400         10  TSL-MARGIN-STABILITY    PIC X(20).
002500         10  TSL-PROMOTER-TREND      PIC X(16).
002600         10  TSL-CASHFLOW-QUALITY    PIC X(10).
002700         10  TSL-ROE-TREND           PIC X(20).
002800         10  TSL-ROCE-CONSISTENCY    PIC X(17).
002900     05  FILLER                  PIC X(10).
