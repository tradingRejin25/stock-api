000100******************************************************************
000200* COPY        : BVQSTAT                                          *
000300* PROGRAMADOR : E. RAMIREZ DIVAS (PEDR)                          *
000400* APLICACION  : BOLSA DE VALORES - CALIFICACION DE CALIDAD       *
000500* DESCRIPCION : LAYOUT DEL ARCHIVO DE TOTALES DE CONTROL         *
000600*             : (STKSTAT) QUE VIAJA DE PASO EN PASO DEL JOB PARA *
000700*             : QUE BVQ0500R ARME EL REPORTE RESUMEN SIN VOLVER  *
000800*             : A LEER LOS ARCHIVOS FUENTE.  UN REGISTRO POR     *
000900*             : "HECHO" REPORTADO, DISTINGUIDO POR EST-TIPO-REG  *
001000* USADO POR   : BVQ0100L, BVQ0200A, BVQ0300B, BVQ0400S (ESCRIBEN)*
001100*             : BVQ0500R (LEE)                                   *
001200******************************************************************
001300*----------------------------------------------------------------
001400* BITACORA DE CAMBIOS
001500*----------------------------------------------------------------
001600* 01/04/2024 PEDR TK-55250 CREACION - SE OPTO POR UN ARCHIVO DE  *TK-55250
001700*                          TOTALES EN VEZ DE RELEER LOS PASOS    *TK-55250
001800*                          ANTERIORES DENTRO DE BVQ0500R         *TK-55250
001900* 09/04/2024 EDRD TK-55261 SE AGREGA EL TIPO DE REGISTRO '4' -   *TK-55261
002000*                          BANDAS DE 20 PUNTOS (SECCION 3)       *TK-55261
002100*----------------------------------------------------------------
002200 01  REG-ESTAD.
002300     05  EST-TIPO-REGISTRO       PIC X(01).
002400         88  EST-TIPO-CARGA               VALUE '1'.
002500         88  EST-TIPO-NIVELES             VALUE '2'.
002600         88  EST-TIPO-DURAVAL             VALUE '3'.
002700         88  EST-TIPO-BANDA               VALUE '4'.
002800     05  EST-CUERPO                  PIC X(150).
002900*--------------------------------------------------------------->
003000*    VISTA TIPO '1' - SECCION 1, ESTADISTICAS DE CARGA (U1)      *
003100*--------------------------------------------------------------->
003200 01  REG-ESTAD-CARGA REDEFINES REG-ESTAD.
003300     05  ESC-TIPO-REGISTRO       PIC X(01).
003400     05  ESC-ARCHIVOS-LEIDOS     PIC 9(03).
003500     05  ESC-REGISTROS-LEIDOS    PIC 9(07).
003600     05  ESC-UNICOS-CARGADOS     PIC 9(07).
003700     05  ESC-SIN-LLAVE           PIC 9(07).
003800     05  FILLER                  PIC X(126).
003900*--------------------------------------------------------------->
004000*    VISTA TIPO '2' - SECCION 2, CONTEOS POR NIVEL (U4/U5/U6)    *
004100*--------------------------------------------------------------->
004200 01  REG-ESTAD-NIVELES REDEFINES REG-ESTAD.
004300     05  ESN-TIPO-REGISTRO       PIC X(01).
004400     05  ESN-GREAT               PIC 9(05).
004500     05  ESN-AGGRESSIVE          PIC 9(05).
004600     05  ESN-GOOD                PIC 9(05).
004700     05  ESN-GREAT-B             PIC 9(05).
004800     05  ESN-MEDIUM-B            PIC 9(05).
004900     05  ESN-GOOD-B              PIC 9(05).
005000     05  ESN-SOBREVIVIENTES      PIC 9(05).
005100     05  FILLER                  PIC X(115).
005200*--------------------------------------------------------------->
005300*    VISTA TIPO '3' - SECCION 3, DURABILIDAD Y VALUACION (U4)    *
005400*--------------------------------------------------------------->
005500 01  REG-ESTAD-DURAVAL REDEFINES REG-ESTAD.
005600     05  ESD-TIPO-REGISTRO       PIC X(01).
005700     05  ESD-CTA-DURABILIDAD     PIC 9(05).
005800     05  ESD-CTA-VALUACION       PIC 9(05).
005900     05  ESD-CTA-AMBOS           PIC 9(05).
006000     05  ESD-MIN-DURABILIDAD     PIC 9(03).
006100     05  ESD-MAX-DURABILIDAD     PIC 9(03).
006200     05  ESD-AVG-DURABILIDAD     PIC 9(03)V99.
006300     05  ESD-MED-DURABILIDAD     PIC 9(03).
006400     05  ESD-MIN-VALUACION       PIC 9(03).
006500     05  ESD-MAX-VALUACION       PIC 9(03).
006600     05  ESD-AVG-VALUACION       PIC 9(03)V99.
006700     05  ESD-MED-VALUACION       PIC 9(03).
006800     05  FILLER                  PIC X(112).
006900*--------------------------------------------------------------->
007000*    VISTA TIPO '4' - SECCION 3, BANDAS DE 20 PUNTOS (UNA POR    *
007100*    REGISTRO - 5 BANDAS X 2 SCORES = 10 REGISTROS EN TOTAL)     *
007200*--------------------------------------------------------------->
007300 01  REG-ESTAD-BANDA REDEFINES REG-ESTAD.
007400     05  ESB-TIPO-REGISTRO       PIC X(01).
007500     05  ESB-SCORE-ORIGEN        PIC X(01).
007600         88  ESB-ES-DURABILIDAD          VALUE 'D'.
007700         88  ESB-ES-VALUACION            VALUE 'V'.
007800     05  ESB-BANDA-BAJA          PIC 9(03).
007900     05  ESB-BANDA-ALTA          PIC 9(03).
008000     05  ESB-BANDA-CONTADOR      PIC 9(05).
008100     05  FILLER                  PIC X(140).
