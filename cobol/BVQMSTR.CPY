000100******************************************************************
000200* COPY        : BVQMSTR                                          *
000300* PROGRAMADOR : E. RAMIREZ DIVAS (PEDR)                          *
000400* APLICACION  : BOLSA DE VALORES - CALIFICACION DE CALIDAD       *
000500* DESCRIPCION : LAYOUT DEL REGISTRO DE METRICAS FUNDAMENTALES DE *
000600*             : UNA ACCION (BVQ-STOCK-METRICS) MAS LOS CAMPOS DE *
000700*             : TRABAJO QUE EL PROCESO DE CARGA LE VA AGREGANDO  *
000800*             : (SCORE, NIVEL DE CALIDAD, INSIGHTS)              *
000900* USADO POR   : BVQ0100L, BVQ0200A, BVQ0300B, BVQ0400S, BVQ0500R *
001000******************************************************************
001100*----------------------------------------------------------------
001200* BITACORA DE CAMBIOS
001300*----------------------------------------------------------------
001400* 14/01/2024 PEDR TK-55101 CREACION DEL LAYOUT PARA EL PROYECTO  *TK-55101
001500*                          DE CALIFICACION DE ACCIONES DE LA BVQ *TK-55101
001600* 22/01/2024 PEDR TK-55118 SE AGREGA GRUPO DE VALUACION OPCIONAL *TK-55118
001700*                          CON INDICADORES DE PRESENCIA          *TK-55118
001800* 05/02/2024 EDRD TK-55140 SE AGREGA GRUPO DE EXTRAS DEL MOTOR B *TK-55140
001900* 19/02/2024 EDRD TK-55163 SE AGREGA SECTOR, REQUERIDO POR LAS   *TK-55163
002000*                          ESTADISTICAS DEL TAMIZADOR GENERICO   *TK-55163
002100* 03/03/2024 PEDR TK-55190 SE AGREGAN CAMPOS DE TRABAJO (SCORE,  *TK-55190
002200*                          NIVEL, INSIGHTS) AL FINAL DEL LAYOUT  *TK-55190
002300* 04/03/2024 PEDR TK-55193 REVISION DE FECHAS DE 8 POSICIONES -  *TK-55193
002400*                          NO HAY CAMPOS AAAAMMDD EN ESTE        *TK-55193
002500*                          LAYOUT, NO APLICA                     *TK-55193
002600* 03/03/2024 PEDR TK-55190 SE BAJA EL NIVEL DE ENCABEZADO A 05   *TK-55190
002700*                          PARA QUE EL COPY SE PUEDA EMBEBER    * TK-55190
002800*                          DENTRO DE UNA 01 PROPIA DE CADA       *TK-55190
002900*                          PROGRAMA (FD, AREA DE SORT, ETC.)     *TK-55190
003000*----------------------------------------------------------------
003100 05  REG-ACCION.
003200*--------------------------------------------------------------->
003300*    IDENTIFICADORES DE LA ACCION (LLAVE DE CARGA = ISIN,        *
003400*    SI VIENE EN BLANCO SE USA EL CODIGO NSE)                    *
003500*--------------------------------------------------------------->
003600     05  ACC-IDENTIFICADORES.
003700         10  ACC-STOCK-NAME          PIC X(30).
003800         10  ACC-NSE-CODE            PIC X(12).
003900         10  ACC-BSE-CODE            PIC X(08).
004000         10  ACC-ISIN                PIC X(12).
004100         10  ACC-SECTOR              PIC X(20).
004200         10  ACC-MARKET-CAP          PIC S9(09)V99.
004300         10  FILLER                  PIC X(05).
004400*--------------------------------------------------------------->
004500*    INDICADORES BASICOS DE CALIDAD (RATIOS, 2 DECIMALES)        *
004600*--------------------------------------------------------------->
004700     05  ACC-CALIDAD-BASICA.
004800         10  ACC-ROE                 PIC S9(05)V99.
004900         10  ACC-ROCE                PIC S9(05)V99.
005000         10  ACC-DEBT-TO-EQUITY      PIC S9(05)V99.
005100         10  ACC-INTEREST-COVERAGE   PIC S9(05)V99.
005200         10  ACC-CURRENT-RATIO       PIC S9(05)V99.
005300         10  ACC-PROMOTER-HOLDING    PIC S9(05)V99.
005400         10  ACC-PROMOTER-CHG-1Y     PIC S9(05)V99.
005500         10  ACC-PROMOTER-CHG-QOQ    PIC S9(05)V99.
005600         10  ACC-PROMOTER-CHG-2Y     PIC S9(05)V99.
005700         10  ACC-PROMOTER-PLEDGE-PCT PIC S9(05)V99.
005800         10  FILLER                  PIC X(05).
005900*--------------------------------------------------------------->
006000*    CRECIMIENTO ANUAL / TTM                                     *
006100*--------------------------------------------------------------->
006200     05  ACC-CRECIMIENTO.
006300         10  ACC-EPS-TTM-GROWTH        PIC S9(07)V99.
006400         10  ACC-OPER-REV-GROWTH-TTM   PIC S9(07)V99.
006500         10  ACC-NET-PROFIT-ANN        PIC S9(07)V99.
006600         10  ACC-NET-PROFIT-ANN-1Y-AGO PIC S9(07)V99.
006700         10  ACC-OPM-ANN               PIC S9(07)V99.
006800         10  ACC-OPM-ANN-1Y-AGO        PIC S9(07)V99.
006900         10  ACC-BASIC-EPS-TTM         PIC S9(07)V99.
007000         10  ACC-BASIC-EPS-TTM-1Y-AGO  PIC S9(07)V99.
007100         10  ACC-EPS-QTR-YOY-GROWTH    PIC S9(07)V99.
007200         10  ACC-BASIC-EPS-QOQ-GROWTH  PIC S9(07)V99.
007300         10  ACC-NPM-ANN               PIC S9(07)V99.
007400         10  ACC-NPM-TTM               PIC S9(07)V99.
007500         10  FILLER                    PIC X(05).
007600*--------------------------------------------------------------->
007700*    RESULTADOS TRIMESTRALES (TRES ULTIMOS TRIMESTRES)           *
007800*--------------------------------------------------------------->
007900     05  ACC-TRIMESTRAL.
008000         10  ACC-BASIC-EPS-QTR       PIC S9(07)V99.
008100         10  ACC-BASIC-EPS-1Q-AGO    PIC S9(07)V99.
008200         10  ACC-BASIC-EPS-2Q-AGO    PIC S9(07)V99.
008300         10  ACC-NET-PROFIT-QTR      PIC S9(07)V99.
008400         10  ACC-NET-PROFIT-1Q-AGO   PIC S9(07)V99.
008500         10  ACC-NET-PROFIT-2Q-AGO   PIC S9(07)V99.
008600         10  ACC-OPM-QTR             PIC S9(07)V99.
008700         10  ACC-OPM-1Q-AGO          PIC S9(07)V99.
008800         10  ACC-OPM-QTR-4Q-AGO      PIC S9(07)V99.
008900         10  FILLER                  PIC X(05).
009000*--------------------------------------------------------------->
009100*    RETORNOS Y CALIDAD DE FLUJO DE EFECTIVO                     *
009200*--------------------------------------------------------------->
009300     05  ACC-RETORNOS-FLUJO.
009400         10  ACC-ROA-ANN               PIC S9(05)V99.
009500         10  ACC-ROA-ANN-1Y-AGO        PIC S9(05)V99.
009600         10  ACC-ROE-1Y-AGO            PIC S9(05)V99.
009700         10  ACC-ROE-2Y-AGO            PIC S9(05)V99.
009800         10  ACC-ROE-3Y-AGO            PIC S9(05)V99.
009900         10  ACC-ROCE-3Y-AVG           PIC S9(05)V99.
010000         10  ACC-ROCE-5Y-AVG           PIC S9(05)V99.
010100         10  ACC-CFROA                 PIC S9(05)V99.
010200         10  ACC-CFROA-1Y-AGO          PIC S9(05)V99.
010300         10  ACC-CASH-EPS-ANN          PIC S9(05)V99.
010400         10  ACC-CASH-EPS-ANN-1Y-AGO   PIC S9(05)V99.
010500         10  ACC-CASH-EPS-1Y-GROWTH    PIC S9(05)V99.
010600         10  ACC-WORKING-CAP-TURNOVER  PIC S9(05)V99.
010700         10  ACC-BOOK-VALUE            PIC S9(07)V99.
010800         10  FILLER                    PIC X(05).
010900*--------------------------------------------------------------->
011000*    UTILIDAD OPERATIVA Y EBITDA                                 *
011100*--------------------------------------------------------------->
011200     05  ACC-OPERATIVO-EBITDA.
011300         10  ACC-OPERATING-PROFIT-TTM       PIC S9(09)V99.
011400         10  ACC-OPERATING-PROFIT-TTM-1Y    PIC S9(09)V99.
011500         10  ACC-OPER-PROFIT-GROWTH-QTR-YOY PIC S9(05)V99.
011600         10  ACC-EBITDA-ANN                 PIC S9(09)V99.
011700         10  ACC-EBITDA-TTM                 PIC S9(09)V99.
011800         10  ACC-EBITDA-ANN-MARGIN          PIC S9(05)V99.
011900         10  ACC-EBIT-ANN-MARGIN            PIC S9(05)V99.
012000         10  ACC-EBITDA-QTR-YOY-GROWTH      PIC S9(05)V99.
012100         10  FILLER                         PIC X(05).
012200*--------------------------------------------------------------->
012300*    VALUACION - OPCIONALES CON BANDERA DE PRESENCIA 'Y'/'N'     *
012400*--------------------------------------------------------------->
012500     05  ACC-VALUACION-OPC.
012600         10  ACC-PE-TTM-IND              PIC X(01).
012700             88  ACC-PE-TTM-PRESENTE            VALUE 'Y'.
012800         10  ACC-PE-TTM                  PIC S9(05)V99.
012900         10  ACC-INDUSTRY-PE-TTM-IND     PIC X(01).
013000             88  ACC-INDUSTRY-PE-TTM-PRESENTE   VALUE 'Y'.
013100         10  ACC-INDUSTRY-PE-TTM         PIC S9(05)V99.
013200         10  ACC-SECTOR-PE-TTM-IND       PIC X(01).
013300             88  ACC-SECTOR-PE-TTM-PRESENTE     VALUE 'Y'.
013400         10  ACC-SECTOR-PE-TTM           PIC S9(05)V99.
013500         10  ACC-PEG-TTM-IND             PIC X(01).
013600             88  ACC-PEG-TTM-PRESENTE           VALUE 'Y'.
013700         10  ACC-PEG-TTM                 PIC S9(05)V99.
013800         10  ACC-PRICE-TO-BOOK-IND       PIC X(01).
013900             88  ACC-PRICE-TO-BOOK-PRESENTE     VALUE 'Y'.
014000         10  ACC-PRICE-TO-BOOK           PIC S9(05)V99.
014100         10  ACC-INDUSTRY-PBV-TTM-IND    PIC X(01).
014200             88  ACC-INDUSTRY-PBV-TTM-PRESENTE  VALUE 'Y'.
014300         10  ACC-INDUSTRY-PBV-TTM        PIC S9(05)V99.
014400         10  ACC-SECTOR-PBV-TTM-IND      PIC X(01).
014500             88  ACC-SECTOR-PBV-TTM-PRESENTE    VALUE 'Y'.
014600         10  ACC-SECTOR-PBV-TTM          PIC S9(05)V99.
014700         10  ACC-EV-PER-EBITDA-ANN-IND   PIC X(01).
014800             88  ACC-EV-PER-EBITDA-ANN-PRESENTE VALUE 'Y'.
014900         10  ACC-EV-PER-EBITDA-ANN       PIC S9(05)V99.
015000         10  ACC-PRICE-TO-SALES-ANN-IND  PIC X(01).
015100             88  ACC-PRICE-TO-SALES-ANN-PRESENTE VALUE 'Y'.
015200         10  ACC-PRICE-TO-SALES-ANN      PIC S9(05)V99.
015300         10  ACC-PRICE-TO-SALES-TTM-IND  PIC X(01).
015400             88  ACC-PRICE-TO-SALES-TTM-PRESENTE VALUE 'Y'.
015500         10  ACC-PRICE-TO-SALES-TTM      PIC S9(05)V99.
015600         10  ACC-PRICE-TO-CASHFLOW-IND   PIC X(01).
015700             88  ACC-PRICE-TO-CASHFLOW-PRESENTE VALUE 'Y'.
015800         10  ACC-PRICE-TO-CASHFLOW       PIC S9(05)V99.
015900         10  FILLER                      PIC X(05).
016000*--------------------------------------------------------------->
016100*    CALIFICACIONES DE TERCEROS - OPCIONALES                     *
016200*--------------------------------------------------------------->
016300     05  ACC-TERCEROS-OPC.
016400         10  ACC-DURABILITY-SCORE-IND    PIC X(01).
016500             88  ACC-DURABILITY-SCORE-PRESENTE  VALUE 'Y'.
016600         10  ACC-DURABILITY-SCORE        PIC S9(03).
016700         10  ACC-VALUATION-SCORE-IND     PIC X(01).
016800             88  ACC-VALUATION-SCORE-PRESENTE   VALUE 'Y'.
016900         10  ACC-VALUATION-SCORE         PIC S9(03).
017000         10  ACC-PIOTROSKI-SCORE-IND     PIC X(01).
017100             88  ACC-PIOTROSKI-SCORE-PRESENTE   VALUE 'Y'.
017200         10  ACC-PIOTROSKI-SCORE         PIC S9(03).
017300         10  ACC-ALTMAN-ZSCORE-IND       PIC X(01).
017400             88  ACC-ALTMAN-ZSCORE-PRESENTE     VALUE 'Y'.
017500         10  ACC-ALTMAN-ZSCORE           PIC S9(03)V99.
017600         10  ACC-TOBIN-Q-RATIO-IND       PIC X(01).
017700             88  ACC-TOBIN-Q-RATIO-PRESENTE     VALUE 'Y'.
017800         10  ACC-TOBIN-Q-RATIO           PIC S9(03)V99.
017900         10  ACC-GRAHAM-NUMBER-IND       PIC X(01).
018000             88  ACC-GRAHAM-NUMBER-PRESENTE     VALUE 'Y'.
018100         10  ACC-GRAHAM-NUMBER           PIC S9(09)V99.
018200         10  ACC-INDUSTRY-SCORE-IND      PIC X(01).
018300             88  ACC-INDUSTRY-SCORE-PRESENTE    VALUE 'Y'.
018400         10  ACC-INDUSTRY-SCORE          PIC S9(03).
018500         10  ACC-SECTOR-SCORE-IND        PIC X(01).
018600             88  ACC-SECTOR-SCORE-PRESENTE      VALUE 'Y'.
018700         10  ACC-SECTOR-SCORE            PIC S9(03).
018800         10  ACC-TL-CHECKLIST-POS-IND    PIC X(01).
018900             88  ACC-TL-CHECKLIST-POS-PRESENTE  VALUE 'Y'.
019000         10  ACC-TL-CHECKLIST-POS        PIC S9(03).
019100         10  ACC-TL-CHECKLIST-NEG-IND    PIC X(01).
019200             88  ACC-TL-CHECKLIST-NEG-PRESENTE  VALUE 'Y'.
019300         10  ACC-TL-CHECKLIST-NEG        PIC S9(03).
019400         10  ACC-GROSS-NPA-RATIO-IND     PIC X(01).
019500             88  ACC-GROSS-NPA-RATIO-PRESENTE   VALUE 'Y'.
019600         10  ACC-GROSS-NPA-RATIO         PIC S9(03)V99.
019700         10  ACC-CAPITAL-ADEQUACY-IND    PIC X(01).
019800             88  ACC-CAPITAL-ADEQUACY-PRESENTE  VALUE 'Y'.
019900         10  ACC-CAPITAL-ADEQUACY        PIC S9(03)V99.
020000         10  FILLER                      PIC X(05).
020100*--------------------------------------------------------------->
020200*    EXTRAS EXCLUSIVOS DEL MOTOR DE CALIDAD B (DEFAULT 0)        *
020300*--------------------------------------------------------------->
020400     05  ACC-MOTOR-B-EXTRA.
020500         10  ACC-NET-PROFIT-3Y-GROWTH    PIC S9(07)V99.
020600         10  ACC-NET-PROFIT-5Y-GROWTH    PIC S9(07)V99.
020700         10  ACC-NET-PROFIT-QOQ-GROWTH   PIC S9(07)V99.
020800         10  ACC-OPM-TTM                 PIC S9(07)V99.
020900         10  ACC-CURRENT-RATIO-TTM       PIC S9(07)V99.
021000         10  FILLER                      PIC X(05).
021100*--------------------------------------------------------------->
021200*    CAMPOS DE TRABAJO - LOS LLENA BVQ0100L DESPUES DE LA CARGA *
021300*--------------------------------------------------------------->
021400     05  ACC-CAMPOS-TRABAJO.
021500         10  ACC-QUALITY-SCORE           PIC 9(03)V99.
021600         10  ACC-QUALITY-TIER            PIC X(12).
021700         10  ACC-CONSEC-POS-QTRS         PIC 9(01).
021800         10  ACC-PROFIT-CONSISTENCY      PIC X(16).
021900         10  ACC-MARGIN-STABILITY        PIC X(20).
022000         10  ACC-PROMOTER-TREND          PIC X(16).
022100         10  ACC-CASHFLOW-QUALITY        PIC X(10).
022200         10  ACC-ROE-TREND               PIC X(20).
022300         10  ACC-ROCE-CONSISTENCY        PIC X(17).
022400         10  ACC-YA-ETIQUETADA           PIC X(01) VALUE 'N'.
022500             88  ACC-YA-FUE-ETIQUETADA          VALUE 'Y'.
022600         10  FILLER                      PIC X(05).
022700     05  FILLER                          PIC X(10).
