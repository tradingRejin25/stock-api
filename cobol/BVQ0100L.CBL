000100******************************************************************
000200* FECHA       : 14/01/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : BOLSA DE VALORES - CALIFICACION DE CALIDAD       *
000500* PROGRAMA    : BVQ0100L                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL(LOS) ARCHIVO(S) DE METRICAS FUNDAMENTALES *
000800*             : DE ACCIONES (STKMETR), LOS DEPURA POR LLAVE      *
000900*             : (ISIN, O CODIGO NSE SI EL ISIN VIENE EN BLANCO), *
001000*             : LES CALCULA LOS INSIGHTS DE CALIDAD Y EL SCORE   *
001100*             : COMPUESTO DE 37 COMPONENTES, Y DEJA EL UNIVERSO  *
001200*             : DEPURADO EN EL ARCHIVO DE TRABAJO STKWORK PARA   *
001300*             : QUE LO USEN LOS DEMAS PASOS DEL JOB              *
001400* ARCHIVOS    : STKMETR=E, STKWORK=S, STKSTAT=S                  *
001500* ACCION (ES) : C=CARGA, D=DEPURA, I=INSIGHTS, S=SCORE           *
001600* INSTALADO   : 14/01/2024                                       *
001700* BPM/RATIONAL: 55101                                            *
001800* NOMBRE      : CARGA Y DEPURACION DE ACCIONES                   *
001900* DESCRIPCION : PRIMER PASO DEL JOB DE CALIFICACION DE CALIDAD   *
002000******************************************************************
002100*----------------------------------------------------------------
002200* BITACORA DE CAMBIOS
002300*----------------------------------------------------------------
002400* 14/01/2024 PEDR TK-55101 VERSION INICIAL - CARGA SECUENCIAL Y  *TK-55101
002500*                          DEPURACION POR SORT/CONTROL BREAK     *TK-55101
002600* 22/01/2024 PEDR TK-55118 SE AGREGAN LAS SIETE DERIVACIONES DE  *TK-55118
002700*                          INSIGHT (U2) ANTES DE ESCRIBIR STKWORK*TK-55118
002800* 05/02/2024 EDRD TK-55140 SE AGREGA EL CALCULO DEL SCORE DE     *TK-55140
002900*                          CALIDAD DE 37 COMPONENTES (U3)        *TK-55140
003000* 19/02/2024 EDRD TK-55163 SE AGREGA EL ARCHIVO STKSTAT PARA     *TK-55163
003100*                          PASAR LA ESTADISTICA DE CARGA AL      *TK-55163
003200*                          PROGRAMA DE REPORTE BVQ0500R          *TK-55163
003300* 27/02/2024 PEDR TK-55178 REVISION DE FECHAS DE 8 POSICIONES -  *TK-55178
003400*                          NO SE ENCONTRO NINGUN CAMPO DE FECHA  *TK-55178
003500*                          DE 6 POSICIONES EN EL LAYOUT DE       *TK-55178
003600*                          STKMETR, NO REQUIRIO CAMBIOS          *TK-55178
003700* 03/03/2024 EDRD TK-55190 CORRECCION - EL EMPATE DE DUPLICADOS  *TK-55190
003800*                          DEBE CONSERVAR EL PRIMERO SALVO QUE   *TK-55190
003900*                          EL NUEVO TRAIGA AMBOS SCORES Y AL     *TK-55190
004000*                          RETENIDO LE FALTE UNO                 *TK-55190
004100*----------------------------------------------------------------
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID. BVQ0100L.
004400 AUTHOR. ERICK RAMIREZ.
004500 INSTALLATION. BOLSA DE VALORES - CALIFICACION DE CALIDAD.
004600 DATE-WRITTEN. 14/01/2024.
004700 DATE-COMPILED.
004800 SECURITY. USO INTERNO - CONFIDENCIAL.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS CLASE-NUMERICA IS "0" THRU "9"
005400     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA
005500            OFF STATUS IS WKS-MODO-NORMAL.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT STKMETR ASSIGN TO STKMETR
005900                    ORGANIZATION IS SEQUENTIAL
006000                    FILE STATUS  IS FS-STKMETR.
006100     SELECT STKWORK ASSIGN TO STKWORK
006200                    ORGANIZATION IS SEQUENTIAL
006300                    FILE STATUS  IS FS-STKWORK.
006400     SELECT STKSTAT ASSIGN TO STKSTAT
006500                    ORGANIZATION IS SEQUENTIAL
006600                    FILE STATUS  IS FS-STKSTAT.
006700     SELECT WORKFILE ASSIGN TO SORTWK1.
006800 DATA DIVISION.
006900 FILE SECTION.
007000******************************************************************
007100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007200******************************************************************
007300*   ENTRADA - METRICAS FUNDAMENTALES SIN DEPURAR
007400 FD  STKMETR.
007500 01  REG-ACCION-ENT.
007600     COPY BVQMSTR REPLACING REG-ACCION BY DET-ACCION-ENT
007700                            LEADING ACC BY ACE.
007800*   SALIDA - UNIVERSO DEPURADO CON INSIGHTS Y SCORE
007900 FD  STKWORK.
008000 01  REG-ACCION-SAL.
008100     COPY BVQMSTR REPLACING REG-ACCION BY DET-ACCION-SAL
008200                            LEADING ACC BY ACS.
008300*   SALIDA - TOTALES DE CONTROL PARA EL REPORTE (BVQ0500R)
008400 FD  STKSTAT.
008500     COPY BVQSTAT.
008600*   ARCHIVO DE TRABAJO DEL SORT DE DEPURACION (CONTROL BREAK)
008700 SD  WORKFILE.
008800 01  WORKAREA.
008900     88  ENDOFWORK                     VALUE HIGH-VALUES.
009000     02  WRK-CLAVE-CARGA                PIC X(12).
009100     02  WRK-DURAB-VALOR-IND            PIC 9(01).
009200     02  WRK-REGISTRO-COMPLETO.
009300         COPY BVQMSTR REPLACING REG-ACCION BY WRK-DETALLE
009400                                LEADING ACC BY WRK.
009500 WORKING-STORAGE SECTION.
009600******************************************************************
009700*           RECURSOS RUTINAS DE FILE STATUS                      *
009800******************************************************************
009900 77  FS-STKMETR                        PIC 9(02) VALUE ZEROS.
010000 77  FS-STKWORK                        PIC 9(02) VALUE ZEROS.
010100 77  FS-STKSTAT                        PIC 9(02) VALUE ZEROS.
010200******************************************************************
010300*                 CAMPOS DE CONTROL Y CONTADORES                 *
010400******************************************************************
010500 01  WKS-CONTADORES.
010600     02  WKS-ARCHIVOS-LEIDOS            PIC 9(03)  COMP VALUE 1.
010700     02  WKS-REGISTROS-LEIDOS           PIC 9(07)  COMP VALUE 0.
010800     02  WKS-UNICOS-CARGADOS            PIC 9(07)  COMP VALUE 0.
010900     02  WKS-SIN-LLAVE                  PIC 9(07)  COMP VALUE 0.
010950     02  FILLER                         PIC X(01) VALUE SPACES.
011000 01  WKS-DISPARADORES.
011100     02  WKS-FIN-STKMETR                PIC X(01) VALUE 'N'.
011200         88  FIN-STKMETR                        VALUE 'Y'.
011300     02  WKS-FIN-SORT                   PIC X(01) VALUE 'N'.
011400         88  FIN-SORT                           VALUE 'Y'.
011500     02  WKS-HAY-RETENIDO               PIC X(01) VALUE 'N'.
011600         88  HAY-RETENIDO                       VALUE 'Y'.
011650     02  FILLER                         PIC X(01) VALUE SPACES.
011700 77  WKS-MASCARA-CONTADOR               PIC Z,ZZZ,ZZ9 VALUE ZEROS.
011800******************************************************************
011900*      COPIA RETENIDA DEL GRUPO DE DUPLICADOS (CONTROL BREAK)    *
012000******************************************************************
012100 01  WKS-RETENIDO.
012200     02  WKS-RET-CLAVE                  PIC X(12).
012300     02  WKS-RET-DATOS.
012400         COPY BVQMSTR REPLACING REG-ACCION BY WKS-RET-DETALLE
012500                                LEADING ACC BY RET.
012600******************************************************************
012700*      REDEFINES DE APOYO (COMO EN LOS PROGRAMAS DE PRODUCCION) *
012800******************************************************************
012900 01  WKS-FECHA-PROCESO.
013000     02  WKS-FEC-ANIO                   PIC 9(04).
013100     02  WKS-FEC-MES                    PIC 9(02).
013200     02  WKS-FEC-DIA                    PIC 9(02).
013300 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO
013400                         PIC 9(08).
013500 01  TABLA-CUARTOS-PUNTOS.
013600     02  FILLER   PIC X(20) VALUE '00019020039040059060'.
013700     02  FILLER   PIC X(10) VALUE '079080100 '.
013800 01  F-CUARTOS REDEFINES TABLA-CUARTOS-PUNTOS.
013900     02  FILLER   PIC X(30).
014000 01  WKS-VALOR-EMPAQUE               PIC S9(07)V99 COMP-3.
014100 01  WKS-VALOR-EMPAQUE-R REDEFINES WKS-VALOR-EMPAQUE
014200                         PIC X(05).
014300******************************************************************
014400*          AREAS DE TRABAJO PARA U2 (INSIGHTS) Y U3 (SCORE)      *
014500******************************************************************
014600 01  WKS-CALCULOS.
014700     02  WKS-CRECIMIENTO-PCT            PIC S9(07)V99 VALUE 0.
014800     02  WKS-CONTA-TRIMESTRES-POS       PIC 9(01) COMP VALUE 0.
014900     02  WKS-CAMBIO-MARGEN              PIC S9(05)V99 VALUE 0.
015000     02  WKS-DIF-ROCE-3Y                PIC S9(05)V99 VALUE 0.
015100     02  WKS-DIF-ROCE-5Y                PIC S9(05)V99 VALUE 0.
015200     02  WKS-SCORE-CRUDO                PIC S9(03)V99 VALUE 0.
015300     02  WKS-SCORE-COMPONENTE           PIC S9(03)V99 VALUE 0.
015350     02  FILLER                         PIC X(01) VALUE SPACES.
015400*--------> AREAS DE APOYO PARA VALOR ABSOLUTO Y MINIMO (SIN USAR
015500*          FUNCIONES INTRINSECAS, COMO EN EL RESTO DEL SISTEMA)
015600 01  WKS-VALOR-ABSOLUTO.
015700     02  WKS-ARG-ABS                    PIC S9(09)V999 VALUE 0.
015800     02  WKS-RES-ABS                    PIC S9(09)V999 VALUE 0.
015850     02  FILLER                         PIC X(01) VALUE SPACES.
015900 01  WKS-VALOR-MINIMO.
016000     02  WKS-ARG-MIN-1                  PIC S9(05)V999 VALUE 0.
016100     02  WKS-ARG-MIN-2                  PIC S9(05)V999 VALUE 0.
016200     02  WKS-RES-MIN                    PIC S9(05)V999 VALUE 0.
016250     02  FILLER                         PIC X(01) VALUE SPACES.
016300 PROCEDURE DIVISION.
016400******************************************************************
016500*               S E C C I O N    P R I N C I P A L
016600******************************************************************
016700 000-MAIN SECTION.
016800     PERFORM 110-APERTURA-ARCHIVOS
016900     PERFORM 300-DEPURA-Y-CARGA
017000     PERFORM 800-ESTADISTICAS
017100     PERFORM 900-ESCRIBE-STKSTAT
017200     PERFORM 190-CIERRA-ARCHIVOS
017300     STOP RUN.
017400 000-MAIN-E. EXIT.
017500
017600 110-APERTURA-ARCHIVOS SECTION.
017700     OPEN INPUT   STKMETR
017800     OPEN OUTPUT  STKWORK
017900     OPEN OUTPUT  STKSTAT
018000     IF FS-STKMETR = 97
018100        MOVE ZEROS TO FS-STKMETR
018200     END-IF
018300     IF FS-STKMETR NOT = 0 OR FS-STKWORK NOT = 0
018400                           OR FS-STKSTAT NOT = 0
018500        DISPLAY "================================================"
018600                UPON CONSOLE
018700        DISPLAY "   BVQ0100L - ERROR AL ABRIR ARCHIVOS DE CARGA  "
018800                UPON CONSOLE
018900        DISPLAY " FS STKMETR : (" FS-STKMETR ")" UPON CONSOLE
019000        DISPLAY " FS STKWORK : (" FS-STKWORK ")" UPON CONSOLE
019100        DISPLAY " FS STKSTAT : (" FS-STKSTAT ")" UPON CONSOLE
019200        DISPLAY "================================================"
019300                UPON CONSOLE
019400        MOVE 91 TO RETURN-CODE
019500        PERFORM 190-CIERRA-ARCHIVOS
019600        STOP RUN
019700     END-IF.
019800 110-APERTURA-ARCHIVOS-E. EXIT.
019900
020000*--------> SERIE 300 - DEPURACION POR SORT / CONTROL BREAK
020100*          LA ENTRADA SE ORDENA POR LLAVE DE CARGA (ISIN, O
020200*          CODIGO NSE SI EL ISIN VIENE EN BLANCO) Y LOS
020300*          DUPLICADOS SE RESUELVEN AL VOLVER DEL SORT
020400 300-DEPURA-Y-CARGA SECTION.
020500     SORT WORKFILE ON ASCENDING KEY WRK-CLAVE-CARGA
020600         INPUT  PROCEDURE IS 310-LEE-Y-PREPARA-ENTRADA
020700         OUTPUT PROCEDURE IS 350-RESUELVE-DUPLICADOS.
020800 300-DEPURA-Y-CARGA-E. EXIT.
020900
021000*--------> PROCEDIMIENTO DE ENTRADA DEL SORT: LEE STKMETR,
021100*          DEFAULTEA CAMPOS Y CALCULA LA LLAVE DE CARGA
021200 310-LEE-Y-PREPARA-ENTRADA SECTION.
021300     READ STKMETR
021400          AT END SET FIN-STKMETR TO TRUE
021500     END-READ
021600     PERFORM 315-PROCESA-LECTURA-STKM UNTIL FIN-STKMETR.
021700 310-LEE-Y-PREPARA-ENTRADA-E. EXIT.
021800
021900*--------> CUERPO DEL CICLO DE LECTURA DE STKMETR (LLAMADO DESDE
022000*          310, UNA VUELTA POR CADA REGISTRO LEIDO)
022100 315-PROCESA-LECTURA-STKM SECTION.
022200     ADD 1 TO WKS-REGISTROS-LEIDOS
022300     PERFORM 320-DEFECTEA-CAMPOS
022400     IF ACE-ISIN NOT = SPACES
022500        MOVE ACE-ISIN     TO WRK-CLAVE-CARGA
022600     ELSE
022700        IF ACE-NSE-CODE NOT = SPACES
022800           MOVE ACE-NSE-CODE TO WRK-CLAVE-CARGA
022900        ELSE
023000           MOVE SPACES TO WRK-CLAVE-CARGA
023100        END-IF
023200     END-IF
023300     IF WRK-CLAVE-CARGA = SPACES
023400        ADD 1 TO WKS-SIN-LLAVE
023500     ELSE
023600        IF ACE-DURABILITY-SCORE-PRESENTE AND
023700           ACE-VALUATION-SCORE-PRESENTE
023800           MOVE 1 TO WRK-DURAB-VALOR-IND
023900        ELSE
024000           MOVE 0 TO WRK-DURAB-VALOR-IND
024100        END-IF
024200        MOVE REG-ACCION-ENT TO WRK-DETALLE
024300        RELEASE WORKAREA
024400     END-IF
024500     READ STKMETR
024600          AT END SET FIN-STKMETR TO TRUE
024700     END-READ.
024800 315-PROCESA-LECTURA-STKM-E. EXIT.
024900
025000*--------> DEFAULTEA VALORES NO NUMERICOS / EN BLANCO A CERO,
025100*          Y LAS BANDERAS DE PRESENCIA A 'N' CUANDO CORRESPONDE.
025200*          (EL EDITOR DE ORIGEN YA DEJA CEROS Y BLANCOS EN LOS
025300*          CAMPOS DEFECTUOSOS; AQUI SOLO SE NORMALIZA LA LLAVE)
025400 320-DEFECTEA-CAMPOS SECTION.
025500     IF ACE-STOCK-NAME = SPACES
025600        MOVE "SIN NOMBRE" TO ACE-STOCK-NAME
025700     END-IF.
025800 320-DEFECTEA-CAMPOS-E. EXIT.
025900
026000*--------> PROCEDIMIENTO DE SALIDA DEL SORT: RESUELVE GRUPOS DE
026100*          LLAVE REPETIDA (CONTROL BREAK) Y ESCRIBE STKWORK
026200 350-RESUELVE-DUPLICADOS SECTION.
026300     RETURN WORKFILE
026400            AT END SET FIN-SORT TO TRUE
026500     END-RETURN
026600     PERFORM 355-PROCESA-RETORNO-SORT UNTIL FIN-SORT
026700     IF HAY-RETENIDO
026800        PERFORM 380-EMITE-RETENIDO
026900     END-IF.
027000 350-RESUELVE-DUPLICADOS-E. EXIT.
027100
027200*--------> CUERPO DEL CICLO DE RETORNO DEL SORT (LLAMADO DESDE
027300*          350, UNA VUELTA POR CADA REGISTRO DEVUELTO)
027400 355-PROCESA-RETORNO-SORT SECTION.
027500     IF NOT HAY-RETENIDO
027600        PERFORM 360-RETIENE-REGISTRO
027700     ELSE
027800        IF WRK-CLAVE-CARGA = WKS-RET-CLAVE
027900           PERFORM 370-DECIDE-DUPLICADO
028000        ELSE
028100           PERFORM 380-EMITE-RETENIDO
028200           PERFORM 360-RETIENE-REGISTRO
028300        END-IF
028400     END-IF
028500     RETURN WORKFILE
028600            AT END SET FIN-SORT TO TRUE
028700     END-RETURN.
028800 355-PROCESA-RETORNO-SORT-E. EXIT.
028900
029000 360-RETIENE-REGISTRO SECTION.
029100     MOVE WRK-CLAVE-CARGA  TO WKS-RET-CLAVE
029200     MOVE WRK-DETALLE      TO WKS-RET-DETALLE
029300     SET  HAY-RETENIDO     TO TRUE.
029400 360-RETIENE-REGISTRO-E. EXIT.
029500
029600*--------> REGLA DE EMPATE: SE REEMPLAZA EL RETENIDO SOLO SI EL
029700*          NUEVO TRAE AMBOS SCORES (DURABILIDAD Y VALUACION) Y
029800*          AL RETENIDO LE FALTA AL MENOS UNO
029900 370-DECIDE-DUPLICADO SECTION.
030000     IF WRK-DURAB-VALOR-IND = 1 AND
030100        (NOT RET-DURABILITY-SCORE-PRESENTE OR
030200         NOT RET-VALUATION-SCORE-PRESENTE)
030300        MOVE WRK-DETALLE TO WKS-RET-DETALLE
030400     END-IF.
030500 370-DECIDE-DUPLICADO-E. EXIT.
030600
030700 380-EMITE-RETENIDO SECTION.
030800     MOVE WKS-RET-DETALLE TO DET-ACCION-SAL
030900     MOVE WKS-RET-CLAVE   TO ACS-ISIN
031000     PERFORM 400-DERIVA-INSIGHTS
031100     PERFORM 430-CALCULA-SCORE-CALIDAD
031200     WRITE REG-ACCION-SAL
031300     ADD 1 TO WKS-UNICOS-CARGADOS
031400     SET  WKS-HAY-RETENIDO TO 'N'.
031500 380-EMITE-RETENIDO-E. EXIT.
031600
031700******************************************************************
031800*     SERIE 400 - U2: SIETE DERIVACIONES DE INSIGHT POR ACCION   *
031900******************************************************************
032000 400-DERIVA-INSIGHTS SECTION.
032100     PERFORM 401-CONSECUTIVOS-POSITIVOS
032200     PERFORM 405-CONSISTENCIA-UTILIDAD
032300     PERFORM 410-ESTABILIDAD-MARGEN
032400     PERFORM 415-TENDENCIA-PROMOTOR
032500     PERFORM 420-CALIDAD-FLUJO-EFECTIVO
032600     PERFORM 425-TENDENCIA-ROE
032700     PERFORM 428-CONSISTENCIA-ROCE.
032800 400-DERIVA-INSIGHTS-E. EXIT.
032900
033000*--------> CONSECUTIVE POSITIVE QUARTERS (0-2)
033100 401-CONSECUTIVOS-POSITIVOS SECTION.
033200     MOVE 0 TO ACS-CONSEC-POS-QTRS
033300     IF ACS-BASIC-EPS-QTR > 0 AND ACS-BASIC-EPS-1Q-AGO > 0 AND
033400        ACS-BASIC-EPS-QTR > ACS-BASIC-EPS-1Q-AGO
033500        ADD 1 TO ACS-CONSEC-POS-QTRS
033600     ELSE
033700        IF ACS-BASIC-EPS-QTR > 0 AND ACS-BASIC-EPS-1Q-AGO <= 0
033800           ADD 1 TO ACS-CONSEC-POS-QTRS
033900        ELSE
034000           GO TO 401-CONSECUTIVOS-POSITIVOS-E
034100        END-IF
034200     END-IF
034300     IF ACS-BASIC-EPS-1Q-AGO > 0 AND ACS-BASIC-EPS-2Q-AGO > 0 AND
034400        ACS-BASIC-EPS-1Q-AGO > ACS-BASIC-EPS-2Q-AGO
034500        ADD 1 TO ACS-CONSEC-POS-QTRS
034600     ELSE
034700        IF ACS-BASIC-EPS-1Q-AGO > 0 AND ACS-BASIC-EPS-2Q-AGO <= 0
034800           ADD 1 TO ACS-CONSEC-POS-QTRS
034900        END-IF
035000     END-IF.
035100 401-CONSECUTIVOS-POSITIVOS-E. EXIT.
035200
035300*--------> PROFIT GROWTH CONSISTENCY
035400 405-CONSISTENCIA-UTILIDAD SECTION.
035500     MOVE 0 TO WKS-CONTA-TRIMESTRES-POS
035600     IF ACS-NET-PROFIT-ANN <= 0 OR
035700        ACS-NET-PROFIT-ANN-1Y-AGO <= 0
035800        MOVE "Negative" TO ACS-PROFIT-CONSISTENCY
035900     ELSE
036000        MOVE ACS-NET-PROFIT-ANN-1Y-AGO TO WKS-ARG-ABS
036100        PERFORM 495-CALCULA-VALOR-ABSOLUTO
036200        COMPUTE WKS-CRECIMIENTO-PCT ROUNDED =
036300           ((ACS-NET-PROFIT-ANN - ACS-NET-PROFIT-ANN-1Y-AGO) /
036400             WKS-RES-ABS) * 100
036500        IF ACS-NET-PROFIT-QTR > 0
036600           ADD 1 TO WKS-CONTA-TRIMESTRES-POS
036700        END-IF
036800        IF ACS-NET-PROFIT-1Q-AGO > 0
036900           ADD 1 TO WKS-CONTA-TRIMESTRES-POS
037000        END-IF
037100        IF ACS-NET-PROFIT-2Q-AGO > 0
037200           ADD 1 TO WKS-CONTA-TRIMESTRES-POS
037300        END-IF
037400        EVALUATE TRUE
037500           WHEN WKS-CRECIMIENTO-PCT > 15 AND
037600                WKS-CONTA-TRIMESTRES-POS >= 2
037700                MOVE "Very Consistent" TO ACS-PROFIT-CONSISTENCY
037800           WHEN WKS-CRECIMIENTO-PCT > 10 AND
037900                WKS-CONTA-TRIMESTRES-POS >= 2
038000                MOVE "Consistent"      TO ACS-PROFIT-CONSISTENCY
038100           WHEN WKS-CRECIMIENTO-PCT > 0
038200                MOVE "Moderate"        TO ACS-PROFIT-CONSISTENCY
038300           WHEN OTHER
038400                MOVE "Inconsistent"    TO ACS-PROFIT-CONSISTENCY
038500        END-EVALUATE
038600     END-IF.
038700 405-CONSISTENCIA-UTILIDAD-E. EXIT.
038800
038900*--------> MARGIN STABILITY
039000 410-ESTABILIDAD-MARGEN SECTION.
039100     IF ACS-OPM-ANN <= 0
039200        MOVE "Negative" TO ACS-MARGIN-STABILITY
039300     ELSE
039400        IF ACS-OPM-ANN > ACS-OPM-ANN-1Y-AGO
039500           IF ACS-OPM-QTR > ACS-OPM-1Q-AGO
039600              MOVE "Expanding" TO ACS-MARGIN-STABILITY
039700           ELSE
039800              MOVE "Expanding (Volatile)" TO ACS-MARGIN-STABILITY
039900           END-IF
040000        ELSE
040100           COMPUTE WKS-ARG-ABS = ACS-OPM-ANN - ACS-OPM-ANN-1Y-AGO
040200           PERFORM 495-CALCULA-VALOR-ABSOLUTO
040300           IF ACS-OPM-ANN-1Y-AGO > 1
040400              COMPUTE WKS-CAMBIO-MARGEN ROUNDED =
040500                 WKS-RES-ABS / ACS-OPM-ANN-1Y-AGO
040600           ELSE
040700              COMPUTE WKS-CAMBIO-MARGEN ROUNDED =
040800                 WKS-RES-ABS / 1
040900           END-IF
041000           EVALUATE TRUE
041100              WHEN WKS-CAMBIO-MARGEN < .05
041200                   MOVE "Stable" TO ACS-MARGIN-STABILITY
041300              WHEN WKS-CAMBIO-MARGEN < .15
041400                   MOVE "Moderately Stable"
041500                        TO ACS-MARGIN-STABILITY
041600              WHEN OTHER
041700                   MOVE "Volatile" TO ACS-MARGIN-STABILITY
041800           END-EVALUATE
041900        END-IF
042000     END-IF.
042100 410-ESTABILIDAD-MARGEN-E. EXIT.
042200
042300*--------> PROMOTER TREND
042400 415-TENDENCIA-PROMOTOR SECTION.
042500     MOVE ACS-PROMOTER-CHG-1Y TO WKS-ARG-ABS
042600     PERFORM 495-CALCULA-VALOR-ABSOLUTO
042700     EVALUATE TRUE
042800        WHEN ACS-PROMOTER-CHG-1Y > 1
042900             IF ACS-PROMOTER-CHG-QOQ > 0
043000                MOVE "Rising (Strong)" TO ACS-PROMOTER-TREND
043100             ELSE
043200                MOVE "Rising" TO ACS-PROMOTER-TREND
043300             END-IF
043400        WHEN ACS-PROMOTER-CHG-1Y > 0
043500             MOVE "Rising (Moderate)" TO ACS-PROMOTER-TREND
043600        WHEN WKS-RES-ABS < 1
043700             MOVE "Stable" TO ACS-PROMOTER-TREND
043800        WHEN OTHER
043900             MOVE "Declining" TO ACS-PROMOTER-TREND
044000     END-EVALUATE.
044100 415-TENDENCIA-PROMOTOR-E. EXIT.
044200
044300*--------> CASH-FLOW QUALITY
044400 420-CALIDAD-FLUJO-EFECTIVO SECTION.
044500     EVALUATE TRUE
044600        WHEN ACS-CFROA > 0 AND ACS-CFROA-1Y-AGO > 0
044700             IF ACS-CFROA > ACS-CFROA-1Y-AGO
044800                MOVE "Improving" TO ACS-CASHFLOW-QUALITY
044900             ELSE
045000                COMPUTE WKS-ARG-ABS = ACS-CFROA - ACS-CFROA-1Y-AGO
045100                PERFORM 495-CALCULA-VALOR-ABSOLUTO
045200                IF WKS-RES-ABS < 2
045300                   MOVE "Stable" TO ACS-CASHFLOW-QUALITY
045400                ELSE
045500                   MOVE "Declining" TO ACS-CASHFLOW-QUALITY
045600                END-IF
045700             END-IF
045800        WHEN ACS-CFROA > 0
045900             MOVE "Positive" TO ACS-CASHFLOW-QUALITY
046000        WHEN OTHER
046100             MOVE "Negative" TO ACS-CASHFLOW-QUALITY
046200     END-EVALUATE.
046300 420-CALIDAD-FLUJO-EFECTIVO-E. EXIT.
046400
046500*--------> ROE TREND
046600 425-TENDENCIA-ROE SECTION.
046700     COMPUTE WKS-ARG-ABS = ACS-ROE - ACS-ROE-1Y-AGO
046800     PERFORM 495-CALCULA-VALOR-ABSOLUTO
046900     EVALUATE TRUE
047000        WHEN ACS-ROE > ACS-ROE-1Y-AGO AND
047100             ACS-ROE-1Y-AGO > ACS-ROE-2Y-AGO AND
047200             ACS-ROE-2Y-AGO > ACS-ROE-3Y-AGO
047300             MOVE "Consistently Rising" TO ACS-ROE-TREND
047400        WHEN ACS-ROE > ACS-ROE-1Y-AGO
047500             MOVE "Rising" TO ACS-ROE-TREND
047600        WHEN WKS-RES-ABS < 2
047700             MOVE "Stable" TO ACS-ROE-TREND
047800        WHEN OTHER
047900             MOVE "Declining" TO ACS-ROE-TREND
048000     END-EVALUATE.
048100 425-TENDENCIA-ROE-E. EXIT.
048200
048300*--------> ROCE CONSISTENCY
048400 428-CONSISTENCIA-ROCE SECTION.
048500     IF ACS-ROCE-3Y-AVG > 0 AND ACS-ROCE-5Y-AVG > 0
048600        COMPUTE WKS-ARG-ABS = ACS-ROCE - ACS-ROCE-3Y-AVG
048700        PERFORM 495-CALCULA-VALOR-ABSOLUTO
048800        COMPUTE WKS-DIF-ROCE-3Y ROUNDED = WKS-RES-ABS
048900        COMPUTE WKS-ARG-ABS = ACS-ROCE - ACS-ROCE-5Y-AVG
049000        PERFORM 495-CALCULA-VALOR-ABSOLUTO
049100        COMPUTE WKS-DIF-ROCE-5Y ROUNDED = WKS-RES-ABS
049200        EVALUATE TRUE
049300           WHEN WKS-DIF-ROCE-3Y < 3 AND WKS-DIF-ROCE-5Y < 5
049400                MOVE "Very Consistent" TO ACS-ROCE-CONSISTENCY
049500           WHEN WKS-DIF-ROCE-3Y < 5
049600                MOVE "Consistent"      TO ACS-ROCE-CONSISTENCY
049700           WHEN ACS-ROCE > ACS-ROCE-3Y-AVG
049800                MOVE "Improving"       TO ACS-ROCE-CONSISTENCY
049900           WHEN OTHER
050000                MOVE "Volatile"        TO ACS-ROCE-CONSISTENCY
050100        END-EVALUATE
050200     ELSE
050300        MOVE "Insufficient Data" TO ACS-ROCE-CONSISTENCY
050400     END-IF.
050500 428-CONSISTENCIA-ROCE-E. EXIT.
050600
050700******************************************************************
050800*   SERIE 430 - U3: SCORE COMPUESTO DE CALIDAD (37 COMPONENTES)  *
050900******************************************************************
051000 430-CALCULA-SCORE-CALIDAD SECTION.
051100     MOVE 0 TO WKS-SCORE-CRUDO
051200     PERFORM 431-REGLA-01-A-05
051300     PERFORM 432-REGLA-06-A-10
051400     PERFORM 433-REGLA-11-A-15
051500     PERFORM 434-REGLA-16-A-20
051600     PERFORM 435-REGLA-21-A-25
051700     PERFORM 436-REGLA-26-A-30
051800     PERFORM 437-REGLA-31-A-37
051900     COMPUTE ACS-QUALITY-SCORE ROUNDED =
052000             (WKS-SCORE-CRUDO / 243) * 100.
052100 430-CALCULA-SCORE-CALIDAD-E. EXIT.
052200
052300*--------> REGLAS 1-5: ROE, ROCE, D/E, COBERTURA, RAZON CORRIENTE
052400 431-REGLA-01-A-05 SECTION.
052500     EVALUATE TRUE
052600        WHEN ACS-ROE > 20  ADD 20 TO WKS-SCORE-CRUDO
052700        WHEN ACS-ROE > 15  ADD 15 TO WKS-SCORE-CRUDO
052800        WHEN ACS-ROE > 12  ADD 10 TO WKS-SCORE-CRUDO
052900        WHEN ACS-ROE > 8   ADD  5 TO WKS-SCORE-CRUDO
053000     END-EVALUATE
053100     EVALUATE TRUE
053200        WHEN ACS-ROCE > 25 ADD 20 TO WKS-SCORE-CRUDO
053300        WHEN ACS-ROCE > 20 ADD 15 TO WKS-SCORE-CRUDO
053400        WHEN ACS-ROCE > 15 ADD 10 TO WKS-SCORE-CRUDO
053500        WHEN ACS-ROCE > 10 ADD  5 TO WKS-SCORE-CRUDO
053600     END-EVALUATE
053700     EVALUATE TRUE
053800        WHEN ACS-DEBT-TO-EQUITY = 0    ADD 15 TO WKS-SCORE-CRUDO
053900        WHEN ACS-DEBT-TO-EQUITY < .3   ADD 12 TO WKS-SCORE-CRUDO
054000        WHEN ACS-DEBT-TO-EQUITY < .5   ADD 10 TO WKS-SCORE-CRUDO
054100        WHEN ACS-DEBT-TO-EQUITY < 1.0  ADD  7 TO WKS-SCORE-CRUDO
054200        WHEN ACS-DEBT-TO-EQUITY < 1.5  ADD  3 TO WKS-SCORE-CRUDO
054300     END-EVALUATE
054400     EVALUATE TRUE
054500        WHEN ACS-INTEREST-COVERAGE > 10 ADD 10 TO WKS-SCORE-CRUDO
054600        WHEN ACS-INTEREST-COVERAGE > 5  ADD  8 TO WKS-SCORE-CRUDO
054700        WHEN ACS-INTEREST-COVERAGE > 3  ADD  5 TO WKS-SCORE-CRUDO
054800        WHEN ACS-INTEREST-COVERAGE > 1.5 ADD 2 TO WKS-SCORE-CRUDO
054900     END-EVALUATE
055000     EVALUATE TRUE
055100        WHEN ACS-CURRENT-RATIO > 2.0 ADD 10 TO WKS-SCORE-CRUDO
055200        WHEN ACS-CURRENT-RATIO > 1.5 ADD  8 TO WKS-SCORE-CRUDO
055300        WHEN ACS-CURRENT-RATIO > 1.2 ADD  5 TO WKS-SCORE-CRUDO
055400        WHEN ACS-CURRENT-RATIO > 1.0 ADD  2 TO WKS-SCORE-CRUDO
055500     END-EVALUATE.
055600 431-REGLA-01-A-05-E. EXIT.
055700
055800*--------> REGLAS 6-10: PROMOTOR, CRECIMIENTOS, TENDENCIA OPM
055900 432-REGLA-06-A-10 SECTION.
056000     EVALUATE TRUE
056100        WHEN ACS-PROMOTER-HOLDING > 50 ADD 5 TO WKS-SCORE-CRUDO
056200        WHEN ACS-PROMOTER-HOLDING > 30 ADD 3 TO WKS-SCORE-CRUDO
056300        WHEN ACS-PROMOTER-HOLDING > 20 ADD 1 TO WKS-SCORE-CRUDO
056400     END-EVALUATE
056500     IF ACS-PROMOTER-CHG-1Y > 0
056600        ADD 2 TO WKS-SCORE-CRUDO
056700     END-IF
056800     EVALUATE TRUE
056900        WHEN ACS-EPS-TTM-GROWTH > 20 ADD 10 TO WKS-SCORE-CRUDO
057000        WHEN ACS-EPS-TTM-GROWTH > 10 ADD  7 TO WKS-SCORE-CRUDO
057100        WHEN ACS-EPS-TTM-GROWTH > 5  ADD  4 TO WKS-SCORE-CRUDO
057200        WHEN ACS-EPS-TTM-GROWTH > 0  ADD  2 TO WKS-SCORE-CRUDO
057300     END-EVALUATE
057400     EVALUATE TRUE
057500        WHEN ACS-OPER-REV-GROWTH-TTM > 20
057600             ADD 10 TO WKS-SCORE-CRUDO
057700        WHEN ACS-OPER-REV-GROWTH-TTM > 15
057800             ADD  8 TO WKS-SCORE-CRUDO
057900        WHEN ACS-OPER-REV-GROWTH-TTM > 10
058000             ADD  5 TO WKS-SCORE-CRUDO
058100        WHEN ACS-OPER-REV-GROWTH-TTM > 5
058200             ADD  2 TO WKS-SCORE-CRUDO
058300     END-EVALUATE
058400     IF ACS-NET-PROFIT-ANN > 0 AND ACS-NET-PROFIT-ANN-1Y-AGO > 0
058500        MOVE ACS-NET-PROFIT-ANN-1Y-AGO TO WKS-ARG-ABS
058600        PERFORM 495-CALCULA-VALOR-ABSOLUTO
058700        COMPUTE WKS-CRECIMIENTO-PCT ROUNDED =
058800           ((ACS-NET-PROFIT-ANN - ACS-NET-PROFIT-ANN-1Y-AGO) /
058900             WKS-RES-ABS) * 100
059000        EVALUATE TRUE
059100           WHEN WKS-CRECIMIENTO-PCT > 20 ADD 8 TO WKS-SCORE-CRUDO
059200           WHEN WKS-CRECIMIENTO-PCT > 10 ADD 5 TO WKS-SCORE-CRUDO
059300           WHEN WKS-CRECIMIENTO-PCT > 0  ADD 2 TO WKS-SCORE-CRUDO
059400        END-EVALUATE
059500     END-IF
059600     IF ACS-OPM-ANN > ACS-OPM-ANN-1Y-AGO
059700        IF ACS-OPM-ANN > 15
059800           ADD 5 TO WKS-SCORE-CRUDO
059900        ELSE
060000           ADD 3 TO WKS-SCORE-CRUDO
060100        END-IF
060200     ELSE
060300        IF ACS-OPM-ANN > 10
060400           ADD 1 TO WKS-SCORE-CRUDO
060500        END-IF
060600     END-IF.
060700 432-REGLA-06-A-10-E. EXIT.
060800
060900*--------> REGLAS 11-15: PEG, TRIMESTRES, PE, PRECIO/LIBRO,
061000*          EV/EBITDA
061100 433-REGLA-11-A-15 SECTION.
061200     IF ACC-PEG-TTM-PRESENTE OF REG-ACCION-SAL AND
061300        ACS-PEG-TTM > 0
061400        EVALUATE TRUE
061500           WHEN ACS-PEG-TTM >= .7 AND ACS-PEG-TTM <= 1.5
061600                ADD 5 TO WKS-SCORE-CRUDO
061700           WHEN ACS-PEG-TTM >= .5 AND ACS-PEG-TTM <= 2.0
061800                ADD 3 TO WKS-SCORE-CRUDO
061900           WHEN ACS-PEG-TTM < .5
062000                ADD 1 TO WKS-SCORE-CRUDO
062100        END-EVALUATE
062200     END-IF
062300     EVALUATE TRUE
062400        WHEN ACS-CONSEC-POS-QTRS >= 2 ADD 8 TO WKS-SCORE-CRUDO
062500        WHEN ACS-CONSEC-POS-QTRS = 1  ADD 4 TO WKS-SCORE-CRUDO
062600        WHEN ACS-BASIC-EPS-QOQ-GROWTH > 0
062700                                       ADD 2 TO WKS-SCORE-CRUDO
062800     END-EVALUATE
062900     IF ACS-PE-TTM-PRESENTE AND ACS-INDUSTRY-PE-TTM-PRESENTE
063000        AND ACS-INDUSTRY-PE-TTM > 0
063100        COMPUTE WKS-SCORE-COMPONENTE ROUNDED =
063200                ACS-PE-TTM / ACS-INDUSTRY-PE-TTM
063300        EVALUATE TRUE
063400           WHEN WKS-SCORE-COMPONENTE < .9
063500                ADD 5 TO WKS-SCORE-CRUDO
063600           WHEN WKS-SCORE-COMPONENTE <= 1.1
063700                ADD 3 TO WKS-SCORE-CRUDO
063800           WHEN WKS-SCORE-COMPONENTE <= 1.3
063900                ADD 1 TO WKS-SCORE-CRUDO
064000        END-EVALUATE
064100     ELSE
064200        IF ACS-PE-TTM-PRESENTE AND ACS-SECTOR-PE-TTM-PRESENTE
064300           AND ACS-SECTOR-PE-TTM > 0
064400           COMPUTE WKS-SCORE-COMPONENTE ROUNDED =
064500                   ACS-PE-TTM / ACS-SECTOR-PE-TTM
064600           EVALUATE TRUE
064700              WHEN WKS-SCORE-COMPONENTE < .9
064800                   ADD 4 TO WKS-SCORE-CRUDO
064900              WHEN WKS-SCORE-COMPONENTE <= 1.1
065000                   ADD 2 TO WKS-SCORE-CRUDO
065100           END-EVALUATE
065200        END-IF
065300     END-IF
065400     IF ACS-PRICE-TO-BOOK-PRESENTE
065500        EVALUATE TRUE
065600           WHEN ACS-PRICE-TO-BOOK < 1 ADD 5 TO WKS-SCORE-CRUDO
065700           WHEN ACS-PRICE-TO-BOOK < 2 ADD 3 TO WKS-SCORE-CRUDO
065800           WHEN ACS-PRICE-TO-BOOK < 3 ADD 1 TO WKS-SCORE-CRUDO
065900        END-EVALUATE
066000     ELSE
066100        IF ACS-INDUSTRY-PBV-TTM-PRESENTE AND
066200           ACS-INDUSTRY-PBV-TTM < 2
066300           ADD 2 TO WKS-SCORE-CRUDO
066400        END-IF
066500     END-IF
066600     IF ACS-EV-PER-EBITDA-ANN-PRESENTE
066700        EVALUATE TRUE
066800           WHEN ACS-EV-PER-EBITDA-ANN < 8
066900                ADD 5 TO WKS-SCORE-CRUDO
067000           WHEN ACS-EV-PER-EBITDA-ANN < 12
067100                ADD 3 TO WKS-SCORE-CRUDO
067200           WHEN ACS-EV-PER-EBITDA-ANN < 15
067300                ADD 1 TO WKS-SCORE-CRUDO
067400        END-EVALUATE
067500     END-IF.
067600 433-REGLA-11-A-15-E. EXIT.
067700
067800*--------> REGLAS 16-20: TENDENCIAS DE INSIGHT, TERCEROS,
067900*          PIOTROSKI
068000 434-REGLA-16-A-20 SECTION.
068100     EVALUATE TRUE
068200        WHEN ACS-PROMOTER-TREND = "Rising (Strong)" OR
068300             ACS-PROMOTER-TREND = "Rising"
068400             ADD 3 TO WKS-SCORE-CRUDO
068500        WHEN ACS-PROMOTER-TREND = "Rising (Moderate)"
068600             ADD 2 TO WKS-SCORE-CRUDO
068700        WHEN ACS-PROMOTER-TREND = "Stable"
068800             ADD 1 TO WKS-SCORE-CRUDO
068900     END-EVALUATE
069000     EVALUATE TRUE
069100        WHEN ACS-MARGIN-STABILITY = "Expanding"
069200             ADD 3 TO WKS-SCORE-CRUDO
069300        WHEN ACS-MARGIN-STABILITY = "Stable"
069400             ADD 2 TO WKS-SCORE-CRUDO
069500        WHEN ACS-MARGIN-STABILITY = "Moderately Stable"
069600             ADD 1 TO WKS-SCORE-CRUDO
069700     END-EVALUATE
069800     EVALUATE TRUE
069900        WHEN ACS-PROFIT-CONSISTENCY = "Very Consistent"
070000             ADD 4 TO WKS-SCORE-CRUDO
070100        WHEN ACS-PROFIT-CONSISTENCY = "Consistent"
070200             ADD 3 TO WKS-SCORE-CRUDO
070300        WHEN ACS-PROFIT-CONSISTENCY = "Moderate"
070400             ADD 1 TO WKS-SCORE-CRUDO
070500     END-EVALUATE
070600     IF ACS-DURABILITY-SCORE-PRESENTE AND ACS-DURABILITY-SCORE
070700        NOT = 0
070800        COMPUTE WKS-ARG-MIN-1 = ACS-DURABILITY-SCORE / 2
070900        MOVE 7 TO WKS-ARG-MIN-2
071000        PERFORM 496-CALCULA-VALOR-MINIMO
071100        MOVE WKS-RES-MIN TO WKS-SCORE-COMPONENTE
071200        ADD WKS-SCORE-COMPONENTE TO WKS-SCORE-CRUDO
071300     END-IF
071400     IF ACS-VALUATION-SCORE-PRESENTE AND ACS-VALUATION-SCORE
071500        NOT = 0
071600        COMPUTE WKS-ARG-MIN-1 = ACS-VALUATION-SCORE / 2
071700        MOVE 7 TO WKS-ARG-MIN-2
071800        PERFORM 496-CALCULA-VALOR-MINIMO
071900        MOVE WKS-RES-MIN TO WKS-SCORE-COMPONENTE
072000        ADD WKS-SCORE-COMPONENTE TO WKS-SCORE-CRUDO
072100     END-IF
072200     IF ACS-PIOTROSKI-SCORE-PRESENTE
072300        MOVE ACS-PIOTROSKI-SCORE TO WKS-ARG-MIN-1
072400        MOVE 9 TO WKS-ARG-MIN-2
072500        PERFORM 496-CALCULA-VALOR-MINIMO
072600        MOVE WKS-RES-MIN TO WKS-SCORE-COMPONENTE
072700        ADD WKS-SCORE-COMPONENTE TO WKS-SCORE-CRUDO
072800     END-IF.
072900 434-REGLA-16-A-20-E. EXIT.
073000
073100*--------> REGLAS 21-25: ALTMAN, TOBIN, GRAHAM, ROA, CFROA
073200 435-REGLA-21-A-25 SECTION.
073300     IF ACS-ALTMAN-ZSCORE-PRESENTE AND ACS-ALTMAN-ZSCORE NOT = 0
073400        EVALUATE TRUE
073500           WHEN ACS-ALTMAN-ZSCORE > 3.0 ADD 6 TO WKS-SCORE-CRUDO
073600           WHEN ACS-ALTMAN-ZSCORE > 2.7 ADD 4 TO WKS-SCORE-CRUDO
073700           WHEN ACS-ALTMAN-ZSCORE > 1.8 ADD 2 TO WKS-SCORE-CRUDO
073800        END-EVALUATE
073900     END-IF
074000     IF ACS-TOBIN-Q-RATIO-PRESENTE AND ACS-TOBIN-Q-RATIO NOT = 0
074100        EVALUATE TRUE
074200           WHEN ACS-TOBIN-Q-RATIO >= .8 AND
074300                ACS-TOBIN-Q-RATIO <= 1.2
074400                ADD 5 TO WKS-SCORE-CRUDO
074500           WHEN ACS-TOBIN-Q-RATIO >= .6 AND
074600                ACS-TOBIN-Q-RATIO < .8
074700                ADD 4 TO WKS-SCORE-CRUDO
074800           WHEN ACS-TOBIN-Q-RATIO > 1.2 AND
074900                ACS-TOBIN-Q-RATIO <= 1.5
075000                ADD 2 TO WKS-SCORE-CRUDO
075100           WHEN ACS-TOBIN-Q-RATIO > 1.5
075200                ADD 1 TO WKS-SCORE-CRUDO
075300        END-EVALUATE
075400     END-IF
075500     IF ACS-GRAHAM-NUMBER-PRESENTE AND ACS-GRAHAM-NUMBER > 0
075600        AND ACS-MARKET-CAP > 0
075700        ADD 2 TO WKS-SCORE-CRUDO
075800        IF ACS-GRAHAM-NUMBER > ACS-MARKET-CAP * .5
075900           ADD 2 TO WKS-SCORE-CRUDO
076000        END-IF
076100     END-IF
076200     EVALUATE TRUE
076300        WHEN ACS-ROA-ANN > 10 ADD 5 TO WKS-SCORE-CRUDO
076400        WHEN ACS-ROA-ANN > 7  ADD 4 TO WKS-SCORE-CRUDO
076500        WHEN ACS-ROA-ANN > 5  ADD 3 TO WKS-SCORE-CRUDO
076600        WHEN ACS-ROA-ANN > 3  ADD 1 TO WKS-SCORE-CRUDO
076700     END-EVALUATE
076800     IF ACS-ROA-ANN > ACS-ROA-ANN-1Y-AGO AND ACS-ROA-ANN > 5
076900        ADD 1 TO WKS-SCORE-CRUDO
077000     END-IF
077100     EVALUATE TRUE
077200        WHEN ACS-CFROA > 10 ADD 5 TO WKS-SCORE-CRUDO
077300        WHEN ACS-CFROA > 7  ADD 4 TO WKS-SCORE-CRUDO
077400        WHEN ACS-CFROA > 5  ADD 3 TO WKS-SCORE-CRUDO
077500        WHEN ACS-CFROA > 0  ADD 1 TO WKS-SCORE-CRUDO
077600     END-EVALUATE
077700     IF ACS-CASHFLOW-QUALITY = "Improving"
077800        ADD 1 TO WKS-SCORE-CRUDO
077900     END-IF.
078000 435-REGLA-21-A-25-E. EXIT.
078100
078200*--------> REGLAS 26-30: CASH EPS, CAPITAL TRABAJO, UTILIDAD
078300*          OPERATIVA, MARGEN EBITDA, PRECIO/VENTAS
078400 436-REGLA-26-A-30 SECTION.
078500     EVALUATE TRUE
078600        WHEN ACS-CASH-EPS-1Y-GROWTH > 20 ADD 4 TO WKS-SCORE-CRUDO
078700        WHEN ACS-CASH-EPS-1Y-GROWTH > 10 ADD 3 TO WKS-SCORE-CRUDO
078800        WHEN ACS-CASH-EPS-1Y-GROWTH > 5  ADD 2 TO WKS-SCORE-CRUDO
078900        WHEN ACS-CASH-EPS-1Y-GROWTH > 0  ADD 1 TO WKS-SCORE-CRUDO
079000     END-EVALUATE
079100     EVALUATE TRUE
079200        WHEN ACS-WORKING-CAP-TURNOVER > 10
079300             ADD 3 TO WKS-SCORE-CRUDO
079400        WHEN ACS-WORKING-CAP-TURNOVER > 5
079500             ADD 2 TO WKS-SCORE-CRUDO
079600        WHEN ACS-WORKING-CAP-TURNOVER > 2
079700             ADD 1 TO WKS-SCORE-CRUDO
079800     END-EVALUATE
079900     IF ACS-OPERATING-PROFIT-TTM > 0 AND
080000        ACS-OPERATING-PROFIT-TTM-1Y > 0
080100        MOVE ACS-OPERATING-PROFIT-TTM-1Y TO WKS-ARG-ABS
080200        PERFORM 495-CALCULA-VALOR-ABSOLUTO
080300        COMPUTE WKS-CRECIMIENTO-PCT ROUNDED =
080400           ((ACS-OPERATING-PROFIT-TTM -
080500             ACS-OPERATING-PROFIT-TTM-1Y)
080600             / WKS-RES-ABS) * 100
080700        EVALUATE TRUE
080800           WHEN WKS-CRECIMIENTO-PCT > 20 ADD 4 TO WKS-SCORE-CRUDO
080900           WHEN WKS-CRECIMIENTO-PCT > 10 ADD 3 TO WKS-SCORE-CRUDO
081000           WHEN WKS-CRECIMIENTO-PCT > 5  ADD 2 TO WKS-SCORE-CRUDO
081100           WHEN WKS-CRECIMIENTO-PCT > 0  ADD 1 TO WKS-SCORE-CRUDO
081200        END-EVALUATE
081300     END-IF
081400     EVALUATE TRUE
081500        WHEN ACS-EBITDA-ANN-MARGIN > 25 ADD 4 TO WKS-SCORE-CRUDO
081600        WHEN ACS-EBITDA-ANN-MARGIN > 20 ADD 3 TO WKS-SCORE-CRUDO
081700        WHEN ACS-EBITDA-ANN-MARGIN > 15 ADD 2 TO WKS-SCORE-CRUDO
081800        WHEN ACS-EBITDA-ANN-MARGIN > 10 ADD 1 TO WKS-SCORE-CRUDO
081900     END-EVALUATE
082000     IF ACS-EBITDA-QTR-YOY-GROWTH > 15
082100        ADD 1 TO WKS-SCORE-CRUDO
082200     END-IF
082300     IF ACS-PRICE-TO-SALES-TTM-PRESENTE
082400        EVALUATE TRUE
082500           WHEN ACS-PRICE-TO-SALES-TTM < 1
082600                ADD 3 TO WKS-SCORE-CRUDO
082700           WHEN ACS-PRICE-TO-SALES-TTM < 2
082800                ADD 2 TO WKS-SCORE-CRUDO
082900           WHEN ACS-PRICE-TO-SALES-TTM < 3
083000                ADD 1 TO WKS-SCORE-CRUDO
083100        END-EVALUATE
083200     ELSE
083300        IF ACS-PRICE-TO-SALES-ANN-PRESENTE
083400           EVALUATE TRUE
083500              WHEN ACS-PRICE-TO-SALES-ANN < 1
083600                   ADD 3 TO WKS-SCORE-CRUDO
083700              WHEN ACS-PRICE-TO-SALES-ANN < 2
083800                   ADD 2 TO WKS-SCORE-CRUDO
083900           END-EVALUATE
084000        END-IF
084100     END-IF.
084200 436-REGLA-26-A-30-E. EXIT.
084300
084400*--------> REGLAS 31-37: PRECIO/FLUJO, ROCE, ROE, PIGNORACION,
084500*          INDUSTRIA/SECTOR, TL CHECKLIST, METRICAS BANCARIAS
084600 437-REGLA-31-A-37 SECTION.
084700     IF ACS-PRICE-TO-CASHFLOW-PRESENTE
084800        EVALUATE TRUE
084900           WHEN ACS-PRICE-TO-CASHFLOW < 10
085000                ADD 3 TO WKS-SCORE-CRUDO
085100           WHEN ACS-PRICE-TO-CASHFLOW < 15
085200                ADD 2 TO WKS-SCORE-CRUDO
085300           WHEN ACS-PRICE-TO-CASHFLOW < 20
085400                ADD 1 TO WKS-SCORE-CRUDO
085500        END-EVALUATE
085600     END-IF
085700     EVALUATE TRUE
085800        WHEN ACS-ROCE-CONSISTENCY = "Very Consistent"
085900             ADD 3 TO WKS-SCORE-CRUDO
086000        WHEN ACS-ROCE-CONSISTENCY = "Consistent"
086100             ADD 2 TO WKS-SCORE-CRUDO
086200        WHEN ACS-ROCE-CONSISTENCY = "Improving"
086300             ADD 1 TO WKS-SCORE-CRUDO
086400     END-EVALUATE
086500     EVALUATE TRUE
086600        WHEN ACS-ROE-TREND = "Consistently Rising"
086700             ADD 2 TO WKS-SCORE-CRUDO
086800        WHEN ACS-ROE-TREND = "Rising"
086900             ADD 1 TO WKS-SCORE-CRUDO
087000     END-EVALUATE
087100     EVALUATE TRUE
087200        WHEN ACS-PROMOTER-PLEDGE-PCT = 0  ADD 2 TO WKS-SCORE-CRUDO
087300        WHEN ACS-PROMOTER-PLEDGE-PCT < 10 ADD 1 TO WKS-SCORE-CRUDO
087400     END-EVALUATE
087500     IF ACS-INDUSTRY-SCORE-PRESENTE AND ACS-INDUSTRY-SCORE NOT = 0
087600        COMPUTE WKS-ARG-MIN-1 = ACS-INDUSTRY-SCORE / 20
087700        MOVE 1.5 TO WKS-ARG-MIN-2
087800        PERFORM 496-CALCULA-VALOR-MINIMO
087900        MOVE WKS-RES-MIN TO WKS-SCORE-COMPONENTE
088000        ADD WKS-SCORE-COMPONENTE TO WKS-SCORE-CRUDO
088100     END-IF
088200     IF ACS-SECTOR-SCORE-PRESENTE AND ACS-SECTOR-SCORE NOT = 0
088300        COMPUTE WKS-ARG-MIN-1 = ACS-SECTOR-SCORE / 20
088400        MOVE 1.5 TO WKS-ARG-MIN-2
088500        PERFORM 496-CALCULA-VALOR-MINIMO
088600        MOVE WKS-RES-MIN TO WKS-SCORE-COMPONENTE
088700        ADD WKS-SCORE-COMPONENTE TO WKS-SCORE-CRUDO
088800     END-IF
088900     IF ACS-TL-CHECKLIST-POS-PRESENTE AND
089000        ACS-TL-CHECKLIST-NEG-PRESENTE AND
089100        (ACS-TL-CHECKLIST-POS NOT = 0 OR
089200         ACS-TL-CHECKLIST-NEG NOT = 0)
089300        COMPUTE WKS-SCORE-COMPONENTE =
089400           ACS-TL-CHECKLIST-POS - ACS-TL-CHECKLIST-NEG
089500        EVALUATE TRUE
089600           WHEN WKS-SCORE-COMPONENTE > 10 ADD 2 TO WKS-SCORE-CRUDO
089700           WHEN WKS-SCORE-COMPONENTE > 5  ADD 1 TO WKS-SCORE-CRUDO
089800        END-EVALUATE
089900     END-IF
090000     IF ACS-GROSS-NPA-RATIO-PRESENTE
090100        EVALUATE TRUE
090200           WHEN ACS-GROSS-NPA-RATIO < 1 ADD 2 TO WKS-SCORE-CRUDO
090300           WHEN ACS-GROSS-NPA-RATIO < 2 ADD 1 TO WKS-SCORE-CRUDO
090400        END-EVALUATE
090500     END-IF
090600     IF ACS-CAPITAL-ADEQUACY-PRESENTE AND
090700        ACS-CAPITAL-ADEQUACY NOT = 0 AND
090800        ACS-CAPITAL-ADEQUACY > 15
090900        ADD 1 TO WKS-SCORE-CRUDO
091000     END-IF.
091100 437-REGLA-31-A-37-E. EXIT.
091200
091300*--------> VALOR ABSOLUTO DE WKS-ARG-ABS, DEVUELTO EN WKS-RES-ABS
091400 495-CALCULA-VALOR-ABSOLUTO SECTION.
091500     IF WKS-ARG-ABS < 0
091600        COMPUTE WKS-RES-ABS = WKS-ARG-ABS * -1
091700     ELSE
091800        MOVE WKS-ARG-ABS TO WKS-RES-ABS
091900     END-IF.
092000 495-CALCULA-VALOR-ABSOLUTO-E. EXIT.
092100
092200*--------> MENOR ENTRE WKS-ARG-MIN-1 Y WKS-ARG-MIN-2, DEVUELTO EN
092300*          WKS-RES-MIN
092400 496-CALCULA-VALOR-MINIMO SECTION.
092500     IF WKS-ARG-MIN-1 < WKS-ARG-MIN-2
092600        MOVE WKS-ARG-MIN-1 TO WKS-RES-MIN
092700     ELSE
092800        MOVE WKS-ARG-MIN-2 TO WKS-RES-MIN
092900     END-IF.
093000 496-CALCULA-VALOR-MINIMO-E. EXIT.
093100
093200******************************************************************
093300*                   SERIE 800 - ESTADISTICAS                     *
093400******************************************************************
093500 800-ESTADISTICAS SECTION.
093600     DISPLAY ">>>>>>>>>>>>>>>> ESTADISTICAS DE CARGA <<<<<<<<<<<<"
093700     MOVE WKS-REGISTROS-LEIDOS TO WKS-MASCARA-CONTADOR
093800     DISPLAY "||  REGISTROS LEIDOS        : ("
093900             WKS-MASCARA-CONTADOR ")"
094000     MOVE WKS-UNICOS-CARGADOS TO WKS-MASCARA-CONTADOR
094100     DISPLAY "||  ACCIONES UNICAS CARGADAS: ("
094200             WKS-MASCARA-CONTADOR ")"
094300     MOVE WKS-SIN-LLAVE TO WKS-MASCARA-CONTADOR
094400     DISPLAY "||  DESCARTADOS SIN LLAVE   : ("
094500             WKS-MASCARA-CONTADOR ")"
094600     DISPLAY ">>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<<".
094700 800-ESTADISTICAS-E. EXIT.
094800
094900 900-ESCRIBE-STKSTAT SECTION.
095000     MOVE '1'                      TO ESC-TIPO-REGISTRO
095100     MOVE WKS-ARCHIVOS-LEIDOS      TO ESC-ARCHIVOS-LEIDOS
095200     MOVE WKS-REGISTROS-LEIDOS     TO ESC-REGISTROS-LEIDOS
095300     MOVE WKS-UNICOS-CARGADOS      TO ESC-UNICOS-CARGADOS
095400     MOVE WKS-SIN-LLAVE            TO ESC-SIN-LLAVE
095500     WRITE REG-ESTAD FROM REG-ESTAD-CARGA.
095600 900-ESCRIBE-STKSTAT-E. EXIT.
095700
095800 190-CIERRA-ARCHIVOS SECTION.
095900     CLOSE STKMETR STKWORK STKSTAT.
096000 190-CIERRA-ARCHIVOS-E. EXIT.
