000100******************************************************************
000200* FECHA       : 05/04/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : BOLSA DE VALORES - CALIFICACION DE CALIDAD       *
000500* PROGRAMA    : BVQ0300B                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TERCER PASO DEL JOB - MOTOR DE CALIDAD "B", UN   *
000800*             : SUBCONJUNTO DE CAMPOS Y REGLAS INDEPENDIENTE DEL *
000900*             : MOTOR A (BVQ0200A) SOBRE EL MISMO UNIVERSO       *
001000*             : CARGADO EN STKWORK.  RELEE STKWORK UNA VEZ POR   *
001100*             : NIVEL (GREAT-B, MEDIUM-B, GOOD-B) Y ESCRIBE LOS  *
001200*             : TRES NIVELES AL MISMO ARCHIVO TIERB-OUT          *
001300* ARCHIVOS    : STKWORK=E, TIERBOUT=S, STKSTAT=E/S (EXTEND)      *
001400* ACCION (ES) : A=AYUDANTES, F=FILTRA, O=ORDENA, E=ESCRIBE       *
001500******************************************************************
001600*----------------------------------------------------------------
001700* BITACORA DE CAMBIOS
001800*----------------------------------------------------------------
001900* 05/04/2024 EDRD TK-55270 VERSION INICIAL - GREAT-B, MEDIUM-B Y *TK-55270
002000*                          GOOD-B SOBRE EL MISMO TIERBOUT        *TK-55270
002100* 11/04/2024 EDRD TK-55278 SE AGREGA EL CALCULO DE SCORE B       *TK-55278
002200*----------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. BVQ0300B.
002500 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
002600 INSTALLATION. BOLSA DE VALORES - CALIFICACION DE CALIDAD.
002700 DATE-WRITTEN. 05/04/2024.
002800 DATE-COMPILED.
002900 SECURITY. USO INTERNO - CONFIDENCIAL.
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS CLASE-NUMERICA IS "0" THRU "9"
003500     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA
003600            OFF STATUS IS WKS-MODO-NORMAL.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT STKWORK  ASSIGN TO STKWORK
004000                     ORGANIZATION IS SEQUENTIAL
004100                     FILE STATUS  IS FS-STKWORK.
004200     SELECT TIERBOUT ASSIGN TO TIERBOUT
004300                     ORGANIZATION IS SEQUENTIAL
004400                     FILE STATUS  IS FS-TIERBOUT.
004500     SELECT STKSTAT  ASSIGN TO STKSTAT
004600                     ORGANIZATION IS SEQUENTIAL
004700                     FILE STATUS  IS FS-STKSTAT.
004800     SELECT WORKFILE ASSIGN TO SORTWK1.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  STKWORK.
005200 01  REG-ACCION-TRA.
005300     COPY BVQMSTR REPLACING REG-ACCION BY DET-ACCION-TRA
005400                            LEADING ACC BY ACT.
005500 FD  TIERBOUT.
005600 01  REG-TIERB-SAL.
005700     COPY BVQTOUT REPLACING REG-TIERSAL BY DET-TIERB-SAL
005800                            LEADING TSL BY TSN.
005900 FD  STKSTAT.
006000     COPY BVQSTAT.
006100 SD  WORKFILE.
006200 01  WORKAREA.
006300     02  WRK-LLAVE-ORDEN            PIC S9(05)V99.
006400     02  WRK-DETALLE-COMPLETO.
006500         COPY BVQMSTR REPLACING REG-ACCION BY WRK-DETALLE
006600                                LEADING ACC BY WRK.
006700 WORKING-STORAGE SECTION.
006800 77  FS-STKWORK                     PIC 9(02) VALUE ZEROS.
006900 77  FS-TIERBOUT                    PIC 9(02) VALUE ZEROS.
007000 77  FS-STKSTAT                     PIC 9(02) VALUE ZEROS.
007100 01  WKS-DISPARADORES.
007200     02  WKS-FIN-STKWORK            PIC X(01) VALUE 'N'.
007300         88  FIN-STKWORK                    VALUE 'Y'.
007400     02  WKS-FIN-SORT               PIC X(01) VALUE 'N'.
007500         88  FIN-SORT                       VALUE 'Y'.
007600     02  WKS-CALIFICA               PIC X(01) VALUE 'N'.
007700         88  SI-CALIFICA                    VALUE 'Y'.
007750     02  FILLER                     PIC X(01) VALUE SPACES.
007800 01  WKS-CONTADORES-NIVEL-B.
007900     02  WKS-CTA-GREAT-B            PIC 9(05) COMP VALUE 0.
008000     02  WKS-CTA-MEDIUM-B           PIC 9(05) COMP VALUE 0.
008100     02  WKS-CTA-GOOD-B             PIC 9(05) COMP VALUE 0.
008150     02  FILLER                     PIC X(01) VALUE SPACES.
008200******************************************************************
008300*   TABLA SLIM DE ACCIONES YA ETIQUETADAS (GREAT-B/MEDIUM-B)     *
008400******************************************************************
008500 01  WKS-TABLA-ETIQUETADOS.
008600     02  WKS-TOTAL-ETIQUETADOS      PIC 9(05) COMP VALUE 0.
008700     02  WKS-ETIQUETA OCCURS 1 TO 5000 TIMES
008800                      DEPENDING ON WKS-TOTAL-ETIQUETADOS
008900                      INDEXED BY WKS-IDX-ETQ.
009000         04  WKS-ETQ-NSE-CODE       PIC X(12).
009100 77  WKS-IDX-BUSQUEDA               PIC 9(05) COMP VALUE 0.
009200******************************************************************
009300*          CAMPOS DE APOYO PARA LAS REGLAS AUXILIARES DEL        *
009400*          MOTOR B (SECCION DE "AYUDANTES" DE LA NORMATIVA)      *
009500******************************************************************
009600 01  WKS-AYUDANTES.
009700     02  WKS-DE-EFECTIVO            PIC S9(05)V99.
009800     02  WKS-CR-EFECTIVO            PIC S9(05)V99.
009900     02  WKS-P1                     PIC 9(01) COMP.
010000     02  WKS-CTA-CONSISTENCIA       PIC 9(01) COMP.
010100     02  WKS-DIFERENCIA-OPM         PIC S9(07)V99.
010200     02  WKS-SW-PROMOTER-ESTABLE    PIC X(01).
010300         88  PROMOTER-ESTABLE               VALUE 'Y'.
010400     02  WKS-SW-UNA-TRIM            PIC X(01).
010500         88  UNA-TRIM                       VALUE 'Y'.
010600     02  WKS-SW-DOS-TRIM            PIC X(01).
010700         88  DOS-TRIM                       VALUE 'Y'.
010800     02  WKS-SW-UTIL-CONSISTENTE    PIC X(01).
010900         88  UTILIDAD-CONSISTENTE           VALUE 'Y'.
011000     02  WKS-SW-MARGEN-ESTABLE      PIC X(01).
011100         88  MARGEN-ESTABLE                 VALUE 'Y'.
011200     02  WKS-SW-EPS-CRECIENDO       PIC X(01).
011300         88  EPS-CRECIENDO                  VALUE 'Y'.
011400     02  WKS-SW-CRECE-VENTAS        PIC X(01).
011500         88  CRECE-VENTAS                   VALUE 'Y'.
011550     02  FILLER                     PIC X(01) VALUE SPACES.
011600 77  WKS-CONTADOR-FLAGS-CORE        PIC 9(01) COMP VALUE 0.
011700 01  WKS-SCORE-B                    PIC 9(03)V99 VALUE 0.
011800******************************************************************
011900*          AREAS DE REDEFINES ADICIONALES (REGLA DEL PERIODO)    *
012000******************************************************************
012100 01  WKS-FECHA-CORRIDA.
012200     02  WKS-FEC-ANIO                PIC 9(04).
012300     02  WKS-FEC-MES                 PIC 9(02).
012400     02  WKS-FEC-DIA                 PIC 9(02).
012500 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA PIC 9(08).
012600 01  WKS-VALOR-EMPAQUE               PIC S9(07)V99 COMP-3.
012700 01  WKS-VALOR-EMPAQUE-R REDEFINES WKS-VALOR-EMPAQUE PIC X(05).
012800 01  TABLA-CUARTOS-PUNTOS.
012900     02  FILLER                     PIC X(20) VALUE
013000         '0015001200100005    '.
013100 01  F-CUARTOS REDEFINES TABLA-CUARTOS-PUNTOS.
013200     02  CUARTO-PUNTO OCCURS 4 TIMES PIC 9(04).
013300 PROCEDURE DIVISION.
013400 000-MAIN SECTION.
013500     PERFORM 110-APERTURA-ARCHIVOS
013600     PERFORM 300-PASE-GREAT-B
013700     PERFORM 400-PASE-MEDIUM-B
013800     PERFORM 500-PASE-GOOD-B
013900     PERFORM 900-ESCRIBE-STKSTAT
014000     PERFORM 190-CIERRA-ARCHIVOS
014100     STOP RUN.
014200 000-MAIN-E. EXIT.
014300
014400 110-APERTURA-ARCHIVOS SECTION.
014500     OPEN OUTPUT TIERBOUT
014600     OPEN EXTEND STKSTAT
014700     IF FS-STKSTAT = 97
014800        MOVE ZEROS TO FS-STKSTAT
014900     END-IF
015000     IF FS-TIERBOUT NOT = 0 OR FS-STKSTAT NOT = 0
015100        DISPLAY "BVQ0300B - ERROR AL ABRIR ARCHIVOS DE SALIDA"
015200                UPON CONSOLE
015300        MOVE 91 TO RETURN-CODE
015400        STOP RUN
015500     END-IF.
015600 110-APERTURA-ARCHIVOS-E. EXIT.
015700
015800******************************************************************
015900*      SERIE 200 - CALCULO DE LOS "AYUDANTES" DEL MOTOR B        *
016000******************************************************************
016100 200-CALCULA-AYUDANTES SECTION.
016200     IF ACT-DEBT-TO-EQUITY = 0
016300        MOVE 999 TO WKS-DE-EFECTIVO
016400     ELSE
016500        MOVE ACT-DEBT-TO-EQUITY TO WKS-DE-EFECTIVO
016600     END-IF
016700
016800     IF ACT-CURRENT-RATIO = 0
016900        MOVE ACT-CURRENT-RATIO-TTM TO WKS-CR-EFECTIVO
017000     ELSE
017100        MOVE ACT-CURRENT-RATIO TO WKS-CR-EFECTIVO
017200     END-IF
017300
017400     MOVE 'N' TO WKS-SW-PROMOTER-ESTABLE
017500     IF ACT-PROMOTER-CHG-QOQ >= -1 AND ACT-PROMOTER-CHG-QOQ <= 10
017600        SET PROMOTER-ESTABLE TO TRUE
017700     END-IF
017800
017900     MOVE 0 TO WKS-P1
018000     IF ACT-BASIC-EPS-QOQ-GROWTH > 0
018100        ADD 1 TO WKS-P1
018200     END-IF
018300     IF ACT-EPS-QTR-YOY-GROWTH > 0
018400        ADD 1 TO WKS-P1
018500     END-IF
018600     MOVE 'N' TO WKS-SW-UNA-TRIM
018700     MOVE 'N' TO WKS-SW-DOS-TRIM
018800     IF WKS-P1 >= 1
018900        SET UNA-TRIM TO TRUE
019000     END-IF
019100     IF WKS-P1 >= 2
019200        SET DOS-TRIM TO TRUE
019300     END-IF
019400
019500     MOVE 0 TO WKS-CTA-CONSISTENCIA
019600     IF ACT-NET-PROFIT-3Y-GROWTH > 0
019700        ADD 1 TO WKS-CTA-CONSISTENCIA
019800     END-IF
019900     IF ACT-NET-PROFIT-5Y-GROWTH > 0
020000        ADD 1 TO WKS-CTA-CONSISTENCIA
020100     END-IF
020200     IF ACT-NET-PROFIT-QOQ-GROWTH > 0
020300        ADD 1 TO WKS-CTA-CONSISTENCIA
020400     END-IF
020500     MOVE 'N' TO WKS-SW-UTIL-CONSISTENTE
020600     IF WKS-CTA-CONSISTENCIA >= 2
020700        SET UTILIDAD-CONSISTENTE TO TRUE
020800     END-IF
020900
021000     MOVE 'N' TO WKS-SW-MARGEN-ESTABLE
021100     IF ACT-OPM-ANN > 0 AND ACT-OPM-TTM > 0
021200        COMPUTE WKS-DIFERENCIA-OPM = ACT-OPM-ANN - ACT-OPM-TTM
021300        IF WKS-DIFERENCIA-OPM < 0
021400           COMPUTE WKS-DIFERENCIA-OPM = WKS-DIFERENCIA-OPM * -1
021500        END-IF
021600        IF WKS-DIFERENCIA-OPM <= 5 OR ACT-OPM-TTM >= ACT-OPM-ANN
021700           SET MARGEN-ESTABLE TO TRUE
021800        END-IF
021900     ELSE
022000        IF ACT-OPM-ANN > 0 OR ACT-OPM-TTM > 0
022100           SET MARGEN-ESTABLE TO TRUE
022200        END-IF
022300     END-IF
022400
022500     MOVE 'N' TO WKS-SW-EPS-CRECIENDO
022600     IF ACT-EPS-TTM-GROWTH > 0
022700        SET EPS-CRECIENDO TO TRUE
022800     END-IF
022900
023000     MOVE 'N' TO WKS-SW-CRECE-VENTAS
023100     IF ACT-NET-PROFIT-3Y-GROWTH > 10 OR
023200        ACT-NET-PROFIT-QOQ-GROWTH > 10
023300        SET CRECE-VENTAS TO TRUE
023400     END-IF.
023500 200-CALCULA-AYUDANTES-E. EXIT.
023600
023700******************************************************************
023800*                SERIE 300 - PASE "GREAT-B"                      *
023900******************************************************************
024000 300-PASE-GREAT-B SECTION.
024100     SORT WORKFILE ON DESCENDING KEY WRK-LLAVE-ORDEN
024200         INPUT  PROCEDURE IS 310-FILTRA-GREAT-B
024300         OUTPUT PROCEDURE IS 330-ESCRIBE-NIVEL-B.
024400 300-PASE-GREAT-B-E. EXIT.
024500
024600 310-FILTRA-GREAT-B SECTION.
024700     OPEN INPUT STKWORK
024800     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ
024900     PERFORM 315-PROCESA-LECTURA-GB UNTIL FIN-STKWORK
025000     CLOSE STKWORK
025100     MOVE 'N' TO WKS-FIN-STKWORK.
025200 310-FILTRA-GREAT-B-E. EXIT.
025300
025400 315-PROCESA-LECTURA-GB SECTION.
025500     PERFORM 200-CALCULA-AYUDANTES
025600     PERFORM 320-REGLA-GREAT-B
025700     IF SI-CALIFICA
025800        PERFORM 340-CALCULA-SCORE-B
025900        MOVE WKS-SCORE-B       TO WRK-LLAVE-ORDEN
026000        MOVE REG-ACCION-TRA    TO WRK-DETALLE
026100        MOVE "GREAT-B"         TO WRK-QUALITY-TIER
026200        RELEASE WORKAREA
026300        PERFORM 350-MARCA-ETIQUETADO
026400     END-IF
026500     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ.
026600 315-PROCESA-LECTURA-GB-E. EXIT.
026700
026800 320-REGLA-GREAT-B SECTION.
026900     MOVE 'N' TO WKS-CALIFICA
027000     IF ACT-ROE > 12                        AND
027100        ACT-ROCE > 15                        AND
027200        WKS-DE-EFECTIVO < 1                   AND
027300        ACT-INTEREST-COVERAGE > 3               AND
027400        WKS-CR-EFECTIVO > 1.2                    AND
027500        PROMOTER-ESTABLE                          AND
027600        UNA-TRIM                                   AND
027700        CRECE-VENTAS                                AND
027800        UTILIDAD-CONSISTENTE                         AND
027900        MARGEN-ESTABLE                                AND
028000        EPS-CRECIENDO
028100        SET SI-CALIFICA TO TRUE
028200     END-IF.
028300 320-REGLA-GREAT-B-E. EXIT.
028400
028500 330-ESCRIBE-NIVEL-B SECTION.
028600     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN
028700     PERFORM 335-PROCESA-RETORNO-NB UNTIL FIN-SORT
028800     MOVE 'N' TO WKS-FIN-SORT.
028900 330-ESCRIBE-NIVEL-B-E. EXIT.
029000
029100 335-PROCESA-RETORNO-NB SECTION.
029200     MOVE SPACES              TO TSN-STOCK-NAME
029300     MOVE WRK-STOCK-NAME      TO TSN-STOCK-NAME
029400     MOVE WRK-NSE-CODE        TO TSN-NSE-CODE
029500     MOVE WRK-ISIN            TO TSN-ISIN
029600     MOVE WRK-QUALITY-TIER    TO TSN-QUALITY-TIER
029700     MOVE WRK-LLAVE-ORDEN     TO TSN-QUALITY-SCORE
029800     MOVE WRK-PROFIT-CONSISTENCY TO TSN-PROFIT-CONSISTENCY
029900     MOVE WRK-MARGIN-STABILITY   TO TSN-MARGIN-STABILITY
030000     MOVE WRK-PROMOTER-TREND     TO TSN-PROMOTER-TREND
030100     MOVE WRK-CASHFLOW-QUALITY   TO TSN-CASHFLOW-QUALITY
030200     MOVE WRK-ROE-TREND          TO TSN-ROE-TREND
030300     MOVE WRK-ROCE-CONSISTENCY   TO TSN-ROCE-CONSISTENCY
030400     WRITE REG-TIERB-SAL
030500     EVALUATE WRK-QUALITY-TIER
030600        WHEN "GREAT-B"  ADD 1 TO WKS-CTA-GREAT-B
030700        WHEN "MEDIUM-B" ADD 1 TO WKS-CTA-MEDIUM-B
030800        WHEN "GOOD-B"   ADD 1 TO WKS-CTA-GOOD-B
030900     END-EVALUATE
031000     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN.
031100 335-PROCESA-RETORNO-NB-E. EXIT.
031200
031300 350-MARCA-ETIQUETADO SECTION.
031400     ADD 1 TO WKS-TOTAL-ETIQUETADOS
031500     MOVE WRK-NSE-CODE TO
031600          WKS-ETQ-NSE-CODE (WKS-TOTAL-ETIQUETADOS).
031700 350-MARCA-ETIQUETADO-E. EXIT.
031800
031900*--------> CALCULO DEL SCORE B (0-100, TOPADO)
032000 340-CALCULA-SCORE-B SECTION.
032100     MOVE 0 TO WKS-SCORE-B
032200
032300     EVALUATE TRUE
032400        WHEN ACT-ROE > 20  ADD 15 TO WKS-SCORE-B
032500        WHEN ACT-ROE > 15  ADD 12 TO WKS-SCORE-B
032600        WHEN ACT-ROE > 12  ADD 10 TO WKS-SCORE-B
032700        WHEN ACT-ROE > 8   ADD 5  TO WKS-SCORE-B
032800     END-EVALUATE
032900
033000     EVALUATE TRUE
033100        WHEN ACT-ROCE > 25 ADD 15 TO WKS-SCORE-B
033200        WHEN ACT-ROCE > 20 ADD 12 TO WKS-SCORE-B
033300        WHEN ACT-ROCE > 15 ADD 10 TO WKS-SCORE-B
033400        WHEN ACT-ROCE > 10 ADD 5  TO WKS-SCORE-B
033500     END-EVALUATE
033600
033700     EVALUATE TRUE
033800        WHEN ACT-DEBT-TO-EQUITY = 0    ADD 10 TO WKS-SCORE-B
033900        WHEN ACT-DEBT-TO-EQUITY < 0.3  ADD 8  TO WKS-SCORE-B
034000        WHEN ACT-DEBT-TO-EQUITY < 0.5  ADD 6  TO WKS-SCORE-B
034100        WHEN ACT-DEBT-TO-EQUITY < 1.0  ADD 4  TO WKS-SCORE-B
034200     END-EVALUATE
034300
034400     EVALUATE TRUE
034500        WHEN ACT-INTEREST-COVERAGE > 10 ADD 8 TO WKS-SCORE-B
034600        WHEN ACT-INTEREST-COVERAGE > 5  ADD 6 TO WKS-SCORE-B
034700        WHEN ACT-INTEREST-COVERAGE > 3  ADD 4 TO WKS-SCORE-B
034800     END-EVALUATE
034900
035000     EVALUATE TRUE
035100        WHEN WKS-CR-EFECTIVO > 2.0 ADD 7 TO WKS-SCORE-B
035200        WHEN WKS-CR-EFECTIVO > 1.5 ADD 5 TO WKS-SCORE-B
035300        WHEN WKS-CR-EFECTIVO > 1.2 ADD 3 TO WKS-SCORE-B
035400     END-EVALUATE
035500
035600     IF ACT-DURABILITY-SCORE-PRESENTE
035700        COMPUTE WKS-SCORE-B ROUNDED =
035800           WKS-SCORE-B + (ACT-DURABILITY-SCORE / 100 * 10)
035900     END-IF
036000     IF ACT-VALUATION-SCORE-PRESENTE
036100        COMPUTE WKS-SCORE-B ROUNDED =
036200           WKS-SCORE-B + (ACT-VALUATION-SCORE / 100 * 10)
036300     END-IF
036400
036500     EVALUATE TRUE
036600        WHEN ACT-EPS-TTM-GROWTH > 20 ADD 10 TO WKS-SCORE-B
036700        WHEN ACT-EPS-TTM-GROWTH > 10 ADD 7  TO WKS-SCORE-B
036800        WHEN ACT-EPS-TTM-GROWTH > 0  ADD 4  TO WKS-SCORE-B
036900     END-EVALUATE
037000
037100     EVALUATE TRUE
037200        WHEN ACT-NET-PROFIT-3Y-GROWTH > 20 ADD 10 TO WKS-SCORE-B
037300        WHEN ACT-NET-PROFIT-3Y-GROWTH > 10 ADD 7  TO WKS-SCORE-B
037400        WHEN ACT-NET-PROFIT-3Y-GROWTH > 0  ADD 4  TO WKS-SCORE-B
037500     END-EVALUATE
037600
037700     IF WKS-SCORE-B > 100
037800        MOVE 100 TO WKS-SCORE-B
037900     END-IF.
038000 340-CALCULA-SCORE-B-E. EXIT.
038100
038200******************************************************************
038300*                SERIE 400 - PASE "MEDIUM-B"                     *
038400******************************************************************
038500 400-PASE-MEDIUM-B SECTION.
038600     SORT WORKFILE ON DESCENDING KEY WRK-LLAVE-ORDEN
038700         INPUT  PROCEDURE IS 410-FILTRA-MEDIUM-B
038800         OUTPUT PROCEDURE IS 330-ESCRIBE-NIVEL-B.
038900 400-PASE-MEDIUM-B-E. EXIT.
039000
039100 410-FILTRA-MEDIUM-B SECTION.
039200     OPEN INPUT STKWORK
039300     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ
039400     PERFORM 412-PROCESA-LECTURA-MB UNTIL FIN-STKWORK
039500     CLOSE STKWORK
039600     MOVE 'N' TO WKS-FIN-STKWORK.
039700 410-FILTRA-MEDIUM-B-E. EXIT.
039800
039900 412-PROCESA-LECTURA-MB SECTION.
040000     PERFORM 415-BUSCA-ETIQUETADO
040100     IF NOT SI-CALIFICA
040200        PERFORM 200-CALCULA-AYUDANTES
040300        PERFORM 420-REGLA-MEDIUM-B
040400     END-IF
040500     IF SI-CALIFICA
040600        PERFORM 340-CALCULA-SCORE-B
040700        MOVE WKS-SCORE-B       TO WRK-LLAVE-ORDEN
040800        MOVE REG-ACCION-TRA    TO WRK-DETALLE
040900        MOVE "MEDIUM-B"        TO WRK-QUALITY-TIER
041000        RELEASE WORKAREA
041100        PERFORM 350-MARCA-ETIQUETADO
041200     END-IF
041300     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ.
041400 412-PROCESA-LECTURA-MB-E. EXIT.
041500
041600 415-BUSCA-ETIQUETADO SECTION.
041700     MOVE 'N' TO WKS-CALIFICA
041800     SET WKS-IDX-BUSQUEDA TO 1
041900     PERFORM 417-COMPARA-ETIQUETADO
042000        UNTIL WKS-IDX-BUSQUEDA > WKS-TOTAL-ETIQUETADOS
042100           OR SI-CALIFICA.
042200 415-BUSCA-ETIQUETADO-E. EXIT.
042300
042400 417-COMPARA-ETIQUETADO SECTION.
042500     IF WKS-ETQ-NSE-CODE (WKS-IDX-BUSQUEDA) = ACT-NSE-CODE
042600        SET SI-CALIFICA TO TRUE
042700     END-IF
042800     ADD 1 TO WKS-IDX-BUSQUEDA.
042900 417-COMPARA-ETIQUETADO-E. EXIT.
043000
043100 420-REGLA-MEDIUM-B SECTION.
043200     MOVE 'N' TO WKS-CALIFICA
043300     MOVE 0 TO WKS-CONTADOR-FLAGS-CORE
043400     IF ACT-ROE > 11.5
043500        ADD 1 TO WKS-CONTADOR-FLAGS-CORE
043600     END-IF
043700     IF ACT-ROCE > 14
043800        ADD 1 TO WKS-CONTADOR-FLAGS-CORE
043900     END-IF
044000     IF WKS-DE-EFECTIVO < 1.1
044100        ADD 1 TO WKS-CONTADOR-FLAGS-CORE
044200     END-IF
044300     IF ACT-INTEREST-COVERAGE > 2.8
044400        ADD 1 TO WKS-CONTADOR-FLAGS-CORE
044500     END-IF
044600     IF WKS-CR-EFECTIVO > 1.15
044700        ADD 1 TO WKS-CONTADOR-FLAGS-CORE
044800     END-IF
044900     IF PROMOTER-ESTABLE
045000        ADD 1 TO WKS-CONTADOR-FLAGS-CORE
045100     END-IF
045200
045300     IF WKS-CONTADOR-FLAGS-CORE >= 5 AND
045400        (DOS-TRIM OR (UNA-TRIM AND UTILIDAD-CONSISTENTE AND
045500                      MARGEN-ESTABLE))
045600        SET SI-CALIFICA TO TRUE
045700     END-IF
045800     IF NOT SI-CALIFICA
045900        IF WKS-CONTADOR-FLAGS-CORE >= 4  AND
046000           (ACT-ROE > 14 OR ACT-ROCE > 17) AND
046100           DOS-TRIM                          AND
046200           UTILIDAD-CONSISTENTE                AND
046300           MARGEN-ESTABLE
046400           SET SI-CALIFICA TO TRUE
046500        END-IF
046600     END-IF.
046700 420-REGLA-MEDIUM-B-E. EXIT.
046800
046900******************************************************************
047000*                 SERIE 500 - PASE "GOOD-B"                      *
047100******************************************************************
047200 500-PASE-GOOD-B SECTION.
047300     SORT WORKFILE ON DESCENDING KEY WRK-LLAVE-ORDEN
047400         INPUT  PROCEDURE IS 510-FILTRA-GOOD-B
047500         OUTPUT PROCEDURE IS 330-ESCRIBE-NIVEL-B.
047600 500-PASE-GOOD-B-E. EXIT.
047700
047800 510-FILTRA-GOOD-B SECTION.
047900     OPEN INPUT STKWORK
048000     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ
048100     PERFORM 512-PROCESA-LECTURA-GDB UNTIL FIN-STKWORK
048200     CLOSE STKWORK
048300     MOVE 'N' TO WKS-FIN-STKWORK.
048400 510-FILTRA-GOOD-B-E. EXIT.
048500
048600 512-PROCESA-LECTURA-GDB SECTION.
048700     PERFORM 415-BUSCA-ETIQUETADO
048800     IF NOT SI-CALIFICA
048900        PERFORM 200-CALCULA-AYUDANTES
049000        PERFORM 520-REGLA-GOOD-B
049100     END-IF
049200     IF SI-CALIFICA
049300        PERFORM 340-CALCULA-SCORE-B
049400        MOVE WKS-SCORE-B       TO WRK-LLAVE-ORDEN
049500        MOVE REG-ACCION-TRA    TO WRK-DETALLE
049600        MOVE "GOOD-B"          TO WRK-QUALITY-TIER
049700        RELEASE WORKAREA
049800     END-IF
049900     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ.
050000 512-PROCESA-LECTURA-GDB-E. EXIT.
050100
050200*--------> REGLA GOOD-B - MUY LAXA, CASI ATRAPA-TODO A PROPOSITO
050300 520-REGLA-GOOD-B SECTION.
050400     MOVE 'N' TO WKS-CALIFICA
050500     IF (ACT-ROE > 3               AND
050600         ACT-ROCE > 4              AND
050700         WKS-DE-EFECTIVO < 4        AND
050800         ACT-INTEREST-COVERAGE > 0.1 AND
050900         WKS-CR-EFECTIVO > 0.5       AND
051000         (PROMOTER-ESTABLE OR ACT-ROE > 1 OR ACT-ROCE > 3))
051100        OR ACT-ROE > 0
051200        OR ACT-ROCE > 0
051300        OR UNA-TRIM
051400        OR CRECE-VENTAS OR ACT-ROE > 1 OR ACT-ROCE > 3
051500        OR UTILIDAD-CONSISTENTE
051600        OR (ACT-DURABILITY-SCORE-PRESENTE AND
051700            ACT-DURABILITY-SCORE > 0)
051800        OR (ACT-VALUATION-SCORE-PRESENTE AND
051900            ACT-VALUATION-SCORE > 0)
052000        SET SI-CALIFICA TO TRUE
052100     END-IF.
052200 520-REGLA-GOOD-B-E. EXIT.
052300
052400******************************************************************
052500*          SERIE 900 - ESCRITURA DE ESTADISTICAS A STKSTAT       *
052600******************************************************************
052700 900-ESCRIBE-STKSTAT SECTION.
052800     MOVE '2'                    TO ESN-TIPO-REGISTRO
052900     MOVE 0                      TO ESN-GREAT
053000     MOVE 0                      TO ESN-AGGRESSIVE
053100     MOVE 0                      TO ESN-GOOD
053200     MOVE WKS-CTA-GREAT-B        TO ESN-GREAT-B
053300     MOVE WKS-CTA-MEDIUM-B       TO ESN-MEDIUM-B
053400     MOVE WKS-CTA-GOOD-B         TO ESN-GOOD-B
053500     MOVE 0                      TO ESN-SOBREVIVIENTES
053600     WRITE REG-ESTAD FROM REG-ESTAD-NIVELES.
053700 900-ESCRIBE-STKSTAT-E. EXIT.
053800
053900 190-CIERRA-ARCHIVOS SECTION.
054000     CLOSE TIERBOUT STKSTAT.
054100 190-CIERRA-ARCHIVOS-E. EXIT.
