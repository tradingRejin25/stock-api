000100******************************************************************
000200* FECHA       : 15/04/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : BOLSA DE VALORES - CALIFICACION DE CALIDAD       *
000500* PROGRAMA    : BVQ0500R                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : QUINTO Y ULTIMO PASO DEL JOB - REPORTE RESUMEN   *
000800*             : DE 4 SECCIONES A PARTIR DE LOS TOTALES DE        *
000900*             : CONTROL (STKSTAT) Y DE LOS ARCHIVOS DE SALIDA    *
001000*             : POR NIVEL DEL MOTOR A (GREAT/AGGR/GOOD-OUT)      *
001100* ARCHIVOS    : STKSTAT=E, GREATOUT=E, AGGROUT=E, GOODOUT=E,     *
001200*             : REPORTE=S (IMPRESION 132 COLUMNAS)               *
001300* ACCION (ES) : A=ACUMULA, I=IMPRIME                             *
001400******************************************************************
001500*----------------------------------------------------------------
001600* BITACORA DE CAMBIOS
001700*----------------------------------------------------------------
001800* 15/04/2024 EDRD TK-55270 VERSION INICIAL - SECCIONES 1 Y 2     *TK-55270
001900* 18/04/2024 EDRD TK-55273 SE AGREGA LA SECCION 3 (DURABILIDAD Y *TK-55273
002000*                          VALUACION CON SUS BANDAS DE 20 PUNTOS)*TK-55273
002100* 22/04/2024 PEDR TK-55278 SE AGREGA LA SECCION 4 (TOP 10 POR    *TK-55278
002200*                          NIVEL DEL MOTOR A, CON QUIEBRE DE     *TK-55278
002300*                          CONTROL POR NIVEL)                    *TK-55278
002400* 24/04/2024 EDRD TK-55280 CORRECCION: LOS CONTEOS POR NIVEL DE  *TK-55280
002500*                          LA SECCION 4 SE TOMAN DE LA SECCION 2 *TK-55280
002600*                          ACUMULADA, NO SE RECUENTAN            *TK-55280
002700*----------------------------------------------------------------
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. BVQ0500R.
003000 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003100 INSTALLATION. BOLSA DE VALORES - CALIFICACION DE CALIDAD.
003200 DATE-WRITTEN. 15/04/2024.
003300 DATE-COMPILED.
003400 SECURITY. USO INTERNO - CONFIDENCIAL.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS CLASE-NUMERICA IS "0" THRU "9"
004000     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA
004100            OFF STATUS IS WKS-MODO-NORMAL.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT STKSTAT   ASSIGN TO STKSTAT
004500                      ORGANIZATION IS SEQUENTIAL
004600                      FILE STATUS  IS FS-STKSTAT.
004700     SELECT GREATOUT  ASSIGN TO GREATOUT
004800                      ORGANIZATION IS SEQUENTIAL
004900                      FILE STATUS  IS FS-GREATOUT.
005000     SELECT AGGROUT   ASSIGN TO AGGROUT
005100                      ORGANIZATION IS SEQUENTIAL
005200                      FILE STATUS  IS FS-AGGROUT.
005300     SELECT GOODOUT   ASSIGN TO GOODOUT
005400                      ORGANIZATION IS SEQUENTIAL
005500                      FILE STATUS  IS FS-GOODOUT.
005600     SELECT REPORTE   ASSIGN TO REPORTE
005700                      ORGANIZATION IS SEQUENTIAL
005800                      FILE STATUS  IS FS-REPORTE.
005900     SELECT WORKFILE  ASSIGN TO SORTWK1.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  STKSTAT.
006300     COPY BVQSTAT.
006400 FD  GREATOUT.
006500 01  REG-GREAT-SAL.
006600     COPY BVQTOUT REPLACING REG-TIERSAL BY DET-GREAT-SAL
006700                            LEADING TSL BY TSG.
006800 FD  AGGROUT.
006900 01  REG-AGGR-SAL.
007000     COPY BVQTOUT REPLACING REG-TIERSAL BY DET-AGGR-SAL
007100                            LEADING TSL BY TSA.
007200 FD  GOODOUT.
007300 01  REG-GOOD-SAL.
007400     COPY BVQTOUT REPLACING REG-TIERSAL BY DET-GOOD-SAL
007500                            LEADING TSL BY TSB.
007600 FD  REPORTE
007700     RECORDING MODE IS F.
007800 01  LIN-REPORTE                    PIC X(132).
007900 SD  WORKFILE.
008000 01  WRK-LLAVE-REPORTE.
008100     02  WRK-ORDEN-NIVEL            PIC 9(01).
008200     02  WRK-ORDEN-SCORE            PIC 9(05)V99.
008300     02  FILLER                     PIC X(05).
008400 01  WRK-DETALLE-REPORTE.
008500     02  WRK-NSE-CODE               PIC X(12).
008600     02  WRK-NOMBRE-ACCION          PIC X(30).
008700     02  WRK-QUALITY-SCORE          PIC 9(03)V99.
008800     02  WRK-QUALITY-TIER           PIC X(12).
008900     02  FILLER                     PIC X(10).
009000 WORKING-STORAGE SECTION.
009100 77  FS-STKSTAT                     PIC 9(02) VALUE ZEROS.
009200 77  FS-GREATOUT                    PIC 9(02) VALUE ZEROS.
009300 77  FS-AGGROUT                     PIC 9(02) VALUE ZEROS.
009400 77  FS-GOODOUT                     PIC 9(02) VALUE ZEROS.
009500 77  FS-REPORTE                     PIC 9(02) VALUE ZEROS.
009600 01  WKS-DISPARADORES.
009700     02  WKS-FIN-STKSTAT            PIC X(01) VALUE 'N'.
009800         88  FIN-STKSTAT                    VALUE 'Y'.
009900     02  WKS-FIN-GREAT              PIC X(01) VALUE 'N'.
010000         88  FIN-GREAT                      VALUE 'Y'.
010100     02  WKS-FIN-AGGR               PIC X(01) VALUE 'N'.
010200         88  FIN-AGGR                       VALUE 'Y'.
010300     02  WKS-FIN-GOOD               PIC X(01) VALUE 'N'.
010400         88  FIN-GOOD                       VALUE 'Y'.
010500     02  WKS-FIN-SORT               PIC X(01) VALUE 'N'.
010600         88  FIN-SORT                       VALUE 'Y'.
010700     02  FILLER                     PIC X(05).
010800 77  WKS-CONTADOR-PAGINA            PIC 9(04) COMP VALUE 0.
010900 01  WKS-CONTADOR-BANDA-CARGA       PIC 9(02) COMP VALUE 0.
011000 01  WKS-CONTADOR-LINEAS-TIER       PIC 9(02) COMP VALUE 0.
011100 77  WKS-ORDEN-TIER-ANTERIOR        PIC 9(01) COMP VALUE 0.
011200 01  WKS-PRIMER-DETALLE             PIC X(01) VALUE 'S'.
011300     88  ES-PRIMER-DETALLE                  VALUE 'S'.
011400******************************************************************
011500*      ACUMULADORES DE LA SECCION 1 - ESTADISTICAS DE CARGA      *
011600******************************************************************
011700 01  WKS-SECCION-1.
011800     02  WKS-S1-ARCHIVOS-LEIDOS     PIC 9(03) VALUE 0.
011900     02  WKS-S1-REGISTROS-LEIDOS    PIC 9(07) VALUE 0.
012000     02  WKS-S1-UNICOS-CARGADOS     PIC 9(07) VALUE 0.
012100     02  WKS-S1-SIN-LLAVE           PIC 9(07) VALUE 0.
012200     02  FILLER                     PIC X(05).
012300******************************************************************
012400*      ACUMULADORES DE LA SECCION 2 - CONTEOS POR NIVEL          *
012500******************************************************************
012600 01  WKS-SECCION-2.
012700     02  WKS-S2-GREAT               PIC 9(05) COMP VALUE 0.
012800     02  WKS-S2-AGGRESSIVE          PIC 9(05) COMP VALUE 0.
012900     02  WKS-S2-GOOD                PIC 9(05) COMP VALUE 0.
013000     02  WKS-S2-GREAT-B             PIC 9(05) COMP VALUE 0.
013100     02  WKS-S2-MEDIUM-B            PIC 9(05) COMP VALUE 0.
013200     02  WKS-S2-GOOD-B              PIC 9(05) COMP VALUE 0.
013300     02  WKS-S2-SOBREVIVIENTES      PIC 9(05) COMP VALUE 0.
013400     02  FILLER                     PIC X(05).
013500******************************************************************
013600*   ACUMULADORES DE LA SECCION 3 - DURABILIDAD Y VALUACION       *
013700******************************************************************
013800 01  WKS-SECCION-3.
013900     02  WKS-S3-CTA-DURABILIDAD     PIC 9(05) VALUE 0.
014000     02  WKS-S3-CTA-VALUACION       PIC 9(05) VALUE 0.
014100     02  WKS-S3-CTA-AMBOS           PIC 9(05) VALUE 0.
014200     02  WKS-S3-MIN-DURABILIDAD     PIC 9(03) VALUE 0.
014300     02  WKS-S3-MAX-DURABILIDAD     PIC 9(03) VALUE 0.
014400     02  WKS-S3-AVG-DURABILIDAD     PIC 9(03)V99 VALUE 0.
014500     02  WKS-S3-MED-DURABILIDAD     PIC 9(03) VALUE 0.
014600     02  WKS-S3-MIN-VALUACION       PIC 9(03) VALUE 0.
014700     02  WKS-S3-MAX-VALUACION       PIC 9(03) VALUE 0.
014800     02  WKS-S3-AVG-VALUACION       PIC 9(03)V99 VALUE 0.
014900     02  WKS-S3-MED-VALUACION       PIC 9(03) VALUE 0.
015000     02  FILLER                     PIC X(05).
015100 01  WKS-TABLA-BANDAS-RPT.
015200     02  WKS-TB-ENTRADA OCCURS 10 TIMES INDEXED BY WKS-IDX-TB.
015300         04  WKS-TB-ORIGEN          PIC X(01).
015400         04  WKS-TB-BAJA            PIC 9(03).
015500         04  WKS-TB-ALTA            PIC 9(03).
015600         04  WKS-TB-CONTADOR        PIC 9(05).
015700         04  FILLER                 PIC X(05).
015800******************************************************************
015900*          LINEAS DE IMPRESION (VARIAS VISTAS DEL MISMO AREA)    *
016000******************************************************************
016100 01  WKS-LINEA-IMPRESION            PIC X(132).
016200 01  LIN-ENCABEZADO REDEFINES WKS-LINEA-IMPRESION.
016300     02  LEN-TITULO                 PIC X(60).
016400     02  FILLER                     PIC X(20).
016500     02  LEN-LIT-PAGINA             PIC X(9)  VALUE 'PAGINA : '.
016600     02  LEN-PAGINA                 PIC ZZZ9.
016700     02  FILLER                     PIC X(39).
016800 01  LIN-SECCION-TITULO REDEFINES WKS-LINEA-IMPRESION.
016900     02  LST-TITULO                 PIC X(70).
017000     02  FILLER                     PIC X(62).
017100 01  LIN-ETIQUETA-VALOR REDEFINES WKS-LINEA-IMPRESION.
017200     02  LEV-ETIQUETA               PIC X(45).
017300     02  LEV-VALOR                  PIC ZZZ,ZZZ,ZZ9.
017400     02  FILLER                     PIC X(78).
017500 01  LIN-ETIQUETA-DECIMAL REDEFINES WKS-LINEA-IMPRESION.
017600     02  LED-ETIQUETA               PIC X(45).
017700     02  LED-VALOR                  PIC ZZ9.99.
017800     02  FILLER                     PIC X(82).
017900 01  LIN-DETALLE-STOCK REDEFINES WKS-LINEA-IMPRESION.
018000     02  LDS-NSE-CODE               PIC X(14).
018100     02  LDS-NOMBRE                 PIC X(32).
018200     02  LDS-SCORE                  PIC ZZ9.99.
018300     02  FILLER                     PIC X(03).
018400     02  LDS-TIER                   PIC X(14).
018500     02  FILLER                     PIC X(65).
018600 01  LIN-BANDA REDEFINES WKS-LINEA-IMPRESION.
018700     02  LBA-RANGO                  PIC X(20).
018800     02  LBA-CONTADOR               PIC ZZZ,ZZ9.
018900     02  FILLER                     PIC X(105).
019000 PROCEDURE DIVISION.
019100 000-MAIN SECTION.
019200     PERFORM 110-APERTURA-ARCHIVOS
019300     PERFORM 200-ACUMULA-STKSTAT
019400     PERFORM 300-IMPRIME-ENCABEZADO
019500     PERFORM 310-IMPRIME-SECCION-1
019600     PERFORM 320-IMPRIME-SECCION-2
019700     PERFORM 330-IMPRIME-SECCION-3
019800     PERFORM 400-IMPRIME-SECCION-4
019900     PERFORM 190-CIERRA-ARCHIVOS
020000     STOP RUN.
020100 000-MAIN-E. EXIT.
020200
020300 110-APERTURA-ARCHIVOS SECTION.
020400     OPEN INPUT  STKSTAT
020500     OPEN OUTPUT REPORTE
020600     IF FS-STKSTAT NOT = 0 OR FS-REPORTE NOT = 0
020700        DISPLAY "BVQ0500R - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE
020800        MOVE 91 TO RETURN-CODE
020900        STOP RUN
021000     END-IF.
021100 110-APERTURA-ARCHIVOS-E. EXIT.
021200
021300******************************************************************
021400*   SERIE 200 - UNA SOLA PASADA POR STKSTAT, DESPACHA POR TIPO   *
021500******************************************************************
021600 200-ACUMULA-STKSTAT SECTION.
021700     READ STKSTAT AT END SET FIN-STKSTAT TO TRUE END-READ
021800     PERFORM 205-PROCESA-LECTURA-STAT UNTIL FIN-STKSTAT
021900     CLOSE STKSTAT.
022000 200-ACUMULA-STKSTAT-E. EXIT.
022100
022200 205-PROCESA-LECTURA-STAT SECTION.
022300     EVALUATE TRUE
022400        WHEN EST-TIPO-CARGA
022500           PERFORM 210-ACUMULA-CARGA
022600        WHEN EST-TIPO-NIVELES
022700           PERFORM 220-ACUMULA-NIVELES
022800        WHEN EST-TIPO-DURAVAL
022900           PERFORM 230-ACUMULA-DURAVAL
023000        WHEN EST-TIPO-BANDA
023100           PERFORM 240-ACUMULA-BANDA
023200     END-EVALUATE
023300     READ STKSTAT AT END SET FIN-STKSTAT TO TRUE END-READ.
023400 205-PROCESA-LECTURA-STAT-E. EXIT.
023500
023600 210-ACUMULA-CARGA SECTION.
023700     MOVE ESC-ARCHIVOS-LEIDOS  TO WKS-S1-ARCHIVOS-LEIDOS
023800     MOVE ESC-REGISTROS-LEIDOS TO WKS-S1-REGISTROS-LEIDOS
023900     MOVE ESC-UNICOS-CARGADOS  TO WKS-S1-UNICOS-CARGADOS
024000     MOVE ESC-SIN-LLAVE        TO WKS-S1-SIN-LLAVE.
024100 210-ACUMULA-CARGA-E. EXIT.
024200
024300*--------> CADA PROGRAMA ANTERIOR ESCRIBE SU PROPIO REGISTRO TIPO
024400*          '2' CON SOLO SUS CAMPOS LLENOS Y EL RESTO EN CERO, POR
024500*          LO QUE SUMAR A TRAVES DE TODOS LOS REGISTROS TIPO '2'
024600*          DA EL TOTAL CORRECTO DE CADA CAMPO
024700 220-ACUMULA-NIVELES SECTION.
024800     ADD ESN-GREAT          TO WKS-S2-GREAT
024900     ADD ESN-AGGRESSIVE     TO WKS-S2-AGGRESSIVE
025000     ADD ESN-GOOD           TO WKS-S2-GOOD
025100     ADD ESN-GREAT-B        TO WKS-S2-GREAT-B
025200     ADD ESN-MEDIUM-B       TO WKS-S2-MEDIUM-B
025300     ADD ESN-GOOD-B         TO WKS-S2-GOOD-B
025400     ADD ESN-SOBREVIVIENTES TO WKS-S2-SOBREVIVIENTES.
025500 220-ACUMULA-NIVELES-E. EXIT.
025600
025700 230-ACUMULA-DURAVAL SECTION.
025800     MOVE ESD-CTA-DURABILIDAD TO WKS-S3-CTA-DURABILIDAD
025900     MOVE ESD-CTA-VALUACION   TO WKS-S3-CTA-VALUACION
026000     MOVE ESD-CTA-AMBOS       TO WKS-S3-CTA-AMBOS
026100     MOVE ESD-MIN-DURABILIDAD TO WKS-S3-MIN-DURABILIDAD
026200     MOVE ESD-MAX-DURABILIDAD TO WKS-S3-MAX-DURABILIDAD
026300     MOVE ESD-AVG-DURABILIDAD TO WKS-S3-AVG-DURABILIDAD
026400     MOVE ESD-MED-DURABILIDAD TO WKS-S3-MED-DURABILIDAD
026500     MOVE ESD-MIN-VALUACION   TO WKS-S3-MIN-VALUACION
026600     MOVE ESD-MAX-VALUACION   TO WKS-S3-MAX-VALUACION
026700     MOVE ESD-AVG-VALUACION   TO WKS-S3-AVG-VALUACION
026800     MOVE ESD-MED-VALUACION   TO WKS-S3-MED-VALUACION.
026900 230-ACUMULA-DURAVAL-E. EXIT.
027000
027100 240-ACUMULA-BANDA SECTION.
027200     IF WKS-CONTADOR-BANDA-CARGA < 10
027300        ADD 1 TO WKS-CONTADOR-BANDA-CARGA
027400        SET WKS-IDX-TB TO WKS-CONTADOR-BANDA-CARGA
027500        MOVE ESB-SCORE-ORIGEN   TO WKS-TB-ORIGEN (WKS-IDX-TB)
027600        MOVE ESB-BANDA-BAJA     TO WKS-TB-BAJA   (WKS-IDX-TB)
027700        MOVE ESB-BANDA-ALTA     TO WKS-TB-ALTA   (WKS-IDX-TB)
027800        MOVE ESB-BANDA-CONTADOR TO WKS-TB-CONTADOR (WKS-IDX-TB)
027900     END-IF.
028000 240-ACUMULA-BANDA-E. EXIT.
028100
028200******************************************************************
028300*                 SERIE 300 - IMPRESION DE ENCABEZADO            *
028400******************************************************************
028500 300-IMPRIME-ENCABEZADO SECTION.
028600     ADD 1 TO WKS-CONTADOR-PAGINA
028700     MOVE SPACES TO LIN-ENCABEZADO
028800     MOVE 'BVQ0500R - REPORTE RESUMEN DE CALIFICACION DE CALIDAD'
028900          TO LEN-TITULO
029000     MOVE WKS-CONTADOR-PAGINA TO LEN-PAGINA
029100     WRITE LIN-REPORTE FROM LIN-ENCABEZADO
029200        AFTER ADVANCING PAGE
029300     MOVE SPACES TO LIN-REPORTE
029400     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE.
029500 300-IMPRIME-ENCABEZADO-E. EXIT.
029600
029700******************************************************************
029800*        SERIE 310 - SECCION 1, ESTADISTICAS DE CARGA            *
029900******************************************************************
030000 310-IMPRIME-SECCION-1 SECTION.
030100     MOVE SPACES TO LIN-SECCION-TITULO
030200     MOVE 'SECCION 1 - ESTADISTICAS DE CARGA' TO LST-TITULO
030300     WRITE LIN-REPORTE FROM LIN-SECCION-TITULO
030400        AFTER ADVANCING 2 LINES
030500
030600     MOVE SPACES              TO LIN-ETIQUETA-VALOR
030700     MOVE 'ARCHIVOS LEIDOS'   TO LEV-ETIQUETA
030800     MOVE WKS-S1-ARCHIVOS-LEIDOS TO LEV-VALOR
030900     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
031000        AFTER ADVANCING 1 LINE
031100
031200     MOVE SPACES              TO LIN-ETIQUETA-VALOR
031300     MOVE 'REGISTROS LEIDOS'  TO LEV-ETIQUETA
031400     MOVE WKS-S1-REGISTROS-LEIDOS TO LEV-VALOR
031500     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
031600        AFTER ADVANCING 1 LINE
031700
031800     MOVE SPACES              TO LIN-ETIQUETA-VALOR
031900     MOVE 'ACCIONES UNICAS CARGADAS' TO LEV-ETIQUETA
032000     MOVE WKS-S1-UNICOS-CARGADOS TO LEV-VALOR
032100     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
032200        AFTER ADVANCING 1 LINE
032300
032400     MOVE SPACES              TO LIN-ETIQUETA-VALOR
032500     MOVE 'REGISTROS SIN LLAVE (DESCARTADOS)' TO LEV-ETIQUETA
032600     MOVE WKS-S1-SIN-LLAVE TO LEV-VALOR
032700     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
032800        AFTER ADVANCING 1 LINE.
032900 310-IMPRIME-SECCION-1-E. EXIT.
033000
033100******************************************************************
033200*        SERIE 320 - SECCION 2, CONTEOS POR NIVEL                *
033300******************************************************************
033400 320-IMPRIME-SECCION-2 SECTION.
033500     MOVE SPACES TO LIN-SECCION-TITULO
033600     MOVE 'SECCION 2 - CONTEOS POR NIVEL DE CALIDAD' TO LST-TITULO
033700     WRITE LIN-REPORTE FROM LIN-SECCION-TITULO
033800        AFTER ADVANCING 2 LINES
033900
034000     MOVE SPACES TO LIN-ETIQUETA-VALOR
034100     MOVE 'MOTOR A - GREAT' TO LEV-ETIQUETA
034200     MOVE WKS-S2-GREAT TO LEV-VALOR
034300     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
034400        AFTER ADVANCING 1 LINE
034500
034600     MOVE SPACES TO LIN-ETIQUETA-VALOR
034700     MOVE 'MOTOR A - AGGRESSIVE' TO LEV-ETIQUETA
034800     MOVE WKS-S2-AGGRESSIVE TO LEV-VALOR
034900     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
035000        AFTER ADVANCING 1 LINE
035100
035200     MOVE SPACES TO LIN-ETIQUETA-VALOR
035300     MOVE 'MOTOR A - GOOD' TO LEV-ETIQUETA
035400     MOVE WKS-S2-GOOD TO LEV-VALOR
035500     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
035600        AFTER ADVANCING 1 LINE
035700
035800     MOVE SPACES TO LIN-ETIQUETA-VALOR
035900     MOVE 'MOTOR B - GREAT-B' TO LEV-ETIQUETA
036000     MOVE WKS-S2-GREAT-B TO LEV-VALOR
036100     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
036200        AFTER ADVANCING 1 LINE
036300
036400     MOVE SPACES TO LIN-ETIQUETA-VALOR
036500     MOVE 'MOTOR B - MEDIUM-B' TO LEV-ETIQUETA
036600     MOVE WKS-S2-MEDIUM-B TO LEV-VALOR
036700     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
036800        AFTER ADVANCING 1 LINE
036900
037000     MOVE SPACES TO LIN-ETIQUETA-VALOR
037100     MOVE 'MOTOR B - GOOD-B' TO LEV-ETIQUETA
037200     MOVE WKS-S2-GOOD-B TO LEV-VALOR
037300     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
037400        AFTER ADVANCING 1 LINE
037500
037600     MOVE SPACES TO LIN-ETIQUETA-VALOR
037700     MOVE 'TAMIZADOR GENERICO - SOBREVIVIENTES' TO LEV-ETIQUETA
037800     MOVE WKS-S2-SOBREVIVIENTES TO LEV-VALOR
037900     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
038000        AFTER ADVANCING 1 LINE.
038100 320-IMPRIME-SECCION-2-E. EXIT.
038200
038300******************************************************************
038400*   SERIE 330 - SECCION 3, DURABILIDAD Y VALUACION (CON BANDAS)  *
038500******************************************************************
038600 330-IMPRIME-SECCION-3 SECTION.
038700     MOVE SPACES TO LIN-SECCION-TITULO
038800     MOVE 'SECCION 3 - DURABILIDAD Y VALUACION' TO LST-TITULO
038900     WRITE LIN-REPORTE FROM LIN-SECCION-TITULO
039000        AFTER ADVANCING 2 LINES
039100
039200     MOVE SPACES TO LIN-ETIQUETA-VALOR
039300     MOVE 'CON DURABILIDAD PRESENTE' TO LEV-ETIQUETA
039400     MOVE WKS-S3-CTA-DURABILIDAD TO LEV-VALOR
039500     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
039600        AFTER ADVANCING 1 LINE
039700
039800     MOVE SPACES TO LIN-ETIQUETA-VALOR
039900     MOVE 'CON VALUACION PRESENTE' TO LEV-ETIQUETA
040000     MOVE WKS-S3-CTA-VALUACION TO LEV-VALOR
040100     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
040200        AFTER ADVANCING 1 LINE
040300
040400     MOVE SPACES TO LIN-ETIQUETA-VALOR
040500     MOVE 'CON AMBAS PRESENTES' TO LEV-ETIQUETA
040600     MOVE WKS-S3-CTA-AMBOS TO LEV-VALOR
040700     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
040800        AFTER ADVANCING 1 LINE
040900
041000     MOVE SPACES TO LIN-ETIQUETA-VALOR
041100     MOVE 'DURABILIDAD MIN / MAX' TO LEV-ETIQUETA
041200     MOVE WKS-S3-MIN-DURABILIDAD TO LEV-VALOR
041300     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
041400        AFTER ADVANCING 1 LINE
041500     MOVE SPACES TO LIN-ETIQUETA-VALOR
041600     MOVE '  (MAXIMO)' TO LEV-ETIQUETA
041700     MOVE WKS-S3-MAX-DURABILIDAD TO LEV-VALOR
041800     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
041900        AFTER ADVANCING 1 LINE
042000
042100     MOVE SPACES TO LIN-ETIQUETA-DECIMAL
042200     MOVE 'DURABILIDAD PROMEDIO' TO LED-ETIQUETA
042300     MOVE WKS-S3-AVG-DURABILIDAD TO LED-VALOR
042400     WRITE LIN-REPORTE FROM LIN-ETIQUETA-DECIMAL
042500        AFTER ADVANCING 1 LINE
042600
042700     MOVE SPACES TO LIN-ETIQUETA-VALOR
042800     MOVE 'DURABILIDAD MEDIANA' TO LEV-ETIQUETA
042900     MOVE WKS-S3-MED-DURABILIDAD TO LEV-VALOR
043000     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
043100        AFTER ADVANCING 1 LINE
043200
043300     MOVE SPACES TO LIN-ETIQUETA-VALOR
043400     MOVE 'VALUACION MIN / MAX' TO LEV-ETIQUETA
043500     MOVE WKS-S3-MIN-VALUACION TO LEV-VALOR
043600     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
043700        AFTER ADVANCING 1 LINE
043800     MOVE SPACES TO LIN-ETIQUETA-VALOR
043900     MOVE '  (MAXIMO)' TO LEV-ETIQUETA
044000     MOVE WKS-S3-MAX-VALUACION TO LEV-VALOR
044100     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
044200        AFTER ADVANCING 1 LINE
044300
044400     MOVE SPACES TO LIN-ETIQUETA-DECIMAL
044500     MOVE 'VALUACION PROMEDIO' TO LED-ETIQUETA
044600     MOVE WKS-S3-AVG-VALUACION TO LED-VALOR
044700     WRITE LIN-REPORTE FROM LIN-ETIQUETA-DECIMAL
044800        AFTER ADVANCING 1 LINE
044900
045000     MOVE SPACES TO LIN-ETIQUETA-VALOR
045100     MOVE 'VALUACION MEDIANA' TO LEV-ETIQUETA
045200     MOVE WKS-S3-MED-VALUACION TO LEV-VALOR
045300     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
045400        AFTER ADVANCING 1 LINE
045500
045600     MOVE SPACES TO LIN-REPORTE
045700     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
045800     MOVE SPACES TO LIN-SECCION-TITULO
045900     MOVE 'BANDAS DE 20 PUNTOS (DURABILIDAD Y VALUACION)'
046000          TO LST-TITULO
046100     WRITE LIN-REPORTE FROM LIN-SECCION-TITULO
046200        AFTER ADVANCING 1 LINE
046300
046400     SET WKS-IDX-TB TO 1
046500     PERFORM 335-IMPRIME-UNA-BANDA
046600        UNTIL WKS-IDX-TB > WKS-CONTADOR-BANDA-CARGA.
046700 330-IMPRIME-SECCION-3-E. EXIT.
046800
046900 335-IMPRIME-UNA-BANDA SECTION.
047000     MOVE SPACES TO LIN-BANDA
047100     IF WKS-TB-ORIGEN (WKS-IDX-TB) = 'D'
047200        STRING 'DURABILIDAD ' DELIMITED BY SIZE
047300               WKS-TB-BAJA (WKS-IDX-TB)   DELIMITED BY SIZE
047400               ' - '                      DELIMITED BY SIZE
047500               WKS-TB-ALTA (WKS-IDX-TB)   DELIMITED BY SIZE
047600           INTO LBA-RANGO
047700     ELSE
047800        STRING 'VALUACION   ' DELIMITED BY SIZE
047900               WKS-TB-BAJA (WKS-IDX-TB)   DELIMITED BY SIZE
048000               ' - '                      DELIMITED BY SIZE
048100               WKS-TB-ALTA (WKS-IDX-TB)   DELIMITED BY SIZE
048200           INTO LBA-RANGO
048300     END-IF
048400     MOVE WKS-TB-CONTADOR (WKS-IDX-TB) TO LBA-CONTADOR
048500     WRITE LIN-REPORTE FROM LIN-BANDA AFTER ADVANCING 1 LINE
048600     SET WKS-IDX-TB UP BY 1.
048700 335-IMPRIME-UNA-BANDA-E. EXIT.
048800
048900******************************************************************
049000*  SERIE 400 - SECCION 4, TOP 10 POR NIVEL, CON QUIEBRE DE       *
049100*  CONTROL POR NIVEL (GREAT, LUEGO AGGRESSIVE, LUEGO GOOD)       *
049200******************************************************************
049300 400-IMPRIME-SECCION-4 SECTION.
049400     MOVE SPACES TO LIN-REPORTE
049500     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE
049600     MOVE SPACES TO LIN-SECCION-TITULO
049700     MOVE 'SECCION 4 - TOP 10 POR NIVEL DEL MOTOR A' TO LST-TITULO
049800     WRITE LIN-REPORTE FROM LIN-SECCION-TITULO
049900        AFTER ADVANCING 2 LINES
050000
050100     MOVE 0     TO WKS-ORDEN-TIER-ANTERIOR
050200     MOVE 0     TO WKS-CONTADOR-LINEAS-TIER
050300     SET ES-PRIMER-DETALLE TO TRUE
050400
050500     SORT WORKFILE ON ASCENDING KEY WRK-ORDEN-NIVEL
050600                    ON DESCENDING KEY WRK-ORDEN-SCORE
050700         INPUT  PROCEDURE IS 410-CARGA-NIVELES-A
050800         OUTPUT PROCEDURE IS 420-IMPRIME-DETALLES.
050900 400-IMPRIME-SECCION-4-E. EXIT.
051000
051100 410-CARGA-NIVELES-A SECTION.
051200     OPEN INPUT GREATOUT
051300     READ GREATOUT AT END SET FIN-GREAT TO TRUE END-READ
051400     PERFORM 412-PROCESA-LECTURA-GRT UNTIL FIN-GREAT
051500     CLOSE GREATOUT
051600     MOVE 'N' TO WKS-FIN-GREAT
051700
051800     OPEN INPUT AGGROUT
051900     READ AGGROUT AT END SET FIN-AGGR TO TRUE END-READ
052000     PERFORM 414-PROCESA-LECTURA-AGR UNTIL FIN-AGGR
052100     CLOSE AGGROUT
052200     MOVE 'N' TO WKS-FIN-AGGR
052300
052400     OPEN INPUT GOODOUT
052500     READ GOODOUT AT END SET FIN-GOOD TO TRUE END-READ
052600     PERFORM 416-PROCESA-LECTURA-GDO UNTIL FIN-GOOD
052700     CLOSE GOODOUT
052800     MOVE 'N' TO WKS-FIN-GOOD.
052900 410-CARGA-NIVELES-A-E. EXIT.
053000
053100 412-PROCESA-LECTURA-GRT SECTION.
053200     MOVE 1                  TO WRK-ORDEN-NIVEL
053300     MOVE TSG-QUALITY-SCORE  TO WRK-ORDEN-SCORE
053400     MOVE TSG-NSE-CODE       TO WRK-NSE-CODE
053500     MOVE TSG-STOCK-NAME     TO WRK-NOMBRE-ACCION
053600     MOVE TSG-QUALITY-SCORE  TO WRK-QUALITY-SCORE
053700     MOVE TSG-QUALITY-TIER   TO WRK-QUALITY-TIER
053800     RELEASE WRK-LLAVE-REPORTE
053900     READ GREATOUT AT END SET FIN-GREAT TO TRUE END-READ.
054000 412-PROCESA-LECTURA-GRT-E. EXIT.
054100
054200 414-PROCESA-LECTURA-AGR SECTION.
054300     MOVE 2                  TO WRK-ORDEN-NIVEL
054400     MOVE TSA-QUALITY-SCORE  TO WRK-ORDEN-SCORE
054500     MOVE TSA-NSE-CODE       TO WRK-NSE-CODE
054600     MOVE TSA-STOCK-NAME     TO WRK-NOMBRE-ACCION
054700     MOVE TSA-QUALITY-SCORE  TO WRK-QUALITY-SCORE
054800     MOVE TSA-QUALITY-TIER   TO WRK-QUALITY-TIER
054900     RELEASE WRK-LLAVE-REPORTE
055000     READ AGGROUT AT END SET FIN-AGGR TO TRUE END-READ.
055100 414-PROCESA-LECTURA-AGR-E. EXIT.
055200
055300 416-PROCESA-LECTURA-GDO SECTION.
055400     MOVE 3                  TO WRK-ORDEN-NIVEL
055500     MOVE TSB-QUALITY-SCORE  TO WRK-ORDEN-SCORE
055600     MOVE TSB-NSE-CODE       TO WRK-NSE-CODE
055700     MOVE TSB-STOCK-NAME     TO WRK-NOMBRE-ACCION
055800     MOVE TSB-QUALITY-SCORE  TO WRK-QUALITY-SCORE
055900     MOVE TSB-QUALITY-TIER   TO WRK-QUALITY-TIER
056000     RELEASE WRK-LLAVE-REPORTE
056100     READ GOODOUT AT END SET FIN-GOOD TO TRUE END-READ.
056200 416-PROCESA-LECTURA-GDO-E. EXIT.
056300
056400 420-IMPRIME-DETALLES SECTION.
056500     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN
056600     PERFORM 425-PROCESA-RETORNO-DET UNTIL FIN-SORT
056700     IF NOT ES-PRIMER-DETALLE
056800        PERFORM 430-IMPRIME-TOTAL-TIER
056900     END-IF
057000     MOVE 'N' TO WKS-FIN-SORT.
057100 420-IMPRIME-DETALLES-E. EXIT.
057200
057300 425-PROCESA-RETORNO-DET SECTION.
057400     IF ES-PRIMER-DETALLE OR
057500        WRK-ORDEN-NIVEL NOT = WKS-ORDEN-TIER-ANTERIOR
057600        IF NOT ES-PRIMER-DETALLE
057700           PERFORM 430-IMPRIME-TOTAL-TIER
057800        END-IF
057900        MOVE WRK-ORDEN-NIVEL TO WKS-ORDEN-TIER-ANTERIOR
058000        MOVE 0 TO WKS-CONTADOR-LINEAS-TIER
058100        MOVE 'N' TO WKS-PRIMER-DETALLE
058200     END-IF
058300     IF WKS-CONTADOR-LINEAS-TIER < 10
058400        MOVE SPACES           TO LIN-DETALLE-STOCK
058500        MOVE WRK-NSE-CODE     TO LDS-NSE-CODE
058600        MOVE WRK-NOMBRE-ACCION TO LDS-NOMBRE
058700        MOVE WRK-QUALITY-SCORE TO LDS-SCORE
058800        MOVE WRK-QUALITY-TIER  TO LDS-TIER
058900        WRITE LIN-REPORTE FROM LIN-DETALLE-STOCK
059000           AFTER ADVANCING 1 LINE
059100        ADD 1 TO WKS-CONTADOR-LINEAS-TIER
059200     END-IF
059300     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN.
059400 425-PROCESA-RETORNO-DET-E. EXIT.
059500
059600*--------> LINEA DE TOTAL AL QUIEBRE - TOMA EL CONTEO YA
059700*          ACUMULADO EN LA SECCION 2, NO VUELVE A CONTAR
059800 430-IMPRIME-TOTAL-TIER SECTION.
059900     MOVE SPACES TO LIN-ETIQUETA-VALOR
060000     EVALUATE WKS-ORDEN-TIER-ANTERIOR
060100        WHEN 1
060200           MOVE 'TOTAL NIVEL GREAT' TO LEV-ETIQUETA
060300           MOVE WKS-S2-GREAT        TO LEV-VALOR
060400        WHEN 2
060500           MOVE 'TOTAL NIVEL AGGRESSIVE' TO LEV-ETIQUETA
060600           MOVE WKS-S2-AGGRESSIVE   TO LEV-VALOR
060700        WHEN 3
060800           MOVE 'TOTAL NIVEL GOOD'   TO LEV-ETIQUETA
060900           MOVE WKS-S2-GOOD         TO LEV-VALOR
061000     END-EVALUATE
061100     WRITE LIN-REPORTE FROM LIN-ETIQUETA-VALOR
061200        AFTER ADVANCING 2 LINES.
061300 430-IMPRIME-TOTAL-TIER-E. EXIT.
061400
061500 190-CIERRA-ARCHIVOS SECTION.
061600     CLOSE REPORTE.
061700 190-CIERRA-ARCHIVOS-E. EXIT.
