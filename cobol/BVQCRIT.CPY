000100******************************************************************
000200* COPY        : BVQCRIT                                          *
000300* PROGRAMADOR : E. RAMIREZ DIVAS (PEDR)                          *
000400* APLICACION  : BOLSA DE VALORES - CALIFICACION DE CALIDAD       *
000500* DESCRIPCION : LAYOUT DEL REGISTRO UNICO DE CRITERIOS DEL       *
000600*             : TAMIZADOR GENERICO (BVQ0400S) - UMBRALES MIN/MAX,*
000700*             : PESOS, CLAVE DE ORDEN Y LIMITE DE RESULTADOS     *
000800* USADO POR   : BVQ0400S                                         *
000900******************************************************************
001000*----------------------------------------------------------------
001100* BITACORA DE CAMBIOS
001200*----------------------------------------------------------------
001300* 08/03/2024 EDRD TK-55201 CREACION DEL LAYOUT DE CRITERIOS      *TK-55201
001400* 15/03/2024 EDRD TK-55207 SE AGREGAN BANDERAS DE PRESENCIA A    *TK-55207
001500*                          CADA UMBRAL OPCIONAL                  *TK-55207
001600* 12/04/2024 EDRD TK-55261 SE AGREGA CRI-RELATIVOS-MAX (52       *TK-55261
001700*                          SEMANAS, VS. SECTOR, %DIAS BAJO PE/PB)*TK-55261
001800*                          VER NOTA EN BVQ0400S SOBRE LOS CAMPOS *TK-55261
001900*                          QUE EL FEED DE STKMETR TODAVIA NO TRAE*TK-55261
002000*----------------------------------------------------------------
002100 01  REG-CRITERIO.
002200     05  CRI-MERCADO.
002300         10  CRI-MIN-MARKET-CAP-IND   PIC X(01).
002400         10  CRI-MIN-MARKET-CAP       PIC S9(09)V99.
002500         10  CRI-MAX-MARKET-CAP-IND   PIC X(01).
002600         10  CRI-MAX-MARKET-CAP       PIC S9(09)V99.
002700         10  FILLER                   PIC X(05).
002800     05  CRI-VALUACION-MAX.
002900         10  CRI-MAX-PE-IND           PIC X(01).
003000         10  CRI-MAX-PE               PIC S9(05)V99.
003100         10  CRI-MAX-PB-IND           PIC X(01).
003200         10  CRI-MAX-PB               PIC S9(05)V99.
003300         10  CRI-MAX-PS-IND           PIC X(01).
003400         10  CRI-MAX-PS               PIC S9(05)V99.
003500         10  CRI-MAX-PE-TTM-IND       PIC X(01).
003600         10  CRI-MAX-PE-TTM           PIC S9(05)V99.
003700         10  CRI-MAX-PEG-TTM-IND      PIC X(01).
003800         10  CRI-MAX-PEG-TTM          PIC S9(05)V99.
003900         10  FILLER                   PIC X(05).
004000     05  CRI-RENTABILIDAD-MIN.
004100         10  CRI-MIN-ROE-IND          PIC X(01).
004200         10  CRI-MIN-ROE              PIC S9(05)V99.
004300         10  CRI-MIN-ROA-IND          PIC X(01).
004400         10  CRI-MIN-ROA              PIC S9(05)V99.
004500         10  CRI-MIN-PROFIT-MGN-IND   PIC X(01).
004600         10  CRI-MIN-PROFIT-MGN       PIC S9(05)V99.
004700         10  CRI-MIN-OPER-MGN-IND     PIC X(01).
004800         10  CRI-MIN-OPER-MGN         PIC S9(05)V99.
004900         10  CRI-MIN-OPER-MGN-QTR-IND PIC X(01).
005000         10  CRI-MIN-OPER-MGN-QTR     PIC S9(05)V99.
005100         10  FILLER                   PIC X(05).
005200     05  CRI-CRECIMIENTO-MIN.
005300         10  CRI-MIN-REV-GROWTH-IND       PIC X(01).
005400         10  CRI-MIN-REV-GROWTH           PIC S9(07)V99.
005500         10  CRI-MIN-PROFIT-GROWTH-IND    PIC X(01).
005600         10  CRI-MIN-PROFIT-GROWTH        PIC S9(07)V99.
005700         10  CRI-MIN-REV-GROWTH-QTR-IND   PIC X(01).
005800         10  CRI-MIN-REV-GROWTH-QTR       PIC S9(07)V99.
005900         10  CRI-MIN-PROFIT-GROWTH-QTR-IND PIC X(01).
006000         10  CRI-MIN-PROFIT-GROWTH-QTR    PIC S9(07)V99.
006100         10  CRI-MIN-REV-QOQ-GROWTH-IND   PIC X(01).
006200         10  CRI-MIN-REV-QOQ-GROWTH       PIC S9(07)V99.
006300         10  CRI-MIN-PROFIT-QOQ-GROWTH-IND PIC X(01).
006400         10  CRI-MIN-PROFIT-QOQ-GROWTH    PIC S9(07)V99.
006500         10  CRI-MIN-EPS-TTM-GROWTH-IND   PIC X(01).
006600         10  CRI-MIN-EPS-TTM-GROWTH       PIC S9(07)V99.
006700         10  FILLER                       PIC X(05).
006800     05  CRI-SOLVENCIA.
006900         10  CRI-MAX-DEBT-EQUITY-IND      PIC X(01).
007000         10  CRI-MAX-DEBT-EQUITY          PIC S9(05)V99.
007100         10  CRI-MIN-CURRENT-RATIO-IND    PIC X(01).
007200         10  CRI-MIN-CURRENT-RATIO        PIC S9(05)V99.
007300         10  CRI-MIN-QUICK-RATIO-IND      PIC X(01).
007400         10  CRI-MIN-QUICK-RATIO          PIC S9(05)V99.
007500         10  CRI-MIN-DIV-YIELD-IND        PIC X(01).
007600         10  CRI-MIN-DIV-YIELD            PIC S9(05)V99.
007700         10  CRI-MIN-PIOTROSKI-IND        PIC X(01).
007800         10  CRI-MIN-PIOTROSKI            PIC S9(03).
007900         10  CRI-MIN-CASH-OPS-IND         PIC X(01).
008000         10  CRI-MIN-CASH-OPS             PIC S9(09)V99.
008100         10  CRI-MIN-NET-CASH-FLOW-IND    PIC X(01).
008200         10  CRI-MIN-NET-CASH-FLOW        PIC S9(09)V99.
008300         10  FILLER                       PIC X(05).
008400     05  CRI-TERCEROS-MIN.
008500         10  CRI-MIN-DURABILITY-IND       PIC X(01).
008600         10  CRI-MIN-DURABILITY           PIC S9(03).
008700         10  CRI-MIN-VALUATION-IND        PIC X(01).
008800         10  CRI-MIN-VALUATION            PIC S9(03).
008900         10  CRI-MIN-MOMENTUM-IND         PIC X(01).
009000         10  CRI-MIN-MOMENTUM             PIC S9(03).
009100         10  CRI-MIN-NORM-MOMENTUM-IND    PIC X(01).
009200         10  CRI-MIN-NORM-MOMENTUM        PIC S9(03).
009300         10  CRI-USA-TERCEROS             PIC X(01).
009400         10  FILLER                       PIC X(05).
009500     05  CRI-RELATIVOS-MAX.
009600         10  CRI-MAX-PRECIO-52SEM-IND     PIC X(01).
009700         10  CRI-MAX-PRECIO-52SEM         PIC S9(03)V99.
009800         10  CRI-MAX-PE-SOBRE-SECTOR-IND  PIC X(01).
009900         10  CRI-MAX-PE-SOBRE-SECTOR      PIC S9(03)V99.
010000         10  CRI-MAX-PE-SOBRE-INDUST-IND  PIC X(01).
010100         10  CRI-MAX-PE-SOBRE-INDUST      PIC S9(03)V99.
010200         10  CRI-MIN-REV-SOBRE-SECTOR-IND PIC X(01).
010300         10  CRI-MIN-REV-SOBRE-SECTOR     PIC S9(03)V99.
010400         10  CRI-MIN-UTIL-SOBRE-SECTOR-IND PIC X(01).
010500         10  CRI-MIN-UTIL-SOBRE-SECTOR    PIC S9(03)V99.
010600         10  CRI-MAX-PCT-DIAS-BAJO-PE-IND PIC X(01).
010700         10  CRI-MAX-PCT-DIAS-BAJO-PE     PIC S9(03)V99.
010800         10  CRI-MAX-PCT-DIAS-BAJO-PB-IND PIC X(01).
010900         10  CRI-MAX-PCT-DIAS-BAJO-PB     PIC S9(03)V99.
011000         10  FILLER                       PIC X(05).
011100     05  CRI-PESOS.
011200         10  CRI-PESO-VALUACION           PIC 9(01)V99 VALUE .20.
011300         10  CRI-PESO-RENTABILIDAD        PIC 9(01)V99 VALUE .25.
011400         10  CRI-PESO-CRECIMIENTO         PIC 9(01)V99 VALUE .25.
011500         10  CRI-PESO-TERCEROS            PIC 9(01)V99 VALUE .30.
011600         10  FILLER                       PIC X(05).
011700     05  CRI-SALIDA.
011800         10  CRI-MIN-SCORE-IND            PIC X(01).
011900         10  CRI-MIN-SCORE                PIC 9(03)V99.
012000         10  CRI-CLAVE-ORDEN              PIC X(30).
012100         10  CRI-LIMITE                   PIC 9(03).
012200         10  FILLER                       PIC X(05).
