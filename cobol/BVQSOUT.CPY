000100******************************************************************
000200* COPY        : BVQSOUT                                          *
000300* PROGRAMADOR : E. RAMIREZ DIVAS (PEDR)                          *
000400* APLICACION  : BOLSA DE VALORES - CALIFICACION DE CALIDAD       *
000500* DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA DEL TAMIZADOR      *
000600*             : GENERICO (SCREEN-OUT) - IDENTIFICADORES MAS EL   *
000700*             : SCORE PONDERADO DE 4 COMPONENTES                 *
000800* USADO POR   : BVQ0400S                                         *
000900******************************************************************
001000*----------------------------------------------------------------
001100* BITACORA DE CAMBIOS
001200*----------------------------------------------------------------
001300* 22/03/2024 EDRD TK-55231 CREACION DEL LAYOUT DE SALIDA DEL     *TK-55231
001400*                          TAMIZADOR GENERICO                    *TK-55231
001500*----------------------------------------------------------------
001600 01  REG-SCRSAL.
001700     05  SCR-STOCK-NAME          PIC X(30).
001800     05  SCR-NSE-CODE            PIC X(12).
001900     05  SCR-ISIN                PIC X(12).
002000     05  SCR-SECTOR              PIC X(20).
002100     05  SCR-MARKET-CAP          PIC S9(09)V99.
002200     05  SCR-WEIGHTED-SCORE      PIC 9(03)V99.
002300     05  FILLER                  PIC X(10).
