000100******************************************************************
000200* FECHA       : 22/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : BOLSA DE VALORES - CALIFICACION DE CALIDAD       *
000500* PROGRAMA    : BVQ0400S                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CUARTO PASO DEL JOB - TAMIZADOR GENERICO POR     *
000800*             : CRITERIOS DE PARAMETRO (CRITERIA), CON RECHAZO   *
000900*             : POR EL PRIMER CRITERIO VIOLADO Y SCORE PONDERADO *
001000*             : DE 4 GRUPOS (VALUACION, RENTABILIDAD, CRECIMIENTO*
001100*             : Y TERCEROS)                                      *
001200* ARCHIVOS    : STKWORK=E, CRITERIA=E, SCREENOUT=S, STKSTAT=E/S  *
001300* ACCION (ES) : F=FILTRA, P=PONDERA, O=ORDENA, E=ESCRIBE         *
001400******************************************************************
001500*----------------------------------------------------------------
001600* BITACORA DE CAMBIOS
001700*----------------------------------------------------------------
001800* 22/03/2024 EDRD TK-55231 VERSION INICIAL DEL TAMIZADOR GENERICO*TK-55231
001900* 29/03/2024 EDRD TK-55236 SE AGREGA EL SCORE PONDERADO DE 4     *TK-55236
002000*                          GRUPOS Y EL LIMITE DE RESULTADOS      *TK-55236
002100* 03/04/2024 EDRD TK-55244 SE AGREGAN LAS ESTADISTICAS DE SECTOR *TK-55244
002200*                          (TOP 10) Y DE MERCADO/PE/ROE          *TK-55244
002300* 10/04/2024 PEDR TK-55255 NOTA: QUICK RATIO, DIVIDEND YIELD,    *TK-55255
002400*                          FLUJO DE CAJA Y MOMENTUM NO VIENEN EN *TK-55255
002500*                          EL LAYOUT ACTUAL DE STKMETR - LOS     *TK-55255
002600*                          CRITERIOS RESPECTIVOS SE ACEPTAN SIN  *TK-55255
002700*                          EVALUAR HASTA QUE EL FEED LOS INCLUYA *TK-55255
002800* 12/04/2024 EDRD TK-55261 NOTA: PRECIO VS. MAXIMO DE 52 SEMANAS,*TK-55261
002900*                          CRECIM. DE INGRESOS/UTILIDAD VS. EL   *TK-55261
003000*                          SECTOR Y %DIAS BAJO PE/PB DE          *TK-55261
003100*                          CRI-RELATIVOS-MAX TAMPOCO VIENEN EN   *TK-55261
003200*                          STKMETR (NO HAY MAXIMO 52-SEM NI      *TK-55261
003300*                          PROMEDIOS DE SECTOR NI HISTORICO DE   *TK-55261
003400*                          PE/PB EN EL FEED) - SE ACEPTAN SIN    *TK-55261
003500*                          EVALUAR IGUAL QUE LA NOTA TK-55255,   *TK-55261
003600*                          VER 320-EVALUA-RECHAZOS               *TK-55261
003700* 12/04/2024 EDRD TK-55262 EL SUBSCORE DE %DIAS-BAJO-PE DEL      *TK-55262
003800*                          GRUPO VALUACION (VER FORMULA DE       *TK-55262
003900*                          NORMATIVA) QUEDA FUERA POR LA MISMA   *TK-55262
004000*                          RAZON - TK-55261.  SE AGREGA EL       *TK-55262
004100*                          SUBSCORE DE MARGEN OPERATIVO TRIM.    *TK-55262
004200*                          AL GRUPO RENTABILIDAD (SI VIENE EN    *TK-55262
004300*                          EL FEED Y EN CRI-RENTABILIDAD-MIN)    *TK-55262
004400* 21/04/2024 EDRD TK-55297 SE CONFIRMA CON EL AREA QUE LAS       *TK-55297
004500*                          ESTADISTICAS DE LA SERIE 700 (SECTOR/ *TK-55297
004600*                          MERCADO/PE/ROE) NO TIENEN SECCION EN  *TK-55297
004700*                          EL RESUMEN DE BVQ0500R NI CAMPO EN    *TK-55297
004800*                          STKSTAT - QUEDAN FUERA DE ALCANCE A   *TK-55297
004900*                          PROPOSITO, YA NO ES UN PENDIENTE      *TK-55297
005000*                          (VER NOTA EN 900-ESCRIBE-STKSTAT)     *TK-55297
005100* 09/05/2024 EDRD TK-55299 CORRIGE 320-EVALUA-RECHAZOS Y 340-    *TK-55299
005200*                          PONDERA-SCORE: CRI-MIN-PROFIT-GROWTH  *TK-55299
005300*                          PROBABA CONTRA ACT-EPS-TTM-GROWTH (SE *TK-55299
005400*                          DUPLICABA CON CRI-MIN-EPS-TTM-GROWTH) *TK-55299
005500*                          - AHORA CALCULA EL CRECIMIENTO REAL DE*TK-55299
005600*                          UTILIDAD ANUAL.  CRI-MIN-REV-GROWTH-  *TK-55299
005700*                          QTR Y CRI-MIN-REV-QOQ-GROWTH PROBABAN *TK-55299
005800*                          CONTRA CAMPOS DE EPS EN VEZ DE INGRESO*TK-55299
005900*                          Y CRI-MIN-PROFIT-GROWTH-QTR CONTRA UN *TK-55299
006000*                          MONTO ABSOLUTO DE UTILIDAD (NO UN     *TK-55299
006100*                          PORCENTAJE) - LOS TRES QUEDAN COMO    *TK-55299
006200*                          ACEPTADOS SIN EVALUAR (STKMETR NO     *TK-55299
006300*                          TRAE LOS DATOS PARA CALCULARLOS BIEN) *TK-55299
006400*----------------------------------------------------------------
006500 IDENTIFICATION DIVISION.
006600 PROGRAM-ID. BVQ0400S.
006700 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
006800 INSTALLATION. BOLSA DE VALORES - CALIFICACION DE CALIDAD.
006900 DATE-WRITTEN. 22/03/2024.
007000 DATE-COMPILED.
007100 SECURITY. USO INTERNO - CONFIDENCIAL.
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     CLASS CLASE-NUMERICA IS "0" THRU "9"
007700     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA
007800            OFF STATUS IS WKS-MODO-NORMAL.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT STKWORK   ASSIGN TO STKWORK
008200                      ORGANIZATION IS SEQUENTIAL
008300                      FILE STATUS  IS FS-STKWORK.
008400     SELECT CRITERIA  ASSIGN TO CRITERIA
008500                      ORGANIZATION IS SEQUENTIAL
008600                      FILE STATUS  IS FS-CRITERIA.
008700     SELECT SCREENOUT ASSIGN TO SCREENOUT
008800                      ORGANIZATION IS SEQUENTIAL
008900                      FILE STATUS  IS FS-SCREENOUT.
009000     SELECT STKSTAT   ASSIGN TO STKSTAT
009100                      ORGANIZATION IS SEQUENTIAL
009200                      FILE STATUS  IS FS-STKSTAT.
009300     SELECT WORKFILE  ASSIGN TO SORTWK1.
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  STKWORK.
009700 01  REG-ACCION-TRA.
009800     COPY BVQMSTR REPLACING REG-ACCION BY DET-ACCION-TRA
009900                            LEADING ACC BY ACT.
010000 FD  CRITERIA.
010100     COPY BVQCRIT.
010200 FD  SCREENOUT.
010300     COPY BVQSOUT.
010400 FD  STKSTAT.
010500     COPY BVQSTAT.
010600 SD  WORKFILE.
010700 01  WORKAREA.
010800     02  WRK-LLAVE-ORDEN            PIC S9(11)V99.
010900     02  WRK-DETALLE-COMPLETO.
011000         COPY BVQMSTR REPLACING REG-ACCION BY WRK-DETALLE
011100                                LEADING ACC BY WRK.
011200     02  WRK-SCORE-PONDERADO        PIC 9(03)V99.
011300     02  FILLER                     PIC X(10).
011400 WORKING-STORAGE SECTION.
011500 77  FS-STKWORK                     PIC 9(02) VALUE ZEROS.
011600 77  FS-CRITERIA                    PIC 9(02) VALUE ZEROS.
011700 77  FS-SCREENOUT                   PIC 9(02) VALUE ZEROS.
011800 77  FS-STKSTAT                     PIC 9(02) VALUE ZEROS.
011900 01  WKS-DISPARADORES.
012000     02  WKS-FIN-STKWORK            PIC X(01) VALUE 'N'.
012100         88  FIN-STKWORK                    VALUE 'Y'.
012200     02  WKS-FIN-SORT               PIC X(01) VALUE 'N'.
012300         88  FIN-SORT                       VALUE 'Y'.
012400     02  WKS-CALIFICA               PIC X(01) VALUE 'N'.
012500         88  SI-CALIFICA                    VALUE 'Y'.
012600     02  FILLER                     PIC X(05).
012700 77  WKS-CONTADOR-SOBREVIVIENTES    PIC 9(05) COMP VALUE 0.
012800 77  WKS-CONTADOR-ESCRITOS          PIC 9(03) COMP VALUE 0.
012900******************************************************************
013000*        AREAS DE TRABAJO DEL SCORE PONDERADO (4 GRUPOS)         *
013100******************************************************************
013200 01  WKS-GRUPOS-SCORE.
013300     02  WKS-SUMA-VALUACION         PIC S9(05)V99.
013400     02  WKS-CTA-VALUACION          PIC 9(02) COMP.
013500     02  WKS-SUMA-RENTABILIDAD      PIC S9(05)V99.
013600     02  WKS-CTA-RENTABILIDAD       PIC 9(02) COMP.
013700     02  WKS-SUMA-CRECIMIENTO       PIC S9(05)V99.
013800     02  WKS-CTA-CRECIMIENTO        PIC 9(02) COMP.
013900     02  WKS-SUMA-TERCEROS          PIC S9(05)V99.
014000     02  WKS-CTA-TERCEROS           PIC 9(02) COMP.
014100     02  FILLER                     PIC X(05).
014200 01  WKS-SUBSCORE                   PIC S9(03)V99.
014300*        TK-55299 - CRECIMIENTO DE UTILIDAD ANUAL, CALCULADO CON
014400*        LA FORMULA DE NORMATIVA (NUEVO-VIEJO)/VIEJO*100, SOLO SE
014500*        LLENA CUANDO AMBAS UTILIDADES SON MAYORES QUE CERO
014600 01  WKS-CRECIM-UTILIDAD            PIC S9(05)V99.
014700 01  WKS-SUMA-PESOS                 PIC 9(01)V99.
014800 01  WKS-SUMA-PONDERADA             PIC S9(05)V99.
014900******************************************************************
015000*   TABLA SLIM DE SECTORES PARA EL TOP 10 DE LA ESTADISTICA      *
015100******************************************************************
015200 01  WKS-TABLA-SECTORES.
015300     02  WKS-TOTAL-SECTORES         PIC 9(03) COMP VALUE 0.
015400     02  WKS-SECTOR-ENTRADA OCCURS 1 TO 300 TIMES
015500                      DEPENDING ON WKS-TOTAL-SECTORES
015600                      INDEXED BY WKS-IDX-SECTOR.
015700         04  WKS-SEC-NOMBRE         PIC X(20).
015800         04  WKS-SEC-CONTADOR       PIC 9(05) COMP.
015900         04  FILLER                 PIC X(05).
016000 77  WKS-IDX-BUSQUEDA-SEC           PIC 9(03) COMP VALUE 0.
016100 01  WKS-SW-SECTOR-ENCONTRADO       PIC X(01) VALUE 'N'.
016200     88  SECTOR-ENCONTRADO                  VALUE 'Y'.
016300******************************************************************
016400*          ESTADISTICAS DE MERCADO / PE / ROE                    *
016500******************************************************************
016600 01  WKS-ESTAD-GENERAL.
016700     02  WKS-CTA-TOTAL              PIC 9(05) COMP VALUE 0.
016800     02  WKS-CTA-MKTCAP             PIC 9(05) COMP VALUE 0.
016900     02  WKS-SUMA-MKTCAP            PIC S9(11)V99 VALUE 0.
017000     02  WKS-MIN-MKTCAP             PIC S9(09)V99 VALUE 999999999.
017100     02  WKS-MAX-MKTCAP             PIC S9(09)V99
017200                                     VALUE -999999999.
017300     02  WKS-AVG-MKTCAP             PIC S9(09)V99 VALUE 0.
017400     02  WKS-CTA-PE                 PIC 9(05) COMP VALUE 0.
017500     02  WKS-SUMA-PE                PIC S9(07)V99 VALUE 0.
017600     02  WKS-MIN-PE                 PIC S9(05)V99 VALUE 99999.
017700     02  WKS-MAX-PE                 PIC S9(05)V99 VALUE -99999.
017800     02  WKS-AVG-PE                 PIC S9(05)V99 VALUE 0.
017900     02  WKS-CTA-ROE                PIC 9(05) COMP VALUE 0.
018000     02  WKS-SUMA-ROE               PIC S9(07)V99 VALUE 0.
018100     02  WKS-MIN-ROE                PIC S9(05)V99 VALUE 99999.
018200     02  WKS-MAX-ROE                PIC S9(05)V99 VALUE -99999.
018300     02  WKS-AVG-ROE                PIC S9(05)V99 VALUE 0.
018400     02  FILLER                     PIC X(10).
018500******************************************************************
018600*          AREAS DE REDEFINES ADICIONALES (REGLA DEL PERIODO)    *
018700******************************************************************
018800 01  WKS-FECHA-CORRIDA.
018900     02  WKS-FEC-ANIO                PIC 9(04).
019000     02  WKS-FEC-MES                 PIC 9(02).
019100     02  WKS-FEC-DIA                 PIC 9(02).
019200 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA PIC 9(08).
019300 01  WKS-VALOR-EMPAQUE               PIC S9(07)V99 COMP-3.
019400 01  WKS-VALOR-EMPAQUE-R REDEFINES WKS-VALOR-EMPAQUE PIC X(05).
019500 01  TABLA-PESOS-DEFECTO.
019600     02  FILLER                     PIC X(08) VALUE '20252530'.
019700 01  F-PESOS-DEFECTO REDEFINES TABLA-PESOS-DEFECTO.
019800     02  PESO-DEFECTO OCCURS 4 TIMES PIC 9(02).
019900 PROCEDURE DIVISION.
020000 000-MAIN SECTION.
020100     PERFORM 110-APERTURA-ARCHIVOS
020200     PERFORM 200-LEE-CRITERIOS
020300     PERFORM 300-TAMIZA-Y-PONDERA
020400     PERFORM 700-ESTADISTICAS-GENERALES
020500     PERFORM 900-ESCRIBE-STKSTAT
020600     PERFORM 190-CIERRA-ARCHIVOS
020700     STOP RUN.
020800 000-MAIN-E. EXIT.
020900
021000 110-APERTURA-ARCHIVOS SECTION.
021100     OPEN INPUT  CRITERIA
021200     OPEN OUTPUT SCREENOUT
021300     OPEN EXTEND STKSTAT
021400     IF FS-STKSTAT = 97
021500        MOVE ZEROS TO FS-STKSTAT
021600     END-IF
021700     IF FS-CRITERIA NOT = 0 OR FS-SCREENOUT NOT = 0 OR
021800        FS-STKSTAT NOT = 0
021900        DISPLAY "BVQ0400S - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE
022000        MOVE 91 TO RETURN-CODE
022100        STOP RUN
022200     END-IF.
022300 110-APERTURA-ARCHIVOS-E. EXIT.
022400
022500 200-LEE-CRITERIOS SECTION.
022600     READ CRITERIA
022700        AT END
022800           DISPLAY "BVQ0400S - CRITERIA SIN REGISTROS"
022900              UPON CONSOLE
023000           MOVE 92 TO RETURN-CODE
023100           STOP RUN
023200     END-READ
023300     CLOSE CRITERIA.
023400 200-LEE-CRITERIOS-E. EXIT.
023500
023600******************************************************************
023700*        SERIE 300 - FILTRO, PONDERACION Y ORDEN DE SALIDA       *
023800******************************************************************
023900 300-TAMIZA-Y-PONDERA SECTION.
024000     SORT WORKFILE ON DESCENDING KEY WRK-LLAVE-ORDEN
024100         INPUT  PROCEDURE IS 310-FILTRA-Y-PONDERA
024200         OUTPUT PROCEDURE IS 380-ESCRIBE-SOBREVIVIENTES.
024300 300-TAMIZA-Y-PONDERA-E. EXIT.
024400
024500 310-FILTRA-Y-PONDERA SECTION.
024600     OPEN INPUT STKWORK
024700     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ
024800     PERFORM 315-PROCESA-LECTURA-FP UNTIL FIN-STKWORK
024900     CLOSE STKWORK
025000     MOVE 'N' TO WKS-FIN-STKWORK.
025100 310-FILTRA-Y-PONDERA-E. EXIT.
025200
025300 315-PROCESA-LECTURA-FP SECTION.
025400     PERFORM 320-EVALUA-RECHAZOS
025500     IF SI-CALIFICA
025600        PERFORM 340-PONDERA-SCORE
025700        IF NOT (CRI-MIN-SCORE-IND = 'Y' AND
025800                WRK-SCORE-PONDERADO < CRI-MIN-SCORE)
025900           PERFORM 370-CALCULA-LLAVE-ORDEN
026000           MOVE REG-ACCION-TRA TO WRK-DETALLE
026100           RELEASE WORKAREA
026200        END-IF
026300     END-IF
026400     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ.
026500 315-PROCESA-LECTURA-FP-E. EXIT.
026600
026700*--------> RECHAZA EN EL PRIMER CRITERIO VIOLADO (ATAJO CLASICO)
026800 320-EVALUA-RECHAZOS SECTION.
026900     SET SI-CALIFICA TO TRUE
027000
027100     IF CRI-MIN-MARKET-CAP-IND = 'Y' AND
027200        ACT-MARKET-CAP < CRI-MIN-MARKET-CAP
027300        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
027400     END-IF
027500     IF CRI-MAX-MARKET-CAP-IND = 'Y' AND
027600        ACT-MARKET-CAP > CRI-MAX-MARKET-CAP
027700        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
027800     END-IF
027900
028000     IF CRI-MAX-PE-IND = 'Y' AND ACT-PE-TTM-PRESENTE AND
028100        ACT-PE-TTM > CRI-MAX-PE
028200        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
028300     END-IF
028400     IF CRI-MAX-PE-TTM-IND = 'Y' AND ACT-PE-TTM-PRESENTE AND
028500        ACT-PE-TTM > CRI-MAX-PE-TTM
028600        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
028700     END-IF
028800     IF CRI-MAX-PB-IND = 'Y' AND ACT-PRICE-TO-BOOK-PRESENTE AND
028900        ACT-PRICE-TO-BOOK > CRI-MAX-PB
029000        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
029100     END-IF
029200     IF CRI-MAX-PS-IND = 'Y' AND
029300        ACT-PRICE-TO-SALES-TTM-PRESENTE AND
029400        ACT-PRICE-TO-SALES-TTM > CRI-MAX-PS
029500        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
029600     END-IF
029700     IF CRI-MAX-PEG-TTM-IND = 'Y' AND ACT-PEG-TTM-PRESENTE AND
029800        ACT-PEG-TTM > CRI-MAX-PEG-TTM
029900        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
030000     END-IF
030100
030200     IF CRI-MIN-ROE-IND = 'Y' AND ACT-ROE < CRI-MIN-ROE
030300        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
030400     END-IF
030500     IF CRI-MIN-ROA-IND = 'Y' AND ACT-ROA-ANN < CRI-MIN-ROA
030600        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
030700     END-IF
030800     IF CRI-MIN-PROFIT-MGN-IND = 'Y' AND
030900        ACT-NPM-ANN < CRI-MIN-PROFIT-MGN
031000        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
031100     END-IF
031200     IF CRI-MIN-OPER-MGN-IND = 'Y' AND
031300        ACT-OPM-ANN < CRI-MIN-OPER-MGN
031400        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
031500     END-IF
031600     IF CRI-MIN-OPER-MGN-QTR-IND = 'Y' AND
031700        ACT-OPM-QTR < CRI-MIN-OPER-MGN-QTR
031800        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
031900     END-IF
032000
032100     IF CRI-MIN-REV-GROWTH-IND = 'Y' AND
032200        ACT-OPER-REV-GROWTH-TTM < CRI-MIN-REV-GROWTH
032300        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
032400     END-IF
032500*        TK-55299 - CRI-MIN-PROFIT-GROWTH ES CRECIMIENTO DE
032600*        UTILIDAD (NO DE EPS) - SE CALCULA DE ACT-NET-PROFIT-ANN
032700*        VS. ACT-NET-PROFIT-ANN-1Y-AGO CON LA FORMULA DE
032800*        NORMATIVA, IGUAL QUE 247-CRECIM-UTIL-ANUAL DE BVQ0300B
032900     IF CRI-MIN-PROFIT-GROWTH-IND = 'Y' AND
033000        ACT-NET-PROFIT-ANN > 0 AND ACT-NET-PROFIT-ANN-1Y-AGO > 0
033100        COMPUTE WKS-CRECIM-UTILIDAD ROUNDED =
033200           ((ACT-NET-PROFIT-ANN - ACT-NET-PROFIT-ANN-1Y-AGO) /
033300            ACT-NET-PROFIT-ANN-1Y-AGO) * 100
033400        IF WKS-CRECIM-UTILIDAD < CRI-MIN-PROFIT-GROWTH
033500           MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
033600        END-IF
033700     END-IF
033800     IF CRI-MIN-PROFIT-QOQ-GROWTH-IND = 'Y' AND
033900        ACT-NET-PROFIT-QOQ-GROWTH < CRI-MIN-PROFIT-QOQ-GROWTH
034000        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
034100     END-IF
034200     IF CRI-MIN-EPS-TTM-GROWTH-IND = 'Y' AND
034300        ACT-EPS-TTM-GROWTH < CRI-MIN-EPS-TTM-GROWTH
034400        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
034500     END-IF
034600*        TK-55299 - CRI-MIN-REV-GROWTH-QTR, CRI-MIN-PROFIT-GROWTH-
034700*        QTR Y CRI-MIN-REV-QOQ-GROWTH SE DECLARAN EN BVQCRIT PERO
034800*        NO SE EVALUAN AQUI: STKMETR NO TRAE INGRESOS (VENTAS) POR
034900*        TRIMESTRE EN NINGUNA FORMA, Y LA UTILIDAD POR TRIMESTRE
035000*        SOLO VIENE COMO SECUENCIA DE TRIMESTRES CONSECUTIVOS
035100*        (ACT-NET-PROFIT-QTR/1Q-AGO/2Q-AGO), NO CONTRA EL MISMO
035200*        TRIMESTRE DEL AÑO ANTERIOR - NO HAY FORMA DE CALCULAR UN
035300*        CRECIMIENTO YOY O QOQ DE INGRESOS, NI YOY DE UTILIDAD, CON
035400*        LOS DATOS QUE TRAE EL FEED.  SE ACEPTAN SIN EVALUAR IGUAL
035500*        QUE LAS NOTAS TK-55255/TK-55261.
035600
035700     IF CRI-MAX-DEBT-EQUITY-IND = 'Y' AND
035800        ACT-DEBT-TO-EQUITY > CRI-MAX-DEBT-EQUITY
035900        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
036000     END-IF
036100     IF CRI-MIN-CURRENT-RATIO-IND = 'Y' AND
036200        ACT-CURRENT-RATIO < CRI-MIN-CURRENT-RATIO
036300        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
036400     END-IF
036500     IF CRI-MIN-PIOTROSKI-IND = 'Y' AND
036600        (NOT ACT-PIOTROSKI-SCORE-PRESENTE OR
036700         ACT-PIOTROSKI-SCORE < CRI-MIN-PIOTROSKI)
036800        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
036900     END-IF
037000
037100     IF CRI-MIN-DURABILITY-IND = 'Y' AND
037200        (NOT ACT-DURABILITY-SCORE-PRESENTE OR
037300         ACT-DURABILITY-SCORE < CRI-MIN-DURABILITY)
037400        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
037500     END-IF
037600     IF CRI-MIN-VALUATION-IND = 'Y' AND
037700        (NOT ACT-VALUATION-SCORE-PRESENTE OR
037800         ACT-VALUATION-SCORE < CRI-MIN-VALUATION)
037900        MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
038000     END-IF
038100
038200     IF CRI-MAX-PE-SOBRE-SECTOR-IND = 'Y' AND
038300        ACT-PE-TTM-PRESENTE AND ACT-SECTOR-PE-TTM-PRESENTE AND
038400        ACT-SECTOR-PE-TTM > 0
038500        COMPUTE WKS-SUBSCORE = ACT-PE-TTM / ACT-SECTOR-PE-TTM
038600        IF WKS-SUBSCORE > CRI-MAX-PE-SOBRE-SECTOR
038700           MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
038800        END-IF
038900     END-IF
039000     IF CRI-MAX-PE-SOBRE-INDUST-IND = 'Y' AND
039100        ACT-PE-TTM-PRESENTE AND ACT-INDUSTRY-PE-TTM-PRESENTE AND
039200        ACT-INDUSTRY-PE-TTM > 0
039300        COMPUTE WKS-SUBSCORE = ACT-PE-TTM / ACT-INDUSTRY-PE-TTM
039400        IF WKS-SUBSCORE > CRI-MAX-PE-SOBRE-INDUST
039500           MOVE 'N' TO WKS-CALIFICA  GO TO 320-EVALUA-RECHAZOS-E
039600        END-IF
039700     END-IF.
039800*--------> TK-55261 - CRI-MAX-PRECIO-52SEM, CRI-MIN-REV-SOBRE-
039900*          SECTOR, CRI-MIN-UTIL-SOBRE-SECTOR, CRI-MAX-PCT-DIAS-
040000*          BAJO-PE Y CRI-MAX-PCT-DIAS-BAJO-PB SE DECLARAN EN
040100*          BVQCRIT PERO NO SE EVALUAN AQUI: EL FEED DE STKMETR
040200*          NO TRAE EL MAXIMO DE 52 SEMANAS, LOS PROMEDIOS DE
040300*          CRECIMIENTO DE INGRESOS/UTILIDAD DEL SECTOR NI EL
040400*          HISTORICO DE DIAS CON PE/PB POR DEBAJO DE LOS
040500*          PROMEDIOS.  SE ACEPTAN SIN EVALUAR HASTA QUE EL FEED
040600*          LOS INCLUYA (MISMO TRATAMIENTO QUE LA NOTA TK-55255).
040700 320-EVALUA-RECHAZOS-E. EXIT.
040800
040900*--------> SCORE PONDERADO DE 4 GRUPOS (SOLO LOS CRITERIOS QUE
041000*          ESTAN ACTIVOS Y CUYO DATO VIENE EN EL REGISTRO CUENTAN)
041100 340-PONDERA-SCORE SECTION.
041200     MOVE 0 TO WKS-SUMA-VALUACION      WKS-CTA-VALUACION
041300     MOVE 0 TO WKS-SUMA-RENTABILIDAD   WKS-CTA-RENTABILIDAD
041400     MOVE 0 TO WKS-SUMA-CRECIMIENTO    WKS-CTA-CRECIMIENTO
041500     MOVE 0 TO WKS-SUMA-TERCEROS       WKS-CTA-TERCEROS
041600
041700*        ---- GRUPO VALUACION ----
041800     IF CRI-MAX-PE-IND = 'Y' AND ACT-PE-TTM-PRESENTE
041900        COMPUTE WKS-SUBSCORE = 1 - (ACT-PE-TTM / CRI-MAX-PE)
042000        PERFORM 345-ACUMULA-VALUACION
042100     END-IF
042200     IF CRI-MAX-PB-IND = 'Y' AND ACT-PRICE-TO-BOOK-PRESENTE
042300        COMPUTE WKS-SUBSCORE =
042400           1 - (ACT-PRICE-TO-BOOK / CRI-MAX-PB)
042500        PERFORM 345-ACUMULA-VALUACION
042600     END-IF
042700     IF CRI-MAX-PS-IND = 'Y' AND
042800        ACT-PRICE-TO-SALES-TTM-PRESENTE
042900        COMPUTE WKS-SUBSCORE =
043000           1 - (ACT-PRICE-TO-SALES-TTM / CRI-MAX-PS)
043100        PERFORM 345-ACUMULA-VALUACION
043200     END-IF
043300     IF CRI-MAX-PEG-TTM-IND = 'Y' AND ACT-PEG-TTM-PRESENTE
043400        COMPUTE WKS-SUBSCORE = 1 - (ACT-PEG-TTM / CRI-MAX-PEG-TTM)
043500        IF WKS-SUBSCORE > 1
043600           MOVE 1 TO WKS-SUBSCORE
043700        END-IF
043800        PERFORM 345-ACUMULA-VALUACION
043900     END-IF
044000*        EL SUBSCORE DE %DIAS-BAJO-PE (CRI-MAX-PCT-DIAS-BAJO-PE)
044100*        NO SE CALCULA AQUI - VER NOTA TK-55261/TK-55262, EL
044200*        FEED DE STKMETR NO TRAE EL HISTORICO DE DIAS BAJO PE
044300
044400*        ---- GRUPO RENTABILIDAD ----
044500     IF CRI-MIN-ROE-IND = 'Y'
044600        COMPUTE WKS-SUBSCORE = ACT-ROE / (2 * CRI-MIN-ROE)
044700        PERFORM 346-ACUMULA-RENTABILIDAD
044800     END-IF
044900     IF CRI-MIN-ROA-IND = 'Y'
045000        COMPUTE WKS-SUBSCORE = ACT-ROA-ANN / (2 * CRI-MIN-ROA)
045100        PERFORM 346-ACUMULA-RENTABILIDAD
045200     END-IF
045300     IF CRI-MIN-PROFIT-MGN-IND = 'Y'
045400        COMPUTE WKS-SUBSCORE =
045500           ACT-NPM-ANN / (2 * CRI-MIN-PROFIT-MGN)
045600        PERFORM 346-ACUMULA-RENTABILIDAD
045700     END-IF
045800     IF CRI-MIN-OPER-MGN-IND = 'Y'
045900        COMPUTE WKS-SUBSCORE =
046000           ACT-OPM-ANN / (2 * CRI-MIN-OPER-MGN)
046100        PERFORM 346-ACUMULA-RENTABILIDAD
046200     END-IF
046300*        TK-55262 - MARGEN OPERATIVO TRIMESTRAL (SI EL FEED LO
046400*        TRAE Y EL CRITERIO ESTA ACTIVO)
046500     IF CRI-MIN-OPER-MGN-QTR-IND = 'Y'
046600        COMPUTE WKS-SUBSCORE =
046700           ACT-OPM-QTR / (2 * CRI-MIN-OPER-MGN-QTR)
046800        PERFORM 346-ACUMULA-RENTABILIDAD
046900     END-IF
047000     IF CRI-MIN-PIOTROSKI-IND = 'Y' AND
047100        ACT-PIOTROSKI-SCORE-PRESENTE
047200        COMPUTE WKS-SUBSCORE = ACT-PIOTROSKI-SCORE / 9
047300        IF WKS-SUBSCORE > 1
047400           MOVE 1 TO WKS-SUBSCORE
047500        END-IF
047600        PERFORM 346-ACUMULA-RENTABILIDAD
047700     END-IF
047800
047900*        ---- GRUPO CRECIMIENTO ----
048000     IF CRI-MIN-REV-GROWTH-IND = 'Y'
048100        COMPUTE WKS-SUBSCORE =
048200           ACT-OPER-REV-GROWTH-TTM / (2 * CRI-MIN-REV-GROWTH)
048300        PERFORM 347-ACUMULA-CRECIMIENTO
048400     END-IF
048500     IF CRI-MIN-PROFIT-GROWTH-IND = 'Y' AND
048600        ACT-NET-PROFIT-ANN > 0 AND ACT-NET-PROFIT-ANN-1Y-AGO > 0
048700        COMPUTE WKS-CRECIM-UTILIDAD ROUNDED =
048800           ((ACT-NET-PROFIT-ANN - ACT-NET-PROFIT-ANN-1Y-AGO) /
048900            ACT-NET-PROFIT-ANN-1Y-AGO) * 100
049000        COMPUTE WKS-SUBSCORE =
049100           WKS-CRECIM-UTILIDAD / (2 * CRI-MIN-PROFIT-GROWTH)
049200        PERFORM 347-ACUMULA-CRECIMIENTO
049300     END-IF
049400     IF CRI-MIN-EPS-TTM-GROWTH-IND = 'Y'
049500        COMPUTE WKS-SUBSCORE =
049600           ACT-EPS-TTM-GROWTH / (2 * CRI-MIN-EPS-TTM-GROWTH)
049700        PERFORM 347-ACUMULA-CRECIMIENTO
049800     END-IF
049900
050000*        ---- GRUPO TERCEROS ----
050100     IF CRI-USA-TERCEROS = 'Y' AND ACT-DURABILITY-SCORE-PRESENTE
050200        IF CRI-MIN-DURABILITY-IND = 'N' OR
050300           ACT-DURABILITY-SCORE >= CRI-MIN-DURABILITY
050400           COMPUTE WKS-SUBSCORE = ACT-DURABILITY-SCORE / 100
050500           PERFORM 348-ACUMULA-TERCEROS
050600        END-IF
050700     END-IF
050800     IF CRI-USA-TERCEROS = 'Y' AND ACT-VALUATION-SCORE-PRESENTE
050900        IF CRI-MIN-VALUATION-IND = 'N' OR
051000           ACT-VALUATION-SCORE >= CRI-MIN-VALUATION
051100           COMPUTE WKS-SUBSCORE = ACT-VALUATION-SCORE / 100
051200           PERFORM 348-ACUMULA-TERCEROS
051300        END-IF
051400     END-IF
051500
051600     PERFORM 360-COMBINA-GRUPOS.
051700 340-PONDERA-SCORE-E. EXIT.
051800
051900 345-ACUMULA-VALUACION SECTION.
052000     IF WKS-SUBSCORE < 0
052100        MOVE 0 TO WKS-SUBSCORE
052200     END-IF
052300     ADD WKS-SUBSCORE TO WKS-SUMA-VALUACION
052400     ADD 1 TO WKS-CTA-VALUACION.
052500 345-ACUMULA-VALUACION-E. EXIT.
052600
052700 346-ACUMULA-RENTABILIDAD SECTION.
052800     IF WKS-SUBSCORE > 1
052900        MOVE 1 TO WKS-SUBSCORE
053000     END-IF
053100     IF WKS-SUBSCORE < 0
053200        MOVE 0 TO WKS-SUBSCORE
053300     END-IF
053400     ADD WKS-SUBSCORE TO WKS-SUMA-RENTABILIDAD
053500     ADD 1 TO WKS-CTA-RENTABILIDAD.
053600 346-ACUMULA-RENTABILIDAD-E. EXIT.
053700
053800 347-ACUMULA-CRECIMIENTO SECTION.
053900     IF WKS-SUBSCORE > 1
054000        MOVE 1 TO WKS-SUBSCORE
054100     END-IF
054200     IF WKS-SUBSCORE < 0
054300        MOVE 0 TO WKS-SUBSCORE
054400     END-IF
054500     ADD WKS-SUBSCORE TO WKS-SUMA-CRECIMIENTO
054600     ADD 1 TO WKS-CTA-CRECIMIENTO.
054700 347-ACUMULA-CRECIMIENTO-E. EXIT.
054800
054900 348-ACUMULA-TERCEROS SECTION.
055000     ADD WKS-SUBSCORE TO WKS-SUMA-TERCEROS
055100     ADD 1 TO WKS-CTA-TERCEROS.
055200 348-ACUMULA-TERCEROS-E. EXIT.
055300
055400*--------> COMBINA LOS 4 GRUPOS (0-100 CADA UNO) PONDERADOS POR
055500*          PESO, DIVIDIDO ENTRE LA SUMA DE PESOS PARTICIPANTES
055600 360-COMBINA-GRUPOS SECTION.
055700     MOVE 0 TO WKS-SUMA-PESOS
055800     MOVE 0 TO WKS-SUMA-PONDERADA
055900
056000     IF WKS-CTA-VALUACION > 0
056100        COMPUTE WKS-SUMA-PONDERADA ROUNDED = WKS-SUMA-PONDERADA +
056200           ((WKS-SUMA-VALUACION / WKS-CTA-VALUACION) * 100 *
056300            CRI-PESO-VALUACION)
056400        ADD CRI-PESO-VALUACION TO WKS-SUMA-PESOS
056500     END-IF
056600     IF WKS-CTA-RENTABILIDAD > 0
056700        COMPUTE WKS-SUMA-PONDERADA ROUNDED = WKS-SUMA-PONDERADA +
056800           ((WKS-SUMA-RENTABILIDAD / WKS-CTA-RENTABILIDAD) * 100 *
056900            CRI-PESO-RENTABILIDAD)
057000        ADD CRI-PESO-RENTABILIDAD TO WKS-SUMA-PESOS
057100     END-IF
057200     IF WKS-CTA-CRECIMIENTO > 0
057300        COMPUTE WKS-SUMA-PONDERADA ROUNDED = WKS-SUMA-PONDERADA +
057400           ((WKS-SUMA-CRECIMIENTO / WKS-CTA-CRECIMIENTO) * 100 *
057500            CRI-PESO-CRECIMIENTO)
057600        ADD CRI-PESO-CRECIMIENTO TO WKS-SUMA-PESOS
057700     END-IF
057800     IF WKS-CTA-TERCEROS > 0
057900        COMPUTE WKS-SUMA-PONDERADA ROUNDED = WKS-SUMA-PONDERADA +
058000           ((WKS-SUMA-TERCEROS / WKS-CTA-TERCEROS) * 100 *
058100            CRI-PESO-TERCEROS)
058200        ADD CRI-PESO-TERCEROS TO WKS-SUMA-PESOS
058300     END-IF
058400
058500     IF WKS-SUMA-PESOS > 0
058600        COMPUTE WRK-SCORE-PONDERADO ROUNDED =
058700           WKS-SUMA-PONDERADA / WKS-SUMA-PESOS
058800     ELSE
058900        MOVE 0 TO WRK-SCORE-PONDERADO
059000     END-IF.
059100 360-COMBINA-GRUPOS-E. EXIT.
059200
059300*--------> LLAVE DE ORDEN SEGUN CRI-CLAVE-ORDEN (DEFECTO=SCORE)
059400 370-CALCULA-LLAVE-ORDEN SECTION.
059500     EVALUATE CRI-CLAVE-ORDEN
059600        WHEN "MARKET-CAP"
059700           MOVE ACT-MARKET-CAP TO WRK-LLAVE-ORDEN
059800        WHEN "PE"
059900           COMPUTE WRK-LLAVE-ORDEN = 999999 - ACT-PE-TTM
060000        WHEN "ROE"
060100           MOVE ACT-ROE TO WRK-LLAVE-ORDEN
060200        WHEN "REVENUE-GROWTH"
060300           MOVE ACT-OPER-REV-GROWTH-TTM TO WRK-LLAVE-ORDEN
060400        WHEN "DURABILITY"
060500           MOVE ACT-DURABILITY-SCORE TO WRK-LLAVE-ORDEN
060600        WHEN "VALUATION"
060700           MOVE ACT-VALUATION-SCORE TO WRK-LLAVE-ORDEN
060800        WHEN "MOMENTUM"
060900           MOVE WRK-SCORE-PONDERADO TO WRK-LLAVE-ORDEN
061000        WHEN "PIOTROSKI"
061100           MOVE ACT-PIOTROSKI-SCORE TO WRK-LLAVE-ORDEN
061200        WHEN OTHER
061300           MOVE WRK-SCORE-PONDERADO TO WRK-LLAVE-ORDEN
061400     END-EVALUATE.
061500 370-CALCULA-LLAVE-ORDEN-E. EXIT.
061600
061700*--------> ESCRIBE HASTA CRI-LIMITE SOBREVIVIENTES, YA ORDENADOS
061800 380-ESCRIBE-SOBREVIVIENTES SECTION.
061900     MOVE 0 TO WKS-CONTADOR-ESCRITOS
062000     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN
062100     PERFORM 385-PROCESA-RETORNO-SB UNTIL FIN-SORT
062200     MOVE 'N' TO WKS-FIN-SORT.
062300 380-ESCRIBE-SOBREVIVIENTES-E. EXIT.
062400
062500 385-PROCESA-RETORNO-SB SECTION.
062600     IF WKS-CONTADOR-ESCRITOS < CRI-LIMITE OR CRI-LIMITE = 0
062700        MOVE SPACES              TO SCR-STOCK-NAME
062800        MOVE WRK-STOCK-NAME      TO SCR-STOCK-NAME
062900        MOVE WRK-NSE-CODE        TO SCR-NSE-CODE
063000        MOVE WRK-ISIN            TO SCR-ISIN
063100        MOVE WRK-SECTOR          TO SCR-SECTOR
063200        MOVE WRK-MARKET-CAP      TO SCR-MARKET-CAP
063300        MOVE WRK-SCORE-PONDERADO TO SCR-WEIGHTED-SCORE
063400        WRITE REG-SCRSAL
063500        ADD 1 TO WKS-CONTADOR-ESCRITOS
063600        ADD 1 TO WKS-CONTADOR-SOBREVIVIENTES
063700     END-IF
063800     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN.
063900 385-PROCESA-RETORNO-SB-E. EXIT.
064000
064100******************************************************************
064200*   SERIE 700 - ESTADISTICA: TOTAL, TOP 10 SECTORES, MDO/PE/ROE
064300******************************************************************
064400 700-ESTADISTICAS-GENERALES SECTION.
064500     OPEN INPUT STKWORK
064600     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ
064700     PERFORM 705-PROCESA-LECTURA-EST UNTIL FIN-STKWORK
064800     CLOSE STKWORK
064900     MOVE 'N' TO WKS-FIN-STKWORK
065000
065100     IF WKS-CTA-MKTCAP > 0
065200        COMPUTE WKS-AVG-MKTCAP ROUNDED =
065300           WKS-SUMA-MKTCAP / WKS-CTA-MKTCAP
065400     END-IF
065500     IF WKS-CTA-PE > 0
065600        COMPUTE WKS-AVG-PE ROUNDED = WKS-SUMA-PE / WKS-CTA-PE
065700     END-IF
065800     IF WKS-CTA-ROE > 0
065900        COMPUTE WKS-AVG-ROE ROUNDED = WKS-SUMA-ROE / WKS-CTA-ROE
066000     END-IF.
066100 700-ESTADISTICAS-GENERALES-E. EXIT.
066200
066300 705-PROCESA-LECTURA-EST SECTION.
066400     ADD 1 TO WKS-CTA-TOTAL
066500     PERFORM 710-ACUMULA-SECTOR
066600     IF ACT-MARKET-CAP NOT = 0
066700        ADD 1 TO WKS-CTA-MKTCAP
066800        ADD ACT-MARKET-CAP TO WKS-SUMA-MKTCAP
066900        IF ACT-MARKET-CAP < WKS-MIN-MKTCAP
067000           MOVE ACT-MARKET-CAP TO WKS-MIN-MKTCAP
067100        END-IF
067200        IF ACT-MARKET-CAP > WKS-MAX-MKTCAP
067300           MOVE ACT-MARKET-CAP TO WKS-MAX-MKTCAP
067400        END-IF
067500     END-IF
067600     IF ACT-PE-TTM-PRESENTE AND ACT-PE-TTM > 0
067700        ADD 1 TO WKS-CTA-PE
067800        ADD ACT-PE-TTM TO WKS-SUMA-PE
067900        IF ACT-PE-TTM < WKS-MIN-PE
068000           MOVE ACT-PE-TTM TO WKS-MIN-PE
068100        END-IF
068200        IF ACT-PE-TTM > WKS-MAX-PE
068300           MOVE ACT-PE-TTM TO WKS-MAX-PE
068400        END-IF
068500     END-IF
068600     IF ACT-ROE NOT = 0
068700        ADD 1 TO WKS-CTA-ROE
068800        ADD ACT-ROE TO WKS-SUMA-ROE
068900        IF ACT-ROE < WKS-MIN-ROE
069000           MOVE ACT-ROE TO WKS-MIN-ROE
069100        END-IF
069200        IF ACT-ROE > WKS-MAX-ROE
069300           MOVE ACT-ROE TO WKS-MAX-ROE
069400        END-IF
069500     END-IF
069600     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ.
069700 705-PROCESA-LECTURA-EST-E. EXIT.
069800
069900*--------> BUSQUEDA LINEAL EN LA TABLA SLIM DE SECTORES; SI NO
070000*          EXISTE, SE AGREGA UNA ENTRADA NUEVA
070100 710-ACUMULA-SECTOR SECTION.
070200     MOVE 'N' TO WKS-SW-SECTOR-ENCONTRADO
070300     MOVE 1 TO WKS-IDX-BUSQUEDA-SEC
070400     PERFORM 715-COMPARA-SECTOR
070500        UNTIL WKS-IDX-BUSQUEDA-SEC > WKS-TOTAL-SECTORES
070600           OR SECTOR-ENCONTRADO
070700     IF NOT SECTOR-ENCONTRADO AND WKS-TOTAL-SECTORES < 300
070800        ADD 1 TO WKS-TOTAL-SECTORES
070900        MOVE ACT-SECTOR TO WKS-SEC-NOMBRE (WKS-TOTAL-SECTORES)
071000        MOVE 1          TO WKS-SEC-CONTADOR (WKS-TOTAL-SECTORES)
071100     END-IF.
071200 710-ACUMULA-SECTOR-E. EXIT.
071300
071400 715-COMPARA-SECTOR SECTION.
071500     IF WKS-SEC-NOMBRE (WKS-IDX-BUSQUEDA-SEC) = ACT-SECTOR
071600        ADD 1 TO WKS-SEC-CONTADOR (WKS-IDX-BUSQUEDA-SEC)
071700        SET SECTOR-ENCONTRADO TO TRUE
071800     END-IF
071900     ADD 1 TO WKS-IDX-BUSQUEDA-SEC.
072000 715-COMPARA-SECTOR-E. EXIT.
072100
072200******************************************************************
072300*          SERIE 900 - ESCRITURA DE ESTADISTICAS A STKSTAT       *
072400******************************************************************
072500 900-ESCRIBE-STKSTAT SECTION.
072600     MOVE '2'                    TO ESN-TIPO-REGISTRO
072700     MOVE 0                      TO ESN-GREAT
072800     MOVE 0                      TO ESN-AGGRESSIVE
072900     MOVE 0                      TO ESN-GOOD
073000     MOVE 0                      TO ESN-GREAT-B
073100     MOVE 0                      TO ESN-MEDIUM-B
073200     MOVE 0                      TO ESN-GOOD-B
073300     MOVE WKS-CONTADOR-SOBREVIVIENTES TO ESN-SOBREVIVIENTES
073400     WRITE REG-ESTAD FROM REG-ESTAD-NIVELES.
073500*        TK-55297 - CONFIRMADO CON EL AREA: LAS ESTADISTICAS DE
073600*        SECTOR/MERCADO/PE/ROE DEL TAMIZADOR GENERICO (SERIE 700,
073700*        EN WKS-ESTAD-GENERAL/WKS-TABLA-SECTORES) SE QUEDAN SOLO
073800*        EN WORKING-STORAGE - NO SE ESCRIBEN A STKSTAT NI AL
073900*        REPORTE RESUMEN DE BVQ0500R.  EL RESUMEN TIENE EXACTA-
074000*        MENTE 4 SECCIONES Y NO HAY UNA QUINTA DEFINIDA; ESTO YA
074100*        NO ES UN "POR SI ACASO" (VER LA NOTA ORIGINAL DE
074200*        TK-55244) SINO UNA DECISION DE ALCANCE CONFIRMADA - LA
074300*        SERIE 700 QUEDA COMO UN CALCULO INTERNO DE CONTROL, SIN
074400*        SALIDA A NINGUN ARCHIVO O REPORTE.
074500 900-ESCRIBE-STKSTAT-E. EXIT.
074600
074700 190-CIERRA-ARCHIVOS SECTION.
074800     CLOSE SCREENOUT STKSTAT.
074900 190-CIERRA-ARCHIVOS-E. EXIT.
