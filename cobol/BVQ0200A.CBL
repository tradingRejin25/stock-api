000100******************************************************************
000200* FECHA       : 20/03/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : BOLSA DE VALORES - CALIFICACION DE CALIDAD       *
000500* PROGRAMA    : BVQ0200A                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SEGUNDO PASO DEL JOB - TAMIZADO POR NIVELES DE   *
000800*             : CALIDAD (MOTOR A). RELEE STKWORK UNA VEZ POR     *
000900*             : NIVEL (GREAT, AGGRESSIVE, GOOD) Y UNA VEZ MAS    *
001000*             : PARA EL FILTRO DE DURABILIDAD/VALUACION, EN LA   *
001100*             : FORMA CLASICA DE PASADAS SECUENCIALES SOBRE UN   *
001200*             : MISMO ARCHIVO MAESTRO DE TRABAJO                 *
001300* ARCHIVOS    : STKWORK=E, GREATOUT=S, AGGROUT=S, GOODOUT=S,     *
001400*             : DVOUT=S, STKSTAT=E/S (EXTEND)                    *
001500* ACCION (ES) : F=FILTRA, O=ORDENA, E=ESCRIBE, T=TOTALIZA        *
001600******************************************************************
001700*----------------------------------------------------------------
001800* BITACORA DE CAMBIOS
001900*----------------------------------------------------------------
002000* 20/03/2024 PEDR TK-55220 VERSION INICIAL - PASADAS GREAT,      *TK-55220
002100*                          AGGRESSIVE Y GOOD SOBRE STKWORK       *TK-55220
002200* 27/03/2024 EDRD TK-55228 SE AGREGA EL FILTRO Y ESTADISTICA DE  *TK-55228
002300*                          DURABILIDAD/VALUACION (SECCION 3)     *TK-55228
002400* 02/04/2024 EDRD TK-55240 SE AGREGA LA MEDIANA POR SORT (NO SE  *TK-55240
002500*                          PUEDE OBTENER SIN ORDENAR LA LISTA)   *TK-55240
002600* 13/04/2024 EDRD TK-55291 CORRIGE MIN/MAX/PROMEDIO/MEDIANA DE   *TK-55291
002700*                          DURABILIDAD Y VALUACION PARA QUE CADA *TK-55291
002800*                          UNO USE SOLO SU PROPIA BANDERA DE     *TK-55291
002900*                          PRESENCIA - ANTES EXIGIAN AMBOS       *TK-55291
003000*                          SCORES Y EXCLUIAN ACCIONES CON UN     *TK-55291
003100*                          SOLO SCORE PRESENTE. LAS BANDAS DE 20 *TK-55291
003200*                          PUNTOS SIGUEN EXIGIENDO AMBOS SCORES  *TK-55291
003300* 20/04/2024 EDRD TK-55296 SE AGREGA LA SERIE 650 - EL FILTRO DE *TK-55296
003400*                          RANGO DURABILIDAD/VALUACION (TIER     *TK-55296
003500*                          "DV-FILTER") NO ESTABA IMPLEMENTADO,  *TK-55296
003600*                          SOLO LA ESTADISTICA DE LA SECCION 3.  *TK-55296
003700*                          SE AGREGA EL ARCHIVO DVOUT Y LOS      *TK-55296
003800*                          LIMITES EN WKS-LIMITES-DV (VER NOTA   *TK-55296
003900*                          EN WORKING-STORAGE, SERIE 650)        *TK-55296
004000* 09/05/2024 EDRD TK-55298 CORRIGE LA MEDIANA (SERIES 627 Y 637):*TK-55298
004100*                          WKS-POSICION-MEDIANA ES 0-BASED PERO  *TK-55298
004200*                          SE COMPARABA CONTRA EL CONTADOR YA    *TK-55298
004300*                          INCREMENTADO SIN AJUSTAR - CON UNA    *TK-55298
004400*                          SOLA ACCION LA MEDIANA NUNCA SE       *TK-55298
004500*                          ASIGNABA (QUEDABA EN CERO) Y CON DOS  *TK-55298
004600*                          TOMABA LA MENOR EN VEZ DE LA MAYOR    *TK-55298
004700*----------------------------------------------------------------
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID. BVQ0200A.
005000 AUTHOR. ERICK RAMIREZ.
005100 INSTALLATION. BOLSA DE VALORES - CALIFICACION DE CALIDAD.
005200 DATE-WRITTEN. 20/03/2024.
005300 DATE-COMPILED.
005400 SECURITY. USO INTERNO - CONFIDENCIAL.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS CLASE-NUMERICA IS "0" THRU "9"
006000     UPSI-0 ON STATUS IS WKS-MODO-PRUEBA
006100            OFF STATUS IS WKS-MODO-NORMAL.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT STKWORK  ASSIGN TO STKWORK
006500                     ORGANIZATION IS SEQUENTIAL
006600                     FILE STATUS  IS FS-STKWORK.
006700     SELECT GREATOUT ASSIGN TO GREATOUT
006800                     ORGANIZATION IS SEQUENTIAL
006900                     FILE STATUS  IS FS-GREATOUT.
007000     SELECT AGGROUT  ASSIGN TO AGGROUT
007100                     ORGANIZATION IS SEQUENTIAL
007200                     FILE STATUS  IS FS-AGGROUT.
007300     SELECT GOODOUT  ASSIGN TO GOODOUT
007400                     ORGANIZATION IS SEQUENTIAL
007500                     FILE STATUS  IS FS-GOODOUT.
007600     SELECT DVOUT    ASSIGN TO DVOUT
007700                     ORGANIZATION IS SEQUENTIAL
007800                     FILE STATUS  IS FS-DVOUT.
007900     SELECT STKSTAT  ASSIGN TO STKSTAT
008000                     ORGANIZATION IS SEQUENTIAL
008100                     FILE STATUS  IS FS-STKSTAT.
008200     SELECT WORKFILE ASSIGN TO SORTWK1.
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  STKWORK.
008600 01  REG-ACCION-TRA.
008700     COPY BVQMSTR REPLACING REG-ACCION BY DET-ACCION-TRA
008800                            LEADING ACC BY ACT.
008900 FD  GREATOUT.
009000 01  REG-GREAT-SAL.
009100     COPY BVQTOUT REPLACING REG-TIERSAL BY DET-GREAT-SAL
009200                            LEADING TSL BY TSG.
009300 FD  AGGROUT.
009400 01  REG-AGGR-SAL.
009500     COPY BVQTOUT REPLACING REG-TIERSAL BY DET-AGGR-SAL
009600                            LEADING TSL BY TSA.
009700 FD  GOODOUT.
009800 01  REG-GOOD-SAL.
009900     COPY BVQTOUT REPLACING REG-TIERSAL BY DET-GOOD-SAL
010000                            LEADING TSL BY TSB.
010100 FD  DVOUT.
010200 01  REG-DV-SAL.
010300     COPY BVQTOUT REPLACING REG-TIERSAL BY DET-DV-SAL
010400                            LEADING TSL BY TSD.
010500 FD  STKSTAT.
010600     COPY BVQSTAT.
010700 SD  WORKFILE.
010800 01  WORKAREA.
010900     02  WRK-LLAVE-ORDEN            PIC S9(07)V99.
011000     02  WRK-CAMPO-1                PIC S9(05)V99.
011100     02  WRK-CAMPO-2                PIC S9(05)V99.
011200     02  WRK-DETALLE-COMPLETO.
011300         COPY BVQMSTR REPLACING REG-ACCION BY WRK-DETALLE
011400                                LEADING ACC BY WRK.
011500 WORKING-STORAGE SECTION.
011600 77  FS-STKWORK                     PIC 9(02) VALUE ZEROS.
011700 77  FS-GREATOUT                    PIC 9(02) VALUE ZEROS.
011800 77  FS-AGGROUT                     PIC 9(02) VALUE ZEROS.
011900 77  FS-GOODOUT                     PIC 9(02) VALUE ZEROS.
012000 77  FS-STKSTAT                     PIC 9(02) VALUE ZEROS.
012100 77  FS-DVOUT                       PIC 9(02) VALUE ZEROS.
012200 01  WKS-DISPARADORES.
012300     02  WKS-FIN-STKWORK            PIC X(01) VALUE 'N'.
012400         88  FIN-STKWORK                    VALUE 'Y'.
012500     02  WKS-FIN-SORT               PIC X(01) VALUE 'N'.
012600         88  FIN-SORT                       VALUE 'Y'.
012700     02  WKS-CALIFICA               PIC X(01) VALUE 'N'.
012800         88  SI-CALIFICA                    VALUE 'Y'.
012900     02  FILLER                     PIC X(01) VALUE SPACES.
013000 01  WKS-CONTADORES-NIVEL.
013100     02  WKS-CTA-GREAT              PIC 9(05) COMP VALUE 0.
013200     02  WKS-CTA-AGGRESSIVE         PIC 9(05) COMP VALUE 0.
013300     02  WKS-CTA-GOOD               PIC 9(05) COMP VALUE 0.
013400     02  WKS-CTA-DV-FILTRO          PIC 9(05) COMP VALUE 0.
013500     02  FILLER                     PIC X(01) VALUE SPACES.
013600******************************************************************
013700*   TABLA SLIM DE ACCIONES YA ETIQUETADAS (GREAT/AGGRESSIVE) -   *
013800*   BUSQUEDA LINEAL, AL ESTILO DE LAS TABLAS PEQUENAS DE CONSULTA*
013900*   QUE USA EL AREA EN SUS PROGRAMAS DE PRODUCCION               *
014000******************************************************************
014100 01  WKS-TABLA-ETIQUETADOS.
014200     02  WKS-TOTAL-ETIQUETADOS      PIC 9(05) COMP VALUE 0.
014300     02  WKS-ETIQUETA OCCURS 1 TO 5000 TIMES
014400                      DEPENDING ON WKS-TOTAL-ETIQUETADOS
014500                      INDEXED BY WKS-IDX-ETQ.
014600         04  WKS-ETQ-NSE-CODE       PIC X(12).
014700 77  WKS-IDX-BUSQUEDA               PIC 9(05) COMP VALUE 0.
014800******************************************************************
014900*          AREAS DE TRABAJO PARA LAS ESTADISTICAS DE LA          *
015000*          SECCION 3 (DURABILIDAD Y VALUACION)                   *
015100******************************************************************
015200 01  WKS-ESTAD-DV.
015300     02  WKS-CTA-DURABILIDAD        PIC 9(05) COMP VALUE 0.
015400     02  WKS-CTA-VALUACION          PIC 9(05) COMP VALUE 0.
015500     02  WKS-CTA-AMBOS              PIC 9(05) COMP VALUE 0.
015600     02  WKS-SUMA-DURABILIDAD       PIC S9(09) COMP VALUE 0.
015700     02  WKS-SUMA-VALUACION         PIC S9(09) COMP VALUE 0.
015800     02  WKS-MIN-DURABILIDAD        PIC S9(03) VALUE 999.
015900     02  WKS-MAX-DURABILIDAD        PIC S9(03) VALUE -999.
016000     02  WKS-MIN-VALUACION          PIC S9(03) VALUE 999.
016100     02  WKS-MAX-VALUACION          PIC S9(03) VALUE -999.
016200     02  WKS-AVG-DURABILIDAD        PIC 9(03)V99 VALUE 0.
016300     02  WKS-AVG-VALUACION          PIC 9(03)V99 VALUE 0.
016400     02  WKS-MED-DURABILIDAD        PIC 9(03) COMP VALUE 0.
016500     02  WKS-MED-VALUACION          PIC 9(03) COMP VALUE 0.
016600     02  FILLER                     PIC X(01) VALUE SPACES.
016700******************************************************************
016800*   LIMITES DEL FILTRO DE DURABILIDAD/VALUACION (SECCION 3, TIER *
016900*   "DV-FILTER") - TK-55296.  NO HAY ARCHIVO DE PARAMETROS PARA  *
017000*   ESTE PASO EN EL DISENO ACTUAL DEL JOB, ASI QUE LOS LIMITES   *
017100*   QUEDAN COMO CAMPOS DE WORKING-STORAGE SIN VALOR (INDICADOR   *
017200*   'N') AL ESTILO DE CRI-MIN-DURABILITY DE BVQCRIT - CUANDO EL  *
017300*   AREA ENTREGUE UN ARCHIVO DE PARAMETROS PARA ESTE PASO BASTA  *
017400*   CON CARGARLOS AQUI ANTES DE 650-PASE-DV-FILTRO.  MIENTRAS    *
017500*   TANTO, INDICADOR EN 'N' = SIN TOPE POR ESE LADO.             *
017600******************************************************************
017700 01  WKS-LIMITES-DV.
017800     02  WKS-DV-MIN-DURAB-IND       PIC X(01) VALUE 'N'.
017900         88  WKS-DV-HAY-MIN-DURAB          VALUE 'Y'.
018000     02  WKS-DV-MIN-DURAB           PIC S9(03) VALUE 0.
018100     02  WKS-DV-MAX-DURAB-IND       PIC X(01) VALUE 'N'.
018200         88  WKS-DV-HAY-MAX-DURAB          VALUE 'Y'.
018300     02  WKS-DV-MAX-DURAB           PIC S9(03) VALUE 0.
018400     02  WKS-DV-MIN-VALUAC-IND      PIC X(01) VALUE 'N'.
018500         88  WKS-DV-HAY-MIN-VALUAC         VALUE 'Y'.
018600     02  WKS-DV-MIN-VALUAC          PIC S9(03) VALUE 0.
018700     02  WKS-DV-MAX-VALUAC-IND      PIC X(01) VALUE 'N'.
018800         88  WKS-DV-HAY-MAX-VALUAC         VALUE 'Y'.
018900     02  WKS-DV-MAX-VALUAC          PIC S9(03) VALUE 0.
019000     02  FILLER                     PIC X(01) VALUE SPACES.
019100******************************************************************
019200*   TABLA DE BANDAS DE 20 PUNTOS (0-19,20-39,40-59,60-79,80-100) *
019300*   UNA PARA DURABILIDAD Y OTRA PARA VALUACION - CARGADA CON     *
019400*   VALUES AL ESTILO TABLA-DIAS DE LOS PROGRAMAS DE PRODUCCION   *
019500******************************************************************
019600 01  TABLA-BANDAS-PUNTOS.
019700     02  FILLER  PIC X(24) VALUE '000019020039040059060079'
019800                                  (1:24).
019900     02  FILLER  PIC X(06) VALUE '080100'.
020000 01  F-BANDAS REDEFINES TABLA-BANDAS-PUNTOS.
020100     02  BANDA-LIMITE OCCURS 5 TIMES INDEXED BY IDX-BANDA.
020200         04  BANDA-BAJA             PIC 9(03).
020300         04  BANDA-ALTA             PIC 9(03).
020400 01  WKS-CONTADOR-BANDA-DUR OCCURS 5 TIMES PIC 9(05) COMP.
020500 01  WKS-CONTADOR-BANDA-VAL OCCURS 5 TIMES PIC 9(05) COMP.
020600 77  WKS-POSICION-MEDIANA           PIC 9(05) COMP VALUE 0.
020700 77  WKS-CONTADOR-RETORNO           PIC 9(05) COMP VALUE 0.
020800 01  WKS-BANDA-CONTADORES-PAR.
020900     02  WKS-BCP-DUR                PIC 9(05) COMP VALUE 0.
021000     02  WKS-BCP-VAL                PIC 9(05) COMP VALUE 0.
021100 01  WKS-BANDA-CONTADORES-PAR-R REDEFINES WKS-BANDA-CONTADORES-PAR
021200                                     PIC 9(10) COMP.
021300******************************************************************
021400*          CAMPOS DE APOYO Y REDEFINES ADICIONALES               *
021500******************************************************************
021600 01  WKS-PROMEDIO-CRECIMIENTO       PIC S9(05)V99 VALUE 0.
021700 01  WKS-FECHA-CORRIDA.
021800     02  WKS-FEC-ANIO                PIC 9(04).
021900     02  WKS-FEC-MES                 PIC 9(02).
022000     02  WKS-FEC-DIA                 PIC 9(02).
022100 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA PIC 9(08).
022200 PROCEDURE DIVISION.
022300 000-MAIN SECTION.
022400     PERFORM 110-APERTURA-ARCHIVOS
022500     PERFORM 300-PASE-GREAT
022600     PERFORM 400-PASE-AGGRESSIVE
022700     PERFORM 500-PASE-GOOD
022800     PERFORM 600-FILTRO-DURAB-VALOR
022900     PERFORM 900-ESCRIBE-STKSTAT
023000     PERFORM 190-CIERRA-ARCHIVOS
023100     STOP RUN.
023200 000-MAIN-E. EXIT.
023300
023400 110-APERTURA-ARCHIVOS SECTION.
023500     OPEN OUTPUT GREATOUT
023600     OPEN OUTPUT AGGROUT
023700     OPEN OUTPUT GOODOUT
023800     OPEN OUTPUT DVOUT
023900     OPEN EXTEND STKSTAT
024000     IF FS-STKSTAT = 97
024100        MOVE ZEROS TO FS-STKSTAT
024200     END-IF
024300     IF FS-GREATOUT NOT = 0 OR FS-AGGROUT NOT = 0 OR
024400        FS-GOODOUT  NOT = 0 OR FS-DVOUT   NOT = 0 OR
024500        FS-STKSTAT  NOT = 0
024600        DISPLAY "BVQ0200A - ERROR AL ABRIR ARCHIVOS DE SALIDA"
024700                UPON CONSOLE
024800        MOVE 91 TO RETURN-CODE
024900        STOP RUN
025000     END-IF.
025100 110-APERTURA-ARCHIVOS-E. EXIT.
025200
025300******************************************************************
025400*                  SERIE 300 - PASE "GREAT"                      *
025500******************************************************************
025600 300-PASE-GREAT SECTION.
025700     SORT WORKFILE ON DESCENDING KEY WRK-LLAVE-ORDEN
025800         INPUT  PROCEDURE IS 310-FILTRA-GREAT
025900         OUTPUT PROCEDURE IS 330-ESCRIBE-GREAT.
026000 300-PASE-GREAT-E. EXIT.
026100
026200 310-FILTRA-GREAT SECTION.
026300     OPEN INPUT STKWORK
026400     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ
026500     PERFORM 315-PROCESA-LECTURA-GREAT UNTIL FIN-STKWORK
026600     CLOSE STKWORK
026700     MOVE 'N' TO WKS-FIN-STKWORK.
026800 310-FILTRA-GREAT-E. EXIT.
026900
027000 315-PROCESA-LECTURA-GREAT SECTION.
027100     PERFORM 320-REGLA-GREAT
027200     IF SI-CALIFICA
027300        MOVE ACT-QUALITY-SCORE TO WRK-LLAVE-ORDEN
027400        MOVE REG-ACCION-TRA    TO WRK-DETALLE
027500        RELEASE WORKAREA
027600     END-IF
027700     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ.
027800 315-PROCESA-LECTURA-GREAT-E. EXIT.
027900
028000*--------> REGLA GREAT (U4) - CONDICIONES UNIDAS CON AND
028100 320-REGLA-GREAT SECTION.
028200     MOVE 'N' TO WKS-CALIFICA
028300     IF ACT-ROE > 12                                           AND
028400        ACT-ROCE > 15                                          AND
028500        ACT-DEBT-TO-EQUITY < 1.0                               AND
028600        ACT-INTEREST-COVERAGE > 3                              AND
028700        ACT-CURRENT-RATIO > 1.2                                AND
028800        ACT-EPS-TTM-GROWTH > 0                                 AND
028900        ACT-OPER-REV-GROWTH-TTM > 10                           AND
029000        ACT-CONSEC-POS-QTRS >= 1                               AND
029100        (ACT-PROFIT-CONSISTENCY = "Consistent" OR
029200         ACT-PROFIT-CONSISTENCY = "Very Consistent" OR
029300         ACT-PROFIT-CONSISTENCY = "Moderate")                  AND
029400        (ACT-MARGIN-STABILITY = "Stable" OR
029500         ACT-MARGIN-STABILITY = "Expanding" OR
029600         ACT-MARGIN-STABILITY = "Moderately Stable")           AND
029700        ACT-QUALITY-SCORE >= 70                                AND
029800        ACT-MARKET-CAP > 0                                     AND
029900        ACT-ROA-ANN > 5                                        AND
030000        ACT-CFROA > 0                                          AND
030100        ACT-CASHFLOW-QUALITY NOT = "Negative"                  AND
030200        ACT-PROMOTER-PLEDGE-PCT < 30                           AND
030300        (NOT ACT-ALTMAN-ZSCORE-PRESENTE OR
030400         ACT-ALTMAN-ZSCORE > 1.8)
030500        SET SI-CALIFICA TO TRUE
030600     END-IF.
030700 320-REGLA-GREAT-E. EXIT.
030800
030900 330-ESCRIBE-GREAT SECTION.
031000     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN
031100     PERFORM 335-PROCESA-RETORNO-GREAT UNTIL FIN-SORT
031200     MOVE 'N' TO WKS-FIN-SORT.
031300 330-ESCRIBE-GREAT-E. EXIT.
031400
031500 335-PROCESA-RETORNO-GREAT SECTION.
031600     MOVE SPACES              TO TSG-STOCK-NAME
031700     MOVE WRK-STOCK-NAME      TO TSG-STOCK-NAME
031800     MOVE WRK-NSE-CODE        TO TSG-NSE-CODE
031900     MOVE WRK-ISIN            TO TSG-ISIN
032000     MOVE "GREAT"             TO TSG-QUALITY-TIER
032100     MOVE WRK-QUALITY-SCORE   TO TSG-QUALITY-SCORE
032200     MOVE WRK-PROFIT-CONSISTENCY TO TSG-PROFIT-CONSISTENCY
032300     MOVE WRK-MARGIN-STABILITY   TO TSG-MARGIN-STABILITY
032400     MOVE WRK-PROMOTER-TREND     TO TSG-PROMOTER-TREND
032500     MOVE WRK-CASHFLOW-QUALITY   TO TSG-CASHFLOW-QUALITY
032600     MOVE WRK-ROE-TREND          TO TSG-ROE-TREND
032700     MOVE WRK-ROCE-CONSISTENCY   TO TSG-ROCE-CONSISTENCY
032800     WRITE REG-GREAT-SAL
032900     ADD 1 TO WKS-CTA-GREAT
033000     PERFORM 350-MARCA-ETIQUETADO
033100     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN.
033200 335-PROCESA-RETORNO-GREAT-E. EXIT.
033300
033400 350-MARCA-ETIQUETADO SECTION.
033500     ADD 1 TO WKS-TOTAL-ETIQUETADOS
033600     MOVE WRK-NSE-CODE TO
033700          WKS-ETQ-NSE-CODE (WKS-TOTAL-ETIQUETADOS).
033800 350-MARCA-ETIQUETADO-E. EXIT.
033900
034000******************************************************************
034100*               SERIE 400 - PASE "AGGRESSIVE"                    *
034200******************************************************************
034300 400-PASE-AGGRESSIVE SECTION.
034400     SORT WORKFILE ON DESCENDING KEY WRK-LLAVE-ORDEN
034500         INPUT  PROCEDURE IS 410-FILTRA-AGGRESSIVE
034600         OUTPUT PROCEDURE IS 430-ESCRIBE-AGGRESSIVE.
034700 400-PASE-AGGRESSIVE-E. EXIT.
034800
034900 410-FILTRA-AGGRESSIVE SECTION.
035000     OPEN INPUT STKWORK
035100     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ
035200     PERFORM 415-PROCESA-LECTURA-AGGR UNTIL FIN-STKWORK
035300     CLOSE STKWORK
035400     MOVE 'N' TO WKS-FIN-STKWORK.
035500 410-FILTRA-AGGRESSIVE-E. EXIT.
035600
035700 415-PROCESA-LECTURA-AGGR SECTION.
035800     PERFORM 420-REGLA-AGGRESSIVE
035900     IF SI-CALIFICA
036000        COMPUTE WRK-LLAVE-ORDEN ROUNDED =
036100           (ACT-EPS-TTM-GROWTH + ACT-OPER-REV-GROWTH-TTM) / 2
036200        MOVE REG-ACCION-TRA    TO WRK-DETALLE
036300        RELEASE WORKAREA
036400     END-IF
036500     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ.
036600 415-PROCESA-LECTURA-AGGR-E. EXIT.
036700
036800 420-REGLA-AGGRESSIVE SECTION.
036900     MOVE 'N' TO WKS-CALIFICA
037000     IF ACT-ROE > 10                                           AND
037100        ACT-ROCE > 12                                          AND
037200        ACT-DEBT-TO-EQUITY < 1.5                               AND
037300        ACT-INTEREST-COVERAGE > 2                              AND
037400        (ACT-EPS-TTM-GROWTH > 15 OR
037500         ACT-OPER-REV-GROWTH-TTM > 20)                         AND
037600        ACT-QUALITY-SCORE >= 60                                AND
037700        ACT-MARKET-CAP > 0                                     AND
037800        ACT-PROFIT-CONSISTENCY NOT = "Inconsistent"            AND
037900        ACT-MARGIN-STABILITY NOT = "Volatile"                  AND
038000        ACT-ROA-ANN > 3                                        AND
038100        ACT-CASHFLOW-QUALITY NOT = "Negative"                  AND
038200        ACT-PROMOTER-PLEDGE-PCT < 40                           AND
038300        (NOT ACT-ALTMAN-ZSCORE-PRESENTE OR
038400         ACT-ALTMAN-ZSCORE > 1.5)
038500        SET SI-CALIFICA TO TRUE
038600     END-IF.
038700 420-REGLA-AGGRESSIVE-E. EXIT.
038800
038900 430-ESCRIBE-AGGRESSIVE SECTION.
039000     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN
039100     PERFORM 435-PROCESA-RETORNO-AGGR UNTIL FIN-SORT
039200     MOVE 'N' TO WKS-FIN-SORT.
039300 430-ESCRIBE-AGGRESSIVE-E. EXIT.
039400
039500 435-PROCESA-RETORNO-AGGR SECTION.
039600     MOVE SPACES              TO TSA-STOCK-NAME
039700     MOVE WRK-STOCK-NAME      TO TSA-STOCK-NAME
039800     MOVE WRK-NSE-CODE        TO TSA-NSE-CODE
039900     MOVE WRK-ISIN            TO TSA-ISIN
040000     MOVE "AGGRESSIVE"        TO TSA-QUALITY-TIER
040100     MOVE WRK-QUALITY-SCORE   TO TSA-QUALITY-SCORE
040200     MOVE WRK-PROFIT-CONSISTENCY TO TSA-PROFIT-CONSISTENCY
040300     MOVE WRK-MARGIN-STABILITY   TO TSA-MARGIN-STABILITY
040400     MOVE WRK-PROMOTER-TREND     TO TSA-PROMOTER-TREND
040500     MOVE WRK-CASHFLOW-QUALITY   TO TSA-CASHFLOW-QUALITY
040600     MOVE WRK-ROE-TREND          TO TSA-ROE-TREND
040700     MOVE WRK-ROCE-CONSISTENCY   TO TSA-ROCE-CONSISTENCY
040800     WRITE REG-AGGR-SAL
040900     ADD 1 TO WKS-CTA-AGGRESSIVE
041000     PERFORM 350-MARCA-ETIQUETADO
041100     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN.
041200 435-PROCESA-RETORNO-AGGR-E. EXIT.
041300
041400******************************************************************
041500*                  SERIE 500 - PASE "GOOD"                       *
041600******************************************************************
041700 500-PASE-GOOD SECTION.
041800     SORT WORKFILE ON DESCENDING KEY WRK-LLAVE-ORDEN
041900         INPUT  PROCEDURE IS 510-FILTRA-GOOD
042000         OUTPUT PROCEDURE IS 530-ESCRIBE-GOOD.
042100 500-PASE-GOOD-E. EXIT.
042200
042300 510-FILTRA-GOOD SECTION.
042400     OPEN INPUT STKWORK
042500     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ
042600     PERFORM 512-PROCESA-LECTURA-GOOD UNTIL FIN-STKWORK
042700     CLOSE STKWORK
042800     MOVE 'N' TO WKS-FIN-STKWORK.
042900 510-FILTRA-GOOD-E. EXIT.
043000
043100 512-PROCESA-LECTURA-GOOD SECTION.
043200     PERFORM 515-BUSCA-ETIQUETADO
043300     IF NOT SI-CALIFICA
043400        PERFORM 520-REGLA-GOOD
043500     END-IF
043600     IF SI-CALIFICA
043700        MOVE ACT-QUALITY-SCORE TO WRK-LLAVE-ORDEN
043800        MOVE REG-ACCION-TRA    TO WRK-DETALLE
043900        RELEASE WORKAREA
044000     END-IF
044100     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ.
044200 512-PROCESA-LECTURA-GOOD-E. EXIT.
044300
044400*--------> BUSQUEDA LINEAL EN LA TABLA DE ETIQUETADOS - SI SE
044500*          ENCUENTRA, LA ACCION YA ES GREAT O AGGRESSIVE
044600 515-BUSCA-ETIQUETADO SECTION.
044700     MOVE 'N' TO WKS-CALIFICA
044800     SET WKS-IDX-BUSQUEDA TO 1
044900     PERFORM 517-COMPARA-ETIQUETADO
045000        UNTIL WKS-IDX-BUSQUEDA > WKS-TOTAL-ETIQUETADOS
045100           OR SI-CALIFICA.
045200 515-BUSCA-ETIQUETADO-E. EXIT.
045300
045400 517-COMPARA-ETIQUETADO SECTION.
045500     IF WKS-ETQ-NSE-CODE (WKS-IDX-BUSQUEDA) = ACT-NSE-CODE
045600        SET SI-CALIFICA TO TRUE
045700     END-IF
045800     ADD 1 TO WKS-IDX-BUSQUEDA.
045900 517-COMPARA-ETIQUETADO-E. EXIT.
046000
046100 520-REGLA-GOOD SECTION.
046200     MOVE 'N' TO WKS-CALIFICA
046300     IF ACT-ROE > 8                                            AND
046400        ACT-ROCE > 10                                          AND
046500        ACT-DEBT-TO-EQUITY < 2.0                               AND
046600        ACT-INTEREST-COVERAGE > 1.5                            AND
046700        ACT-QUALITY-SCORE >= 55 AND ACT-QUALITY-SCORE < 70     AND
046800        ACT-MARKET-CAP > 0                                     AND
046900        ACT-PROFIT-CONSISTENCY NOT = "Inconsistent"            AND
047000        ACT-MARGIN-STABILITY NOT = "Volatile"                  AND
047100        ACT-CASHFLOW-QUALITY NOT = "Negative"                  AND
047200        (ACT-EPS-TTM-GROWTH > -5 OR
047300         ACT-OPER-REV-GROWTH-TTM > 5)                          AND
047400        ACT-PROMOTER-PLEDGE-PCT < 50
047500        SET SI-CALIFICA TO TRUE
047600     END-IF.
047700 520-REGLA-GOOD-E. EXIT.
047800
047900 530-ESCRIBE-GOOD SECTION.
048000     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN
048100     PERFORM 535-PROCESA-RETORNO-GOOD UNTIL FIN-SORT
048200     MOVE 'N' TO WKS-FIN-SORT.
048300 530-ESCRIBE-GOOD-E. EXIT.
048400
048500 535-PROCESA-RETORNO-GOOD SECTION.
048600     MOVE SPACES              TO TSB-STOCK-NAME
048700     MOVE WRK-STOCK-NAME      TO TSB-STOCK-NAME
048800     MOVE WRK-NSE-CODE        TO TSB-NSE-CODE
048900     MOVE WRK-ISIN            TO TSB-ISIN
049000     MOVE "GOOD"              TO TSB-QUALITY-TIER
049100     MOVE WRK-QUALITY-SCORE   TO TSB-QUALITY-SCORE
049200     MOVE WRK-PROFIT-CONSISTENCY TO TSB-PROFIT-CONSISTENCY
049300     MOVE WRK-MARGIN-STABILITY   TO TSB-MARGIN-STABILITY
049400     MOVE WRK-PROMOTER-TREND     TO TSB-PROMOTER-TREND
049500     MOVE WRK-CASHFLOW-QUALITY   TO TSB-CASHFLOW-QUALITY
049600     MOVE WRK-ROE-TREND          TO TSB-ROE-TREND
049700     MOVE WRK-ROCE-CONSISTENCY   TO TSB-ROCE-CONSISTENCY
049800     WRITE REG-GOOD-SAL
049900     ADD 1 TO WKS-CTA-GOOD
050000     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN.
050100 535-PROCESA-RETORNO-GOOD-E. EXIT.
050200
050300******************************************************************
050400*     SERIE 600 - FILTRO Y ESTADISTICA DURABILIDAD/VALUACION     *
050500******************************************************************
050600 600-FILTRO-DURAB-VALOR SECTION.
050700     PERFORM 610-ACUMULA-DURAB-VALOR
050800     PERFORM 620-MEDIANA-DURABILIDAD
050900     PERFORM 630-MEDIANA-VALUACION
051000     PERFORM 640-PROMEDIA-DURAB-VALOR
051100     PERFORM 650-PASE-DV-FILTRO.
051200 600-FILTRO-DURAB-VALOR-E. EXIT.
051300
051400*--------> PASADA SIMPLE: CUENTA, SUMA, MIN/MAX Y BANDAS
051500 610-ACUMULA-DURAB-VALOR SECTION.
051600     OPEN INPUT STKWORK
051700     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ
051800     PERFORM 615-PROCESA-LECTURA-DV UNTIL FIN-STKWORK
051900     CLOSE STKWORK
052000     MOVE 'N' TO WKS-FIN-STKWORK.
052100 610-ACUMULA-DURAB-VALOR-E. EXIT.
052200
052300*--------> TK-55291 - MIN/MAX/SUMA POR SU PROPIA BANDERA DE
052400*          PRESENCIA; LAS BANDAS DE 20 PUNTOS SIGUEN EXIGIENDO
052500*          AMBOS SCORES (ASI LO PIDE LA NORMATIVA DE ESA TABLA)
052600 615-PROCESA-LECTURA-DV SECTION.
052700     IF ACT-DURABILITY-SCORE-PRESENTE
052800        ADD 1 TO WKS-CTA-DURABILIDAD
052900        ADD ACT-DURABILITY-SCORE TO WKS-SUMA-DURABILIDAD
053000        IF ACT-DURABILITY-SCORE < WKS-MIN-DURABILIDAD
053100           MOVE ACT-DURABILITY-SCORE TO WKS-MIN-DURABILIDAD
053200        END-IF
053300        IF ACT-DURABILITY-SCORE > WKS-MAX-DURABILIDAD
053400           MOVE ACT-DURABILITY-SCORE TO WKS-MAX-DURABILIDAD
053500        END-IF
053600     END-IF
053700     IF ACT-VALUATION-SCORE-PRESENTE
053800        ADD 1 TO WKS-CTA-VALUACION
053900        ADD ACT-VALUATION-SCORE TO WKS-SUMA-VALUACION
054000        IF ACT-VALUATION-SCORE < WKS-MIN-VALUACION
054100           MOVE ACT-VALUATION-SCORE TO WKS-MIN-VALUACION
054200        END-IF
054300        IF ACT-VALUATION-SCORE > WKS-MAX-VALUACION
054400           MOVE ACT-VALUATION-SCORE TO WKS-MAX-VALUACION
054500        END-IF
054600     END-IF
054700     IF ACT-DURABILITY-SCORE-PRESENTE AND
054800        ACT-VALUATION-SCORE-PRESENTE
054900        ADD 1 TO WKS-CTA-AMBOS
055000        SET IDX-BANDA TO 1
055100        PERFORM 617-ACUMULA-BANDA-DV UNTIL IDX-BANDA > 5
055200     END-IF
055300     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ.
055400 615-PROCESA-LECTURA-DV-E. EXIT.
055500
055600 617-ACUMULA-BANDA-DV SECTION.
055700     IF ACT-DURABILITY-SCORE >= BANDA-BAJA (IDX-BANDA)
055800        AND ACT-DURABILITY-SCORE <= BANDA-ALTA (IDX-BANDA)
055900        ADD 1 TO WKS-CONTADOR-BANDA-DUR (IDX-BANDA)
056000     END-IF
056100     IF ACT-VALUATION-SCORE >= BANDA-BAJA (IDX-BANDA)
056200        AND ACT-VALUATION-SCORE <= BANDA-ALTA (IDX-BANDA)
056300        ADD 1 TO WKS-CONTADOR-BANDA-VAL (IDX-BANDA)
056400     END-IF
056500     ADD 1 TO IDX-BANDA.
056600 617-ACUMULA-BANDA-DV-E. EXIT.
056700
056800*--------> SORT ASCENDENTE POR DURABILIDAD PARA HALLAR LA MEDIANA
056900*          (TK-55291 - SOLO EXIGE EL SCORE DE DURABILIDAD, NO EL
057000*          DE VALUACION)
057100 620-MEDIANA-DURABILIDAD SECTION.
057200     IF WKS-CTA-DURABILIDAD = 0
057300        GO TO 620-MEDIANA-DURABILIDAD-E
057400     END-IF
057500     COMPUTE WKS-POSICION-MEDIANA = WKS-CTA-DURABILIDAD / 2
057600     MOVE 0 TO WKS-CONTADOR-RETORNO
057700     SORT WORKFILE ON ASCENDING KEY WRK-CAMPO-1
057800         INPUT  PROCEDURE IS 621-CARGA-DURAB-SCORES
057900         OUTPUT PROCEDURE IS 622-TOMA-MEDIANA-DUR.
058000 620-MEDIANA-DURABILIDAD-E. EXIT.
058100
058200 621-CARGA-DURAB-SCORES SECTION.
058300     OPEN INPUT STKWORK
058400     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ
058500     PERFORM 626-PROCESA-LECTURA-DUR UNTIL FIN-STKWORK
058600     CLOSE STKWORK
058700     MOVE 'N' TO WKS-FIN-STKWORK.
058800 621-CARGA-DURAB-SCORES-E. EXIT.
058900
059000 626-PROCESA-LECTURA-DUR SECTION.
059100     IF ACT-DURABILITY-SCORE-PRESENTE
059200        MOVE ACT-DURABILITY-SCORE TO WRK-CAMPO-1
059300        RELEASE WORKAREA
059400     END-IF
059500     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ.
059600 626-PROCESA-LECTURA-DUR-E. EXIT.
059700
059800 622-TOMA-MEDIANA-DUR SECTION.
059900     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN
060000     PERFORM 627-PROCESA-RETORNO-DUR UNTIL FIN-SORT
060100     MOVE 'N' TO WKS-FIN-SORT.
060200 622-TOMA-MEDIANA-DUR-E. EXIT.
060300
060400 627-PROCESA-RETORNO-DUR SECTION.
060500*--------> TK-55298: WKS-POSICION-MEDIANA ES 0-BASED (DIV ENTERA
060600*          ENTRE 2), PERO EL CONTADOR SE INCREMENTA ANTES DE
060700*          COMPARAR, ASI QUE SE COMPARA CONTRA POSICION+1
060800     ADD 1 TO WKS-CONTADOR-RETORNO
060900     IF WKS-CONTADOR-RETORNO = WKS-POSICION-MEDIANA + 1
061000        MOVE WRK-CAMPO-1 TO WKS-MED-DURABILIDAD
061100     END-IF
061200     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN.
061300 627-PROCESA-RETORNO-DUR-E. EXIT.
061400
061500*--------> SORT ASCENDENTE POR VALUACION PARA HALLAR LA MEDIANA
061600*          (TK-55291 - SOLO EXIGE EL SCORE DE VALUACION, NO EL
061700*          DE DURABILIDAD)
061800 630-MEDIANA-VALUACION SECTION.
061900     IF WKS-CTA-VALUACION = 0
062000        GO TO 630-MEDIANA-VALUACION-E
062100     END-IF
062200     COMPUTE WKS-POSICION-MEDIANA = WKS-CTA-VALUACION / 2
062300     MOVE 0 TO WKS-CONTADOR-RETORNO
062400     SORT WORKFILE ON ASCENDING KEY WRK-CAMPO-2
062500         INPUT  PROCEDURE IS 623-CARGA-VALUACION-SCORES
062600         OUTPUT PROCEDURE IS 632-TOMA-MEDIANA-VAL.
062700 630-MEDIANA-VALUACION-E. EXIT.
062800
062900 623-CARGA-VALUACION-SCORES SECTION.
063000     OPEN INPUT STKWORK
063100     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ
063200     PERFORM 628-PROCESA-LECTURA-VAL UNTIL FIN-STKWORK
063300     CLOSE STKWORK
063400     MOVE 'N' TO WKS-FIN-STKWORK.
063500 623-CARGA-VALUACION-SCORES-E. EXIT.
063600
063700 628-PROCESA-LECTURA-VAL SECTION.
063800     IF ACT-VALUATION-SCORE-PRESENTE
063900        MOVE ACT-VALUATION-SCORE TO WRK-CAMPO-2
064000        RELEASE WORKAREA
064100     END-IF
064200     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ.
064300 628-PROCESA-LECTURA-VAL-E. EXIT.
064400
064500 632-TOMA-MEDIANA-VAL SECTION.
064600     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN
064700     PERFORM 637-PROCESA-RETORNO-VAL UNTIL FIN-SORT
064800     MOVE 'N' TO WKS-FIN-SORT.
064900 632-TOMA-MEDIANA-VAL-E. EXIT.
065000
065100 637-PROCESA-RETORNO-VAL SECTION.
065200*--------> TK-55298 (VER 627-PROCESA-RETORNO-DUR)
065300     ADD 1 TO WKS-CONTADOR-RETORNO
065400     IF WKS-CONTADOR-RETORNO = WKS-POSICION-MEDIANA + 1
065500        MOVE WRK-CAMPO-2 TO WKS-MED-VALUACION
065600     END-IF
065700     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN.
065800 637-PROCESA-RETORNO-VAL-E. EXIT.
065900
066000 640-PROMEDIA-DURAB-VALOR SECTION.
066100     IF WKS-CTA-DURABILIDAD > 0
066200        COMPUTE WKS-AVG-DURABILIDAD ROUNDED =
066300                WKS-SUMA-DURABILIDAD / WKS-CTA-DURABILIDAD
066400     END-IF
066500     IF WKS-CTA-VALUACION > 0
066600        COMPUTE WKS-AVG-VALUACION ROUNDED =
066700                WKS-SUMA-VALUACION / WKS-CTA-VALUACION
066800     END-IF.
066900 640-PROMEDIA-DURAB-VALOR-E. EXIT.
067000
067100******************************************************************
067200*   SERIE 650 - FILTRO DE RANGO DURABILIDAD/VALUACION (TIER      *
067300*   "DV-FILTER") - TK-55296.  AMBOS SCORES DEBEN VENIR PRESENTES *
067400*   Y CAER DENTRO DE LOS LIMITES DE WKS-LIMITES-DV (LIMITE SIN   *
067500*   VALOR = SIN TOPE POR ESE LADO); SE ORDENA DESCENDENTE POR LA *
067600*   SUMA DURABILIDAD+VALUACION, IGUAL QUE LOS DEMAS TAMICES DE   *
067700*   ESTE PROGRAMA (VER SERIE 300/400/500)                       *
067800******************************************************************
067900 650-PASE-DV-FILTRO SECTION.
068000     SORT WORKFILE ON DESCENDING KEY WRK-LLAVE-ORDEN
068100         INPUT  PROCEDURE IS 660-FILTRA-DV-RANGO
068200         OUTPUT PROCEDURE IS 680-ESCRIBE-DV-FILTRO.
068300 650-PASE-DV-FILTRO-E. EXIT.
068400
068500 660-FILTRA-DV-RANGO SECTION.
068600     OPEN INPUT STKWORK
068700     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ
068800     PERFORM 665-PROCESA-LECTURA-DV-RANGO UNTIL FIN-STKWORK
068900     CLOSE STKWORK
069000     MOVE 'N' TO WKS-FIN-STKWORK.
069100 660-FILTRA-DV-RANGO-E. EXIT.
069200
069300 665-PROCESA-LECTURA-DV-RANGO SECTION.
069400     PERFORM 670-REGLA-DV-RANGO
069500     IF SI-CALIFICA
069600        COMPUTE WRK-LLAVE-ORDEN =
069700           ACT-DURABILITY-SCORE + ACT-VALUATION-SCORE
069800        MOVE REG-ACCION-TRA    TO WRK-DETALLE
069900        RELEASE WORKAREA
070000     END-IF
070100     READ STKWORK AT END SET FIN-STKWORK TO TRUE END-READ.
070200 665-PROCESA-LECTURA-DV-RANGO-E. EXIT.
070300
070400*--------> REGLA DE RANGO (U4) - AMBOS SCORES PRESENTES Y DENTRO
070500*          DE LOS LIMITES CONFIGURADOS EN WKS-LIMITES-DV
070600 670-REGLA-DV-RANGO SECTION.
070700     MOVE 'N' TO WKS-CALIFICA
070800     IF ACT-DURABILITY-SCORE-PRESENTE AND
070900        ACT-VALUATION-SCORE-PRESENTE
071000        IF (NOT WKS-DV-HAY-MIN-DURAB OR
071100            ACT-DURABILITY-SCORE >= WKS-DV-MIN-DURAB)       AND
071200           (NOT WKS-DV-HAY-MAX-DURAB OR
071300            ACT-DURABILITY-SCORE <= WKS-DV-MAX-DURAB)       AND
071400           (NOT WKS-DV-HAY-MIN-VALUAC OR
071500            ACT-VALUATION-SCORE  >= WKS-DV-MIN-VALUAC)      AND
071600           (NOT WKS-DV-HAY-MAX-VALUAC OR
071700            ACT-VALUATION-SCORE  <= WKS-DV-MAX-VALUAC)
071800           SET SI-CALIFICA TO TRUE
071900        END-IF
072000     END-IF.
072100 670-REGLA-DV-RANGO-E. EXIT.
072200
072300 680-ESCRIBE-DV-FILTRO SECTION.
072400     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN
072500     PERFORM 685-PROCESA-RETORNO-DV UNTIL FIN-SORT
072600     MOVE 'N' TO WKS-FIN-SORT.
072700 680-ESCRIBE-DV-FILTRO-E. EXIT.
072800
072900 685-PROCESA-RETORNO-DV SECTION.
073000     MOVE SPACES              TO TSD-STOCK-NAME
073100     MOVE WRK-STOCK-NAME      TO TSD-STOCK-NAME
073200     MOVE WRK-NSE-CODE        TO TSD-NSE-CODE
073300     MOVE WRK-ISIN            TO TSD-ISIN
073400     MOVE "DV-FILTER"         TO TSD-QUALITY-TIER
073500     MOVE WRK-QUALITY-SCORE   TO TSD-QUALITY-SCORE
073600     MOVE WRK-PROFIT-CONSISTENCY TO TSD-PROFIT-CONSISTENCY
073700     MOVE WRK-MARGIN-STABILITY   TO TSD-MARGIN-STABILITY
073800     MOVE WRK-PROMOTER-TREND     TO TSD-PROMOTER-TREND
073900     MOVE WRK-CASHFLOW-QUALITY   TO TSD-CASHFLOW-QUALITY
074000     MOVE WRK-ROE-TREND          TO TSD-ROE-TREND
074100     MOVE WRK-ROCE-CONSISTENCY   TO TSD-ROCE-CONSISTENCY
074200     WRITE REG-DV-SAL
074300     ADD 1 TO WKS-CTA-DV-FILTRO
074400     RETURN WORKFILE AT END SET FIN-SORT TO TRUE END-RETURN.
074500 685-PROCESA-RETORNO-DV-E. EXIT.
074600
074700******************************************************************
074800*          SERIE 900 - ESCRITURA DE ESTADISTICAS A STKSTAT       *
074900******************************************************************
075000 900-ESCRIBE-STKSTAT SECTION.
075100     MOVE '2'                    TO ESN-TIPO-REGISTRO
075200     MOVE WKS-CTA-GREAT          TO ESN-GREAT
075300     MOVE WKS-CTA-AGGRESSIVE     TO ESN-AGGRESSIVE
075400     MOVE WKS-CTA-GOOD           TO ESN-GOOD
075500     MOVE 0                      TO ESN-GREAT-B
075600     MOVE 0                      TO ESN-MEDIUM-B
075700     MOVE 0                      TO ESN-GOOD-B
075800     MOVE 0                      TO ESN-SOBREVIVIENTES
075900     WRITE REG-ESTAD FROM REG-ESTAD-NIVELES
076000
076100     MOVE '3'                    TO ESD-TIPO-REGISTRO
076200     MOVE WKS-CTA-DURABILIDAD    TO ESD-CTA-DURABILIDAD
076300     MOVE WKS-CTA-VALUACION      TO ESD-CTA-VALUACION
076400     MOVE WKS-CTA-AMBOS          TO ESD-CTA-AMBOS
076500     MOVE WKS-MIN-DURABILIDAD    TO ESD-MIN-DURABILIDAD
076600     MOVE WKS-MAX-DURABILIDAD    TO ESD-MAX-DURABILIDAD
076700     MOVE WKS-AVG-DURABILIDAD    TO ESD-AVG-DURABILIDAD
076800     MOVE WKS-MED-DURABILIDAD    TO ESD-MED-DURABILIDAD
076900     MOVE WKS-MIN-VALUACION      TO ESD-MIN-VALUACION
077000     MOVE WKS-MAX-VALUACION      TO ESD-MAX-VALUACION
077100     MOVE WKS-AVG-VALUACION      TO ESD-AVG-VALUACION
077200     MOVE WKS-MED-VALUACION      TO ESD-MED-VALUACION
077300     WRITE REG-ESTAD FROM REG-ESTAD-DURAVAL
077400
077500     SET IDX-BANDA TO 1
077600     PERFORM 910-ESCRIBE-BANDA-DV UNTIL IDX-BANDA > 5.
077700 900-ESCRIBE-STKSTAT-E. EXIT.
077800
077900 910-ESCRIBE-BANDA-DV SECTION.
078000     MOVE '4'                       TO ESB-TIPO-REGISTRO
078100     MOVE 'D'                       TO ESB-SCORE-ORIGEN
078200     MOVE BANDA-BAJA (IDX-BANDA)     TO ESB-BANDA-BAJA
078300     MOVE BANDA-ALTA (IDX-BANDA)     TO ESB-BANDA-ALTA
078400     MOVE WKS-CONTADOR-BANDA-DUR (IDX-BANDA)
078500                                     TO ESB-BANDA-CONTADOR
078600     WRITE REG-ESTAD FROM REG-ESTAD-BANDA
078700     MOVE 'V'                       TO ESB-SCORE-ORIGEN
078800     MOVE WKS-CONTADOR-BANDA-VAL (IDX-BANDA)
078900                                     TO ESB-BANDA-CONTADOR
079000     WRITE REG-ESTAD FROM REG-ESTAD-BANDA
079100     ADD 1 TO IDX-BANDA.
079200 910-ESCRIBE-BANDA-DV-E. EXIT.
079300
079400 190-CIERRA-ARCHIVOS SECTION.
079500     CLOSE GREATOUT AGGROUT GOODOUT DVOUT STKSTAT.
079600 190-CIERRA-ARCHIVOS-E. EXIT.
